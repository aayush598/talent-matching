000100******************************************************************
000200* COPYBOOK    : TMPESO                                           *
000300* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000400* DESCRIPCION : LOS SEIS PESOS DE PONDERACION DEL PUNTAJE TOTAL  *
000500*             : (U1) Y EL REGISTRO DEL ARCHIVO PARAMETRO         *
000600*             : WGTPARM MANTENIDO POR TM1D1PES (U7).             *
000700* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
000800* FECHA       : 14/03/2024                                       *
000900* LRECL       : 60                                                *
001000******************************************************************
001100*                A L T E R A C I O N E S                         *
001200*-----------------------------------------------------------------*
001300* 14/03/2024 EEDR  TCK-40017  CREACION DE LA COPIA                *
001400* 10/06/2024 EEDR  TCK-40205  MANTENIMIENTO DE PESOS (U7)         *
001500*-----------------------------------------------------------------*
001600 01  REG-TMPESO.
001700     05  TMPE-PESO-HABILID           PIC 9V99 VALUE .35.
001800     05  TMPE-PESO-DISPONIB          PIC 9V99 VALUE .25.
001900     05  TMPE-PESO-EXPERIEN          PIC 9V99 VALUE .20.
002000     05  TMPE-PESO-COSTO             PIC 9V99 VALUE .10.
002100     05  TMPE-PESO-UBICACION         PIC 9V99 VALUE .05.
002200     05  TMPE-PESO-CERTIFIC          PIC 9V99 VALUE .05.
002300     05  TMPE-FECHA-ACTUALIZ         PIC 9(08) VALUE ZEROS.
002400     05  TMPE-ESTADO-SUMA            PIC X(01) VALUE 'S'.
002500         88  TMPE-SUMA-OK                      VALUE 'S'.
002600         88  TMPE-SUMA-RECHAZADA                VALUE 'N'.
002700     05  FILLER                      PIC X(33).
