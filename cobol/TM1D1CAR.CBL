000100******************************************************************
000200* FECHA       : 14/03/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                              *
000400* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000500* PROGRAMA    : TM1D1CAR                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EL MAESTRO DE MIEMBROS (MEMBERS) Y EL      *
000800*             : MAESTRO DE PROYECTOS (PROJECTS) A TABLAS DE      *
000900*             : MEMORIA, VALIDANDO LOS CODIGOS DE NIVEL DE       *
001000*             : EXPERIENCIA, ESTADO DE DISPONIBILIDAD Y          *
001100*             : PRIORIDAD DE PROYECTO.  LOS REGISTROS CON        *
001200*             : CODIGO FUERA DE RANGO SE RECHAZAN Y SE CUENTAN.  *
001300* ARCHIVOS    : MEMBERS=E,PROJECTS=E                             *
001400* ACCION (ES) : C=CARGA                                          *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* BPM/RATIONAL: 240017                                           *
001700* NOMBRE      : CARGA DE MAESTROS TALENT MATCHING                *
001800******************************************************************
001900*                A L T E R A C I O N E S                         *
002000*-----------------------------------------------------------------*
002100* 14/03/2024 EEDR  TCK-40017  CREACION DEL PROGRAMA A PARTIR DE   *
002200*                             MIGRACFS (MIGRACION TARJETA)        *
002300* 02/05/2024 EEDR  TCK-40118  SE AGREGA VALIDACION DE PRIORIDAD   *
002400*                             DE PROYECTO                        *
002500* 30/04/2024 EEDR  TCK-40090  SE AGREGA VALIDACION DE REQUISITOS  *
002600*                             OBLIGATORIOS AL CARGAR PROYECTOS    *
002700* 10/06/2024 EEDR  TCK-40205  AJUSTE DE MENSAJE DE ESTADISTICAS   *
002800*                             PARA REFLEJAR EL NUEVO FORMATO      *
002900* 22/07/2024 EEDR  TCK-40231  SE ELIMINA EL REPORTE DE CARGA      *
003000*                             FTCARGA, FUERA DEL ALCANCE DE LOS   *
003100*                             REQUERIMIENTOS; LOS CONTADORES DE   *
003200*                             900-ESTADISTICAS YA CUBREN EL       *
003300*                             CONTEO DE RECHAZOS                  *
003400* 23/01/1999 PEDR  TCK-Y2K01  REVISION DE CAMPOS DE FECHA PARA EL *
003500*                             CAMBIO DE SIGLO (AAAA EN LUGAR DE   *
003600*                             AA) -- VER TMPROY FECHA-INICIO/FIN  *
003700* 08/08/2024 EEDR  TCK-40261  SE QUITA LA DECODIFICACION DE       *
003800*                             FECHA-INICIO EN 350-VALIDA-CODIGO-  *
003900*                             PROYECTO; NO SE USABA EN NINGUNA    *
004000*                             CONDICION (CODIGO MUERTO) Y EL      *
004100*                             CAMPO WKS-FECHA-PROYECTO QUEDA      *
004200*                             ELIMINADO.  TAMBIEN SE QUITAN       *
004300*                             WKS-SUBIND/WKS-SUBIND-2, SIN USO    *
004400*                             EN LA PROCEDURE DIVISION            *
004500*-----------------------------------------------------------------*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.                    TM1D1CAR.
004800 AUTHOR.                        ERICK RAMIREZ.
004900 INSTALLATION.                  SERES404 - CUADRE DE EQUIPOS.
005000 DATE-WRITTEN.                  14/03/2024.
005100 DATE-COMPILED.
005200 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900******************************************************************
006000*              A R C H I V O S   D E   E N T R A D A
006100******************************************************************
006200     SELECT MEMBERS  ASSIGN   TO MEMBERS
006300            ORGANIZATION      IS SEQUENTIAL
006400            ACCESS MODE       IS SEQUENTIAL
006500            FILE STATUS       IS FS-MEMBERS.
006600     SELECT PROJECTS ASSIGN   TO PROJECTS
006700            ORGANIZATION      IS SEQUENTIAL
006800            ACCESS MODE       IS SEQUENTIAL
006900            FILE STATUS       IS FS-PROJECTS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300*1 -->MAESTRO DE MIEMBROS DEL ROSTER (ENTRADA)
007400 FD  MEMBERS
007500     RECORD CONTAINS 475 CHARACTERS.
007600     COPY TMMEMB.
007700*2 -->MAESTRO DE PROYECTOS (ENTRADA)
007800 FD  PROJECTS
007900     RECORD CONTAINS 459 CHARACTERS.
008000     COPY TMPROY.
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*               C A M P O S    D E    T R A B A J O              *
008400******************************************************************
008500 01  WKS-CAMPOS-DE-TRABAJO.
008600     02  WKS-PROGRAMA              PIC X(08)        VALUE
008700                                                     "TM1D1CAR".
008800     02  WKS-FIN-ARCHIVOS          PIC 9(01)        VALUE ZEROS.
008900         88  WKS-END-MEMBERS                         VALUE 1.
009000         88  WKS-END-PROJECTS                        VALUE 2.
009100
009200******************************************************************
009300*        T A B L A   D E   M I E M B R O S   ( 5 0 )             *
009400******************************************************************
009500 01  WKS-TABLA-MIEMBROS.
009600     02  WKS-TOTAL-MIEMBROS        PIC 9(02)  COMP   VALUE ZEROS.
009700     02  WKS-ENTRADA-MIEMBRO OCCURS 50 TIMES
009800                             INDEXED BY IX-TMMB.
009900         03  WKS-TMMB-REG          PIC X(475).
010000 01  WKS-TABLA-MIEMBROS-R REDEFINES WKS-TABLA-MIEMBROS.
010100     02  FILLER                    PIC 9(02).
010200     02  WKS-TMMB-ENTRADA-R OCCURS 50 TIMES.
010300         03  WKS-TMMB-REG-R        PIC X(475).
010400
010500******************************************************************
010600*        T A B L A   D E   P R O Y E C T O S   ( 2 0 )           *
010700******************************************************************
010800 01  WKS-TABLA-PROYECTOS.
010900     02  WKS-TOTAL-PROYECTOS       PIC 9(02)  COMP   VALUE ZEROS.
011000     02  WKS-ENTRADA-PROYECTO OCCURS 20 TIMES
011100                              INDEXED BY IX-TMPY.
011200         03  WKS-TMPY-REG          PIC X(459).
011300 01  WKS-TABLA-PROYECTOS-R REDEFINES WKS-TABLA-PROYECTOS.
011400     02  FILLER                    PIC 9(02).
011500     02  WKS-TMPY-ENTRADA-R OCCURS 20 TIMES.
011600         03  WKS-TMPY-REG-R        PIC X(459).
011700
011800******************************************************************
011900*        C O N T A D O R E S   E S T A D I S T I C A S           *
012000******************************************************************
012100 01  WKS-CONTADORES.
012200     02  WKS-LEIDOS-MEMBERS        PIC 9(05)  COMP   VALUE ZEROS.
012300     02  WKS-CARGADOS-MEMBERS      PIC 9(05)  COMP   VALUE ZEROS.
012400     02  WKS-RECHAZADOS-MEMBERS    PIC 9(05)  COMP   VALUE ZEROS.
012500     02  WKS-LEIDOS-PROJECTS       PIC 9(05)  COMP   VALUE ZEROS.
012600     02  WKS-CARGADOS-PROJECTS     PIC 9(05)  COMP   VALUE ZEROS.
012700     02  WKS-RECHAZADOS-PROJECTS   PIC 9(05)  COMP   VALUE ZEROS.
012800     02  WKS-MASK                  PIC Z,ZZZ,ZZ9.
012900
013000******************************************************************
013100*         V A R I A B L E S   D E   F I L E   S T A T U S        *
013200*         Y   D A T O S   P A R A   L A   R U T I N A            *
013300*         D E B D 1 R 0 0   ( F I L E   S T A T U S   E X T . )  *
013400******************************************************************
013500 01  FS-MEMBERS                    PIC 9(02)        VALUE ZEROS.
013600 01  FSE-MEMBERS.
013700     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
013800     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
013900     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
014000 01  FS-PROJECTS                   PIC 9(02)        VALUE ZEROS.
014100 01  FSE-PROJECTS.
014200     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
014300     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
014400     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
014500 01  WKS-DEBD1R00-DATOS.
014600     02  ARCHIVO                   PIC X(08)        VALUE SPACES.
014700     02  ACCION                    PIC X(10)        VALUE SPACES.
014800     02  LLAVE                     PIC X(32)        VALUE SPACES.
014900
015000     COPY TMTABS.
015100
015200******************************************************************
015300 PROCEDURE DIVISION.
015400 000-MAIN SECTION.
015500     PERFORM 100-APERTURA-ARCHIVOS
015600     PERFORM 200-CARGA-MIEMBROS UNTIL WKS-END-MEMBERS
015700     PERFORM 300-CARGA-PROYECTOS UNTIL WKS-END-PROJECTS
015800     PERFORM 900-ESTADISTICAS
015900     PERFORM 950-CIERRA-ARCHIVOS
016000     STOP RUN.
016100 000-MAIN-E. EXIT.
016200
016300*--------> APERTURA DE ARCHIVOS DE ENTRADA
016400 100-APERTURA-ARCHIVOS SECTION.
016500     OPEN INPUT  MEMBERS PROJECTS
016600     PERFORM 110-EVALUA-FS-APERTURA.
016700 100-APERTURA-ARCHIVOS-E. EXIT.
016800
016900*--------> POR CADA ARCHIVO, SI EL FILE STATUS DE APERTURA NO
017000*          QUEDA EN CERO SE LLAMA A LA RUTINA DE FILE STATUS
017100*          EXTENDIDO DEBD1R00 ANTES DE ABORTAR EL PROCESO
017200 110-EVALUA-FS-APERTURA SECTION.
017300     IF FS-MEMBERS NOT = 0
017400        MOVE "OPEN"            TO ACCION
017500        MOVE SPACES            TO LLAVE
017600        MOVE "MEMBERS"         TO ARCHIVO
017700        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
017800                               LLAVE, FS-MEMBERS, FSE-MEMBERS
017900        DISPLAY "*** TM1D1CAR - ERROR AL ABRIR MEMBERS  - FS "
018000                FS-MEMBERS
018100        MOVE  91        TO RETURN-CODE
018200        PERFORM 950-CIERRA-ARCHIVOS
018300        STOP RUN
018400     END-IF
018500     IF FS-PROJECTS NOT = 0
018600        MOVE "OPEN"            TO ACCION
018700        MOVE SPACES            TO LLAVE
018800        MOVE "PROJECTS"        TO ARCHIVO
018900        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
019000                               LLAVE, FS-PROJECTS, FSE-PROJECTS
019100        DISPLAY "*** TM1D1CAR - ERROR AL ABRIR PROJECTS - FS "
019200                FS-PROJECTS
019300        MOVE  91        TO RETURN-CODE
019400        PERFORM 950-CIERRA-ARCHIVOS
019500        STOP RUN
019600     END-IF.
019700 110-EVALUA-FS-APERTURA-E. EXIT.
019800
019900*--------> SERIE 200 CARGA EL MAESTRO DE MIEMBROS A LA TABLA
020000 200-CARGA-MIEMBROS SECTION.
020100     READ MEMBERS
020200          AT END MOVE 1 TO WKS-FIN-ARCHIVOS
020300     END-READ
020400
020500     IF NOT WKS-END-MEMBERS
020600        ADD 1 TO WKS-LEIDOS-MEMBERS
020700        PERFORM 250-VALIDA-CODIGO-MIEMBRO
020800     END-IF.
020900 200-CARGA-MIEMBROS-E. EXIT.
021000
021100*--------> VALIDA RANGO DE NIVEL DE EXPERIENCIA Y DISPONIBILIDAD
021200 250-VALIDA-CODIGO-MIEMBRO SECTION.
021300     IF TMME-NE-VALIDO AND TMME-ED-VALIDO
021400        IF WKS-TOTAL-MIEMBROS < 50
021500           ADD 1 TO WKS-TOTAL-MIEMBROS
021600           SET IX-TMMB TO WKS-TOTAL-MIEMBROS
021700           MOVE REG-TMMEMB TO WKS-TMMB-REG(IX-TMMB)
021800           ADD 1 TO WKS-CARGADOS-MEMBERS
021900        ELSE
022000           ADD 1 TO WKS-RECHAZADOS-MEMBERS
022100        END-IF
022200     ELSE
022300        ADD 1 TO WKS-RECHAZADOS-MEMBERS
022400     END-IF.
022500 250-VALIDA-CODIGO-MIEMBRO-E. EXIT.
022600
022700*--------> SERIE 300 CARGA EL MAESTRO DE PROYECTOS A LA TABLA
022800 300-CARGA-PROYECTOS SECTION.
022900     READ PROJECTS
023000          AT END MOVE 2 TO WKS-FIN-ARCHIVOS
023100     END-READ
023200
023300     IF NOT WKS-END-PROJECTS
023400        ADD 1 TO WKS-LEIDOS-PROJECTS
023500        PERFORM 350-VALIDA-CODIGO-PROYECTO
023600     END-IF.
023700 300-CARGA-PROYECTOS-E. EXIT.
023800
023900*--------> VALIDA RANGO DE PRIORIDAD DE PROYECTO
024000 350-VALIDA-CODIGO-PROYECTO SECTION.
024100     IF TMPR-PR-VALIDO
024200        IF WKS-TOTAL-PROYECTOS < 20
024300           ADD 1 TO WKS-TOTAL-PROYECTOS
024400           SET IX-TMPY TO WKS-TOTAL-PROYECTOS
024500           MOVE REG-TMPROY TO WKS-TMPY-REG(IX-TMPY)
024600           ADD 1 TO WKS-CARGADOS-PROJECTS
024700        ELSE
024800           ADD 1 TO WKS-RECHAZADOS-PROJECTS
024900        END-IF
025000     ELSE
025100        ADD 1 TO WKS-RECHAZADOS-PROJECTS
025200     END-IF.
025300 350-VALIDA-CODIGO-PROYECTO-E. EXIT.
025400
025500*--------> DESPLIEGA ESTADISTICAS DE CARGA AL FINALIZAR
025600 900-ESTADISTICAS SECTION.
025700     DISPLAY
025800     "**********************************************************"
025900     DISPLAY
026000     "*      E S T A D I S T I C A S   D E   C A R G A         *"
026100     DISPLAY
026200     "**********************************************************"
026300
026400     MOVE ZEROS TO WKS-MASK
026500     MOVE WKS-LEIDOS-MEMBERS TO WKS-MASK
026600     DISPLAY "MIEMBROS LEIDOS                          : " WKS-MASK
026700     MOVE ZEROS TO WKS-MASK
026800     MOVE WKS-CARGADOS-MEMBERS TO WKS-MASK
026900     DISPLAY "MIEMBROS CARGADOS A TABLA                : " WKS-MASK
027000     MOVE ZEROS TO WKS-MASK
027100     MOVE WKS-RECHAZADOS-MEMBERS TO WKS-MASK
027200     DISPLAY "MIEMBROS RECHAZADOS                      : " WKS-MASK
027300
027400     MOVE ZEROS TO WKS-MASK
027500     MOVE WKS-LEIDOS-PROJECTS TO WKS-MASK
027600     DISPLAY "PROYECTOS LEIDOS                         : " WKS-MASK
027700     MOVE ZEROS TO WKS-MASK
027800     MOVE WKS-CARGADOS-PROJECTS TO WKS-MASK
027900     DISPLAY "PROYECTOS CARGADOS A TABLA               : " WKS-MASK
028000     MOVE ZEROS TO WKS-MASK
028100     MOVE WKS-RECHAZADOS-PROJECTS TO WKS-MASK
028200     DISPLAY "PROYECTOS RECHAZADOS                     : " WKS-MASK
028300     DISPLAY
028400     "**********************************************************".
028500 900-ESTADISTICAS-E. EXIT.
028600
028700*--------> CIERRE DE ARCHIVOS
028800 950-CIERRA-ARCHIVOS SECTION.
028900     CLOSE MEMBERS PROJECTS.
029000 950-CIERRA-ARCHIVOS-E. EXIT.
