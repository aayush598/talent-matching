000100******************************************************************
000200* COPYBOOK    : TMPROY                                           *
000300* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000400* DESCRIPCION : MAESTRO DE PROYECTOS.  REQUISITOS DE HABILIDAD,  *
000500*             : PRESUPUESTO, CALENDARIO, UBICACIONES PREFERIDAS  *
000600*             : Y CERTIFICACIONES REQUERIDAS POR PROYECTO.       *
000700* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
000800* FECHA       : 14/03/2024                                       *
000900* LRECL       : 459                                               *
001000******************************************************************
001100*                A L T E R A C I O N E S                         *
001200*-----------------------------------------------------------------*
001300* 14/03/2024 EEDR  TCK-40017  CREACION DE LA COPIA                *
001400* 30/04/2024 EEDR  TCK-40090  SE AGREGA PESO POR REQUISITO        *
001500*-----------------------------------------------------------------*
001600 01  REG-TMPROY.
001700     05  TMPR-LLAVE.
001800         10  TMPR-PROYECTO-ID        PIC X(08).
001900     05  TMPR-NOMBRE                 PIC X(25).
002000     05  TMPR-PRIORIDAD              PIC 9(01).
002100         88  TMPR-PR-LOW                       VALUE 1.
002200         88  TMPR-PR-MEDIUM                    VALUE 2.
002300         88  TMPR-PR-HIGH                      VALUE 3.
002400         88  TMPR-PR-CRITICAL                   VALUE 4.
002500         88  TMPR-PR-VALIDO                    VALUE 1 THRU 4.
002600     05  TMPR-FECHA-INICIO           PIC X(10).
002700     05  TMPR-FECHA-FIN              PIC X(10).
002800     05  TMPR-PRESUPUESTO            PIC 9(07)V99.
002900     05  TMPR-TAMANO-EQUIPO          PIC 9(02).
003000     05  TMPR-HORAS-ESTIMADAS        PIC 9(05).
003100     05  TMPR-TOTAL-UBICAC           PIC 9(01).
003200     05  TMPR-UBICACIONES OCCURS 3 TIMES.
003300         10  TMPR-UBIC-NOMBRE        PIC X(15).
003400     05  TMPR-TOTAL-CERTIF-REQ       PIC 9(01).
003500     05  TMPR-CERTIF-REQUERIDAS OCCURS 3 TIMES.
003600         10  TMPR-CERTREQ-NOMBRE     PIC X(20).
003700     05  TMPR-TOTAL-REQUISITOS       PIC 9(02).
003800     05  TMPR-REQUISITOS OCCURS 10 TIMES
003900                         INDEXED BY IX-TMPR-REQ.
004000         10  TMPR-REQ-HABILIDAD      PIC X(15).
004100         10  TMPR-REQ-NIVEL          PIC 9(02).
004200         10  TMPR-REQ-EXP-MINIMO     PIC 9(01).
004300         10  TMPR-REQ-OBLIGATORIO    PIC X(01).
004400             88  TMPR-REQ-ES-OBLIGAT           VALUE 'Y'.
004500         10  TMPR-REQ-PESO           PIC 9(02)V99.
004600     05  FILLER                      PIC X(50).
