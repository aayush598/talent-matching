000100******************************************************************
000200* COPYBOOK    : TMCAND                                           *
000300* APLICACION  : SELECCION POR DOMINIO (U6)                       *
000400* DESCRIPCION : REGISTRO DE CANDIDATO DISPONIBLE, SU DOMINIO     *
000500*             : TECNOLOGICO, CALIFICACION DEL GERENTE Y LAS      *
000600*             : TECNOLOGIAS QUE DOMINA.                         *
000700* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
000800* FECHA       : 02/05/2024                                       *
000900* LRECL       : 196                                               *
001000******************************************************************
001100*                A L T E R A C I O N E S                         *
001200*-----------------------------------------------------------------*
001300* 02/05/2024 EEDR  TCK-40118  CREACION DE LA COPIA                *
001400*-----------------------------------------------------------------*
001500 01  REG-TMCAND.
001600     05  TMCA-NOMBRE                 PIC X(15).
001700     05  TMCA-DISPONIBLE             PIC X(01).
001800         88  TMCA-ESTA-DISPONIBLE              VALUE 'Y'.
001900     05  TMCA-DOMINIO                PIC X(25).
002000     05  TMCA-PUNTAJE-GERENTE        PIC 9(01)V9.
002100     05  TMCA-TOTAL-TECNOLOG         PIC 9(02).
002200     05  TMCA-TECNOLOGIAS OCCURS 10 TIMES
002300                         INDEXED BY IX-TMCA-TEC.
002400         10  TMCA-TEC-NOMBRE         PIC X(15).
002500     05  FILLER                      PIC X(01).
