000100******************************************************************
000200* COPYBOOK    : TMDMRQ                                           *
000300* APLICACION  : SELECCION POR DOMINIO (U6)                       *
000400* DESCRIPCION : REGISTRO DE SOLICITUD DE DOMINIO TECNOLOGICO Y   *
000500*             : LAS TECNOLOGIAS REQUERIDAS PARA ESE DOMINIO.     *
000600* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
000700* FECHA       : 02/05/2024                                       *
000800* LRECL       : 178 (177 DEL REQUERIMIENTO TCK-40118 + FILLER)     *
000900******************************************************************
001000*                A L T E R A C I O N E S                         *
001100*-----------------------------------------------------------------*
001200* 02/05/2024 EEDR  TCK-40118  CREACION DE LA COPIA                *
001300*-----------------------------------------------------------------*
001400 01  REG-TMDMRQ.
001500     05  TMDR-DOMINIO-SOLICIT        PIC X(25).
001600     05  TMDR-TOTAL-TECNOLOG         PIC 9(02).
001700     05  TMDR-TECNOLOGIAS OCCURS 10 TIMES
001800                         INDEXED BY IX-TMDR-TEC.
001900         10  TMDR-TEC-NOMBRE         PIC X(15).
002000     05  FILLER                      PIC X(01).
