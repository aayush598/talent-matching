000100******************************************************************
000200* FECHA       : 02/05/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                              *
000400* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000500* PROGRAMA    : TM1D1DOM                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SELECCIONA, PARA CADA DOMINIO TECNOLOGICO        *
000800*             : SOLICITADO, AL MEJOR CANDIDATO DISPONIBLE DE ESE *
000900*             : DOMINIO (UMBRAL DE CALIFICACION GERENCIAL,       *
001000*             : TRASLAPE DE TECNOLOGIAS Y CALIFICACION), HASTA   *
001100*             : CUBRIR EL CUPO DE EQUIPO.                        *
001200* ARCHIVOS    : DOMREQ=E,CANDIDATES=E,SELOUT=S                   *
001300* ACCION (ES) : S=SELECCION                                      *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: 240118                                           *
001600* NOMBRE      : SELECCION DE CANDIDATOS POR DOMINIO              *
001700******************************************************************
001800*                A L T E R A C I O N E S                         *
001900*-----------------------------------------------------------------*
002000* 02/05/2024 EEDR  TCK-40118  CREACION DEL PROGRAMA A PARTIR DE   *
002100*                             JM47ADM (TARJETA EMPRESARIAL - SE  *
002200*                             DESMONTA LA PANTALLA CICS Y QUEDA  *
002300*                             COMO PROGRAMA BATCH)                *
002400* 21/05/2024 EEDR  TCK-40140  SE AGREGA EL CALCULO DEL TECHO DE   *
002500*                             CUPO Y EL RESUMEN DE COBERTURA     *
002600* 30/07/2024 EEDR  TCK-40247  SE CAMBIA LA APERTURA DE ARCHIVOS  *
002700*                             PARA USAR LA RUTINA COMPARTIDA DE  *
002800*                             FILE STATUS DEBD1R00, POR ARCHIVO  *
002900* 23/01/1999 PEDR  TCK-Y2K01  REVISION DE RUTINA DE FECHAS PARA   *
003000*                             EL CAMBIO DE SIGLO                 *
003100*-----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                    TM1D1DOM.
003400 AUTHOR.                        ERICK RAMIREZ.
003500 INSTALLATION.                  SERES404 - CUADRE DE EQUIPOS.
003600 DATE-WRITTEN.                  02/05/2024.
003700 DATE-COMPILED.
003800 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DOMREQ     ASSIGN TO DOMREQ
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS FS-DOMREQ.
004800     SELECT CANDIDATES ASSIGN TO CANDIDATES
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS FS-CANDIDATES.
005100     SELECT SELOUT     ASSIGN TO SELOUT
005200            ORGANIZATION      IS LINE SEQUENTIAL
005300            FILE STATUS       IS FS-SELOUT.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700*1 -->SOLICITUDES DE DOMINIO TECNOLOGICO (ENTRADA)
005800 FD  DOMREQ
005900     RECORD CONTAINS 178 CHARACTERS.
006000     COPY TMDMRQ.
006100*2 -->CANDIDATOS DISPONIBLES (ENTRADA)
006200 FD  CANDIDATES
006300     RECORD CONTAINS 196 CHARACTERS.
006400     COPY TMCAND.
006500*3 -->REPORTE DE SELECCION POR DOMINIO (SALIDA)
006600 FD  SELOUT
006700     RECORD CONTAINS 132 CHARACTERS.
006800 01  SELOUT-LINE                       PIC X(132).
006900
007000 WORKING-STORAGE SECTION.
007100 01  WKS-CAMPOS-DE-TRABAJO.
007200     02  WKS-PROGRAMA              PIC X(08)       VALUE
007300                                                     "TM1D1DOM".
007400     02  WKS-FIN-ARCHIVOS          PIC 9(01)       VALUE ZEROS.
007500         88  WKS-END-DOMREQ                          VALUE 1.
007600         88  WKS-END-CANDIDATES                       VALUE 2.
007700
007800******************************************************************
007900*     P A R A M E T R O S   D E   E J E C U C I O N   ( U 6 )    *
008000******************************************************************
008100 01  WKS-PARAMETROS-CORRIDA.
008200     02  WKS-AVG-TEAM-SIZE         PIC 9(02)V9    VALUE 3.0.
008300     02  WKS-UMBRAL-GERENCIAL      PIC 9(01)V9    VALUE 4.0.
008400     02  WKS-CUPO-ENTERO           PIC 9(02) COMP VALUE ZEROS.
008500     02  WKS-CUPO-EQUIPO           PIC 9(02) COMP VALUE ZEROS.
008600
008700******************************************************************
008800*  T A B L A   D E   S O L I C I T U D E S   D E   D O M I N I O *
008900*  ( M A X I M O   1 0 ,   U N A   P O R   D O M I N I O )       *
009000******************************************************************
009100 01  WKS-TABLA-SOLICITUDES.
009200     02  WKS-TOTAL-SOLICITUDES     PIC 9(02) COMP VALUE ZEROS.
009300     02  WKS-SL-ENTRADA OCCURS 10 TIMES INDEXED BY IX-SL.
009400         03  WSL-ETIQUETA-ORIG     PIC X(25).
009500         03  WSL-DOMINIO-MAPEADO   PIC X(10).
009600         03  WSL-ES-VALIDA         PIC X(01)      VALUE "N".
009700             88  WSL-MAPEO-VALIDO                 VALUE "Y".
009800         03  WSL-COBERTURADA       PIC X(01)      VALUE "N".
009900             88  WSL-ESTA-CUBIERTA                VALUE "Y".
010000         03  WSL-TOTAL-TECNOLOG    PIC 9(02).
010100         03  WSL-TECNOLOGIAS OCCURS 10 TIMES       PIC X(15).
010200
010300******************************************************************
010400*     T A B L A   D E   C A N D I D A T O S   ( M A X I M O  1 0 0)
010500******************************************************************
010600 01  WKS-TABLA-CANDIDATOS.
010700     02  WKS-TOTAL-CANDIDATOS      PIC 9(03) COMP VALUE ZEROS.
010800     02  WKS-CA-ENTRADA OCCURS 100 TIMES INDEXED BY IX-CA.
010900         03  WCA-NOMBRE            PIC X(15).
011000         03  WCA-DISPONIBLE        PIC X(01).
011100             88  WCA-ESTA-DISPONIBLE               VALUE "Y".
011200         03  WCA-DOMINIO           PIC X(25).
011300         03  WCA-PUNTAJE-GERENTE   PIC 9(01)V9.
011400         03  WCA-SELECCIONADO      PIC X(01)      VALUE "N".
011500             88  WCA-YA-SELECCIONADO               VALUE "Y".
011600         03  WCA-TOTAL-TECNOLOG    PIC 9(02).
011700         03  WCA-TECNOLOGIAS OCCURS 10 TIMES       PIC X(15).
011800
011900******************************************************************
012000*     V A R I A B L E S   D E L   S E L E C T O R               *
012100******************************************************************
012200 01  WKS-SELECTOR.
012300     02  IX-TEC                    PIC 9(02) COMP VALUE ZEROS.
012400     02  IX-TEC2                   PIC 9(02) COMP VALUE ZEROS.
012500     02  WKS-MEJOR-IDX             PIC 9(03) COMP VALUE ZEROS.
012600     02  WKS-SOLAPE-ACTUAL         PIC 9(02) COMP VALUE ZEROS.
012700     02  WKS-SOLAPE-MEJOR          PIC 9(02) COMP VALUE ZEROS.
012800     02  WKS-CUMPLE-UMBRAL-ACTUAL  PIC X(01)      VALUE "N".
012900         88  WKS-SI-CUMPLE-ACTUAL                 VALUE "Y".
013000     02  WKS-CUMPLE-UMBRAL-MEJOR   PIC X(01)      VALUE "N".
013100         88  WKS-SI-CUMPLE-MEJOR                  VALUE "Y".
013200
013300******************************************************************
013400*     A C U M U L A D O R E S   D E L   R E S U M E N            *
013500******************************************************************
013600 01  WKS-RESUMEN.
013700     02  WKS-TOTAL-SELECCIONADOS   PIC 9(02) COMP VALUE ZEROS.
013800     02  WKS-TOTAL-CUMPLEN-UMBRAL  PIC 9(02) COMP VALUE ZEROS.
013900     02  WKS-SUMA-PUNTAJE-GERENTE  PIC 9(04)V9    VALUE ZEROS.
014000     02  WKS-PROMEDIO-GERENCIAL    PIC 9(01)V9    VALUE ZEROS.
014100     02  WKS-TOTAL-DOMINIOS-DESCAR PIC 9(02) COMP VALUE ZEROS.
014200
014300******************************************************************
014400*     P L I E G U E   A   M A Y U S C U L A S   Y   N O R M A L I
014500*     Z A C I O N   D E   E T I Q U E T A S                      *
014600******************************************************************
014700 01  WKS-PLIEGUE-MAYUSCULAS.
014800     02  WKS-CONV-ENTRADA          PIC X(25)       VALUE SPACES.
014900     02  WKS-CONV-SALIDA           PIC X(25)       VALUE SPACES.
015000 01  WKS-NORMALIZACION.
015100     02  WKS-NORM-ENTRADA          PIC X(25)       VALUE SPACES.
015200     02  WKS-NORM-SALIDA           PIC X(25)       VALUE SPACES.
015300     02  WKS-NORM-POS-ORIG         PIC 9(02) COMP  VALUE ZEROS.
015400     02  WKS-NORM-POS-DEST         PIC 9(02) COMP  VALUE ZEROS.
015500     02  WKS-NORM-CARACTER         PIC X(01)       VALUE SPACES.
015600 01  WKS-COMPARACION.
015700     02  WKS-CMP-A                 PIC X(25)       VALUE SPACES.
015800     02  WKS-CMP-B                 PIC X(25)       VALUE SPACES.
015900
016000******************************************************************
016100*        L A Y O U T S   D E   L A S   L I N E A S   D E         *
016200*        I M P R E S I O N                                       *
016300******************************************************************
016400 01  WKS-AREA-IMPRESION               PIC X(132).
016500 01  WKS-LIN-BANNER REDEFINES WKS-AREA-IMPRESION.
016600     02  WKS-LB-TEXTO              PIC X(130).
016700     02  FILLER                    PIC X(002).
016800 01  WKS-LIN-DETALLE REDEFINES WKS-AREA-IMPRESION.
016900     02  WKS-LD-TEXTO              PIC X(100).
017000     02  FILLER                    PIC X(032).
017100
017200******************************************************************
017300*         V A R I A B L E S   D E   F I L E   S T A T U S        *
017400******************************************************************
017500 01  FS-DOMREQ                     PIC 9(02)       VALUE ZEROS.
017600 01  FSE-DOMREQ.
017700     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
017800     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
017900     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
018000 01  FS-CANDIDATES                  PIC 9(02)       VALUE ZEROS.
018100 01  FSE-CANDIDATES.
018200     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
018300     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
018400     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
018500 01  FS-SELOUT                     PIC 9(02)       VALUE ZEROS.
018600 01  FSE-SELOUT.
018700     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
018800     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
018900     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
019000 01  WKS-DEBD1R00-DATOS.
019100     02  ARCHIVO                   PIC X(08)        VALUE SPACES.
019200     02  ACCION                    PIC X(10)        VALUE SPACES.
019300     02  LLAVE                     PIC X(32)        VALUE SPACES.
019400
019500     COPY TMTABS.
019600
019700******************************************************************
019800 PROCEDURE DIVISION.
019900 000-MAIN SECTION.
020000     PERFORM 100-APERTURA-ARCHIVOS
020100     PERFORM 650-TECHO-CUPO
020200     PERFORM 200-CARGA-SOLICITUDES UNTIL WKS-END-DOMREQ
020300     PERFORM 300-CARGA-CANDIDATOS UNTIL WKS-END-CANDIDATES
020400
020500     IF WKS-TOTAL-SOLICITUDES = 0
020600        DISPLAY "*** TM1D1DOM - NO HAY DOMINIOS VALIDOS - ABORT ***"
020700        MOVE 92 TO RETURN-CODE
020800        PERFORM 950-CIERRA-ARCHIVOS
020900        STOP RUN
021000     END-IF
021100
021200     PERFORM 500-IMPRIME-SELECCION
021300     PERFORM 395-PROCESA-UNA-SOLICITUD VARYING IX-SL FROM 1 BY 1
021400             UNTIL IX-SL > WKS-TOTAL-SOLICITUDES
021500                OR WKS-TOTAL-SELECCIONADOS >= WKS-CUPO-EQUIPO
021600     PERFORM 510-IMPRIME-RESUMEN-SELECCION
021700     PERFORM 900-ESTADISTICAS
021800     PERFORM 950-CIERRA-ARCHIVOS
021900     STOP RUN.
022000 000-MAIN-E. EXIT.
022100
022200 100-APERTURA-ARCHIVOS SECTION.
022300     OPEN INPUT  DOMREQ CANDIDATES
022400     OPEN OUTPUT SELOUT
022500     PERFORM 110-EVALUA-FS-APERTURA.
022600 100-APERTURA-ARCHIVOS-E. EXIT.
022700
022800 110-EVALUA-FS-APERTURA SECTION.
022900     IF FS-DOMREQ NOT = 0
023000        MOVE "OPEN"            TO ACCION
023100        MOVE SPACES            TO LLAVE
023200        MOVE "DOMREQ"          TO ARCHIVO
023300        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
023400                               LLAVE, FS-DOMREQ, FSE-DOMREQ
023500        DISPLAY "*** TM1D1DOM - ERROR AL ABRIR DOMREQ    - FS "
023600                FS-DOMREQ
023700        MOVE  91        TO RETURN-CODE
023800        PERFORM 950-CIERRA-ARCHIVOS
023900        STOP RUN
024000     END-IF
024100     IF FS-CANDIDATES NOT = 0
024200        MOVE "OPEN"            TO ACCION
024300        MOVE SPACES            TO LLAVE
024400        MOVE "CANDIDAT"        TO ARCHIVO
024500        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
024600                               LLAVE, FS-CANDIDATES, FSE-CANDIDATES
024700        DISPLAY "*** TM1D1DOM - ERROR AL ABRIR CANDIDATES - FS "
024800                FS-CANDIDATES
024900        MOVE  91        TO RETURN-CODE
025000        PERFORM 950-CIERRA-ARCHIVOS
025100        STOP RUN
025200     END-IF
025300     IF FS-SELOUT NOT = 0
025400        MOVE "OPEN"            TO ACCION
025500        MOVE SPACES            TO LLAVE
025600        MOVE "SELOUT"          TO ARCHIVO
025700        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
025800                               LLAVE, FS-SELOUT, FSE-SELOUT
025900        DISPLAY "*** TM1D1DOM - ERROR AL ABRIR SELOUT    - FS "
026000                FS-SELOUT
026100        MOVE  91        TO RETURN-CODE
026200        PERFORM 950-CIERRA-ARCHIVOS
026300        STOP RUN
026400     END-IF.
026500 110-EVALUA-FS-APERTURA-E. EXIT.
026600
026700*--------> EL CUPO DE EQUIPO ES EL TECHO DEL PROMEDIO SOLICITADO.
026800*          SIN USAR FUNCTION CEILING: SE TRUNCA A ENTERO Y, SI
026900*          HABIA RESIDUO DECIMAL, SE SUMA UNO.
027000 650-TECHO-CUPO SECTION.
027100     COMPUTE WKS-CUPO-ENTERO = WKS-AVG-TEAM-SIZE
027200     IF WKS-AVG-TEAM-SIZE > WKS-CUPO-ENTERO
027300        ADD 1 TO WKS-CUPO-ENTERO
027400     END-IF
027500     MOVE WKS-CUPO-ENTERO TO WKS-CUPO-EQUIPO.
027600 650-TECHO-CUPO-E. EXIT.
027700
027800******************************************************************
027900*  2 0 0   -   C A R G A   Y   M A P E O   D E   S O L I C I T U D
028000******************************************************************
028100 200-CARGA-SOLICITUDES SECTION.
028200     READ DOMREQ
028300          AT END MOVE 1 TO WKS-FIN-ARCHIVOS
028400     END-READ
028500
028600     IF NOT WKS-END-DOMREQ AND WKS-TOTAL-SOLICITUDES < 10
028700        PERFORM 250-MAPEA-UNA-SOLICITUD
028800     END-IF.
028900 200-CARGA-SOLICITUDES-E. EXIT.
029000
029100*--------> NORMALIZA LA ETIQUETA SOLICITADA Y LA BUSCA EN LA
029200*          TABLA DE MAPEO; SI NO APARECE, VERIFICA SI YA ES UN
029300*          DOMINIO VALIDO DIRECTAMENTE; SI NO, SE DESCARTA.
029400 250-MAPEA-UNA-SOLICITUD SECTION.
029500     ADD 1 TO WKS-TOTAL-SOLICITUDES
029600     SET IX-SL TO WKS-TOTAL-SOLICITUDES
029700     MOVE TMDR-DOMINIO-SOLICIT   TO WSL-ETIQUETA-ORIG(IX-SL)
029800     MOVE TMDR-TOTAL-TECNOLOG    TO WSL-TOTAL-TECNOLOG(IX-SL)
029900     PERFORM 255-COPIA-TECNOLOGIA VARYING IX-TEC FROM 1 BY 1
030000             UNTIL IX-TEC > TMDR-TOTAL-TECNOLOG
030100
030200     MOVE TMDR-DOMINIO-SOLICIT TO WKS-NORM-ENTRADA
030300     PERFORM 252-NORMALIZA-ETIQUETA
030400
030500     MOVE "N" TO WSL-ES-VALIDA(IX-SL)
030600     PERFORM 256-BUSCA-EN-TABLA-MAPEO VARYING IX-TMD FROM 1 BY 1
030700             UNTIL IX-TMD > 25 OR WSL-MAPEO-VALIDO(IX-SL)
030800
030900     IF NOT WSL-MAPEO-VALIDO(IX-SL)
031000        PERFORM 258-VERIFICA-DOMINIO-DIRECTO VARYING IX-TEC2
031100                FROM 1 BY 1
031200                UNTIL IX-TEC2 > 10 OR WSL-MAPEO-VALIDO(IX-SL)
031300     END-IF
031400
031500     IF NOT WSL-MAPEO-VALIDO(IX-SL)
031600        ADD 1 TO WKS-TOTAL-DOMINIOS-DESCAR
031700        DISPLAY "AVISO - DOMINIO NO RECONOCIDO: "
031800                TMDR-DOMINIO-SOLICIT
031900        SUBTRACT 1 FROM WKS-TOTAL-SOLICITUDES
032000     END-IF.
032100 250-MAPEA-UNA-SOLICITUD-E. EXIT.
032200
032300 255-COPIA-TECNOLOGIA SECTION.
032400     MOVE TMDR-TEC-NOMBRE(IX-TEC) TO
032500          WSL-TECNOLOGIAS(IX-SL, IX-TEC).
032600 255-COPIA-TECNOLOGIA-E. EXIT.
032700
032800*--------> QUITA ESPACIOS, GUIONES Y SUBRAYADOS Y PASA A
032900*          MAYUSCULAS ANTES DE COMPARAR CONTRA LA TABLA DE MAPEO
033000 252-NORMALIZA-ETIQUETA SECTION.
033100     MOVE WKS-NORM-ENTRADA TO WKS-CONV-ENTRADA
033200     PERFORM 700-MAYUSCULAS
033300     MOVE SPACES TO WKS-NORM-SALIDA
033400     MOVE ZEROS  TO WKS-NORM-POS-DEST
033500     PERFORM 253-COMPACTA-UN-CARACTER VARYING WKS-NORM-POS-ORIG
033600             FROM 1 BY 1 UNTIL WKS-NORM-POS-ORIG > 25.
033700 252-NORMALIZA-ETIQUETA-E. EXIT.
033800
033900 253-COMPACTA-UN-CARACTER SECTION.
034000     MOVE WKS-CONV-SALIDA(WKS-NORM-POS-ORIG:1) TO
034100          WKS-NORM-CARACTER
034200     IF WKS-NORM-CARACTER NOT = SPACE AND
034300        WKS-NORM-CARACTER NOT = "-"    AND
034400        WKS-NORM-CARACTER NOT = "_"
034500        ADD 1 TO WKS-NORM-POS-DEST
034600        MOVE WKS-NORM-CARACTER TO
034700             WKS-NORM-SALIDA(WKS-NORM-POS-DEST:1)
034800     END-IF.
034900 253-COMPACTA-UN-CARACTER-E. EXIT.
035000
035100 256-BUSCA-EN-TABLA-MAPEO SECTION.
035200     MOVE TMD-ETIQUETA(IX-TMD) TO WKS-CMP-A
035300     MOVE WKS-NORM-SALIDA      TO WKS-CMP-B
035400     IF WKS-CMP-A = WKS-CMP-B
035500        MOVE TMD-DOMINIO(IX-TMD) TO WSL-DOMINIO-MAPEADO(IX-SL)
035600        MOVE "Y" TO WSL-ES-VALIDA(IX-SL)
035700     END-IF.
035800 256-BUSCA-EN-TABLA-MAPEO-E. EXIT.
035900
036000*--------> UNA ETIQUETA QUE YA ES UNO DE LOS 10 DOMINIOS VALIDOS
036100*          PASA DIRECTO, SIN NECESIDAD DE MAPEO
036200 258-VERIFICA-DOMINIO-DIRECTO SECTION.
036300     MOVE TDV-NOMBRE(IX-TEC2) TO WKS-CMP-A
036400     MOVE WKS-NORM-SALIDA     TO WKS-CMP-B
036500     IF WKS-CMP-A = WKS-CMP-B
036600        MOVE TDV-NOMBRE(IX-TEC2) TO WSL-DOMINIO-MAPEADO(IX-SL)
036700        MOVE "Y" TO WSL-ES-VALIDA(IX-SL)
036800     END-IF.
036900 258-VERIFICA-DOMINIO-DIRECTO-E. EXIT.
037000
037100******************************************************************
037200*     3 0 0   -   C A R G A   D E   C A N D I D A T O S           *
037300******************************************************************
037400 300-CARGA-CANDIDATOS SECTION.
037500     READ CANDIDATES
037600          AT END MOVE 2 TO WKS-FIN-ARCHIVOS
037700     END-READ
037800
037900     IF NOT WKS-END-CANDIDATES AND WKS-TOTAL-CANDIDATOS < 100
038000        ADD 1 TO WKS-TOTAL-CANDIDATOS
038100        SET IX-CA TO WKS-TOTAL-CANDIDATOS
038200        MOVE TMCA-NOMBRE            TO WCA-NOMBRE(IX-CA)
038300        MOVE TMCA-DISPONIBLE        TO WCA-DISPONIBLE(IX-CA)
038400        MOVE TMCA-DOMINIO           TO WCA-DOMINIO(IX-CA)
038500        MOVE TMCA-PUNTAJE-GERENTE   TO WCA-PUNTAJE-GERENTE(IX-CA)
038600        MOVE TMCA-TOTAL-TECNOLOG    TO WCA-TOTAL-TECNOLOG(IX-CA)
038700        PERFORM 305-COPIA-SKILL-CANDIDATO VARYING IX-TEC FROM 1
038800                BY 1 UNTIL IX-TEC > TMCA-TOTAL-TECNOLOG
038900     END-IF.
039000 300-CARGA-CANDIDATOS-E. EXIT.
039100
039200 305-COPIA-SKILL-CANDIDATO SECTION.
039300     MOVE TMCA-TEC-NOMBRE(IX-TEC) TO
039400          WCA-TECNOLOGIAS(IX-CA, IX-TEC).
039500 305-COPIA-SKILL-CANDIDATO-E. EXIT.
039600
039700******************************************************************
039800*     3 9 5   -   P R O C E S A   U N A   S O L I C I T U D      *
039900******************************************************************
040000 395-PROCESA-UNA-SOLICITUD SECTION.
040100     IF WSL-MAPEO-VALIDO(IX-SL)
040200        MOVE ZEROS TO WKS-MEJOR-IDX
040300        PERFORM 400-SELECCIONA-POR-DOMINIO VARYING IX-CA FROM 1
040400                BY 1 UNTIL IX-CA > WKS-TOTAL-CANDIDATOS
040500
040600        IF WKS-MEJOR-IDX > 0
040700           MOVE "Y" TO WCA-SELECCIONADO(WKS-MEJOR-IDX)
040800           MOVE "Y" TO WSL-COBERTURADA(IX-SL)
040900           ADD 1 TO WKS-TOTAL-SELECCIONADOS
041000           ADD WCA-PUNTAJE-GERENTE(WKS-MEJOR-IDX) TO
041100               WKS-SUMA-PUNTAJE-GERENTE
041200           IF WCA-PUNTAJE-GERENTE(WKS-MEJOR-IDX) >=
041300              WKS-UMBRAL-GERENCIAL
041400              ADD 1 TO WKS-TOTAL-CUMPLEN-UMBRAL
041500           END-IF
041600           PERFORM 405-CALCULA-SOLAPAMIENTO
041700           PERFORM 506-IMPRIME-CANDIDATO-SELECCIONADO
041800        END-IF
041900     END-IF.
042000 395-PROCESA-UNA-SOLICITUD-E. EXIT.
042100
042200*--------> EVALUA UN CANDIDATO PARA EL DOMINIO DE LA SOLICITUD
042300*          ACTUAL Y CONSERVA EL MEJOR SEGUN LAS TRES LLAVES:
042400*          (1) CUMPLE UMBRAL (2) TRASLAPE DE TECNOLOGIAS
042500*          (3) CALIFICACION GERENCIAL
042600 400-SELECCIONA-POR-DOMINIO SECTION.
042700     IF WCA-ESTA-DISPONIBLE(IX-CA) AND
042800        NOT WCA-YA-SELECCIONADO(IX-CA) AND
042900        WCA-DOMINIO(IX-CA)(1:10) = WSL-DOMINIO-MAPEADO(IX-SL)
043000        PERFORM 405-CALCULA-SOLAPAMIENTO
043100        PERFORM 410-EVALUA-MEJOR-CANDIDATO
043200     END-IF.
043300 400-SELECCIONA-POR-DOMINIO-E. EXIT.
043400
043500*--------> CUENTA CUANTAS TECNOLOGIAS DEL CANDIDATO COINCIDEN,
043600*          EXACTAS Y SENSIBLES A MAYUSCULAS, CON LAS SOLICITADAS
043700 405-CALCULA-SOLAPAMIENTO SECTION.
043800     MOVE ZEROS TO WKS-SOLAPE-ACTUAL
043900     PERFORM 407-COMPARA-UNA-TECNOLOGIA VARYING IX-TEC FROM 1
044000             BY 1 UNTIL IX-TEC > WCA-TOTAL-TECNOLOG(IX-CA).
044100 405-CALCULA-SOLAPAMIENTO-E. EXIT.
044200
044300 407-COMPARA-UNA-TECNOLOGIA SECTION.
044400     PERFORM 408-BUSCA-UNA-TECNOLOGIA VARYING IX-TEC2 FROM 1
044500             BY 1 UNTIL IX-TEC2 > WSL-TOTAL-TECNOLOG(IX-SL).
044600 407-COMPARA-UNA-TECNOLOGIA-E. EXIT.
044700
044800 408-BUSCA-UNA-TECNOLOGIA SECTION.
044900     IF WCA-TECNOLOGIAS(IX-CA, IX-TEC) =
045000        WSL-TECNOLOGIAS(IX-SL, IX-TEC2)
045100        ADD 1 TO WKS-SOLAPE-ACTUAL
045200     END-IF.
045300 408-BUSCA-UNA-TECNOLOGIA-E. EXIT.
045400
045500 410-EVALUA-MEJOR-CANDIDATO SECTION.
045600     MOVE "N" TO WKS-CUMPLE-UMBRAL-ACTUAL
045700     IF WCA-PUNTAJE-GERENTE(IX-CA) >= WKS-UMBRAL-GERENCIAL
045800        MOVE "Y" TO WKS-CUMPLE-UMBRAL-ACTUAL
045900     END-IF
046000
046100     IF WKS-MEJOR-IDX = 0
046200        MOVE IX-CA TO WKS-MEJOR-IDX
046300        MOVE WKS-SOLAPE-ACTUAL TO WKS-SOLAPE-MEJOR
046400        MOVE WKS-CUMPLE-UMBRAL-ACTUAL TO WKS-CUMPLE-UMBRAL-MEJOR
046500     ELSE
046600        IF WKS-SI-CUMPLE-ACTUAL AND NOT WKS-SI-CUMPLE-MEJOR
046700           MOVE IX-CA TO WKS-MEJOR-IDX
046800           MOVE WKS-SOLAPE-ACTUAL TO WKS-SOLAPE-MEJOR
046900           MOVE WKS-CUMPLE-UMBRAL-ACTUAL TO
047000                WKS-CUMPLE-UMBRAL-MEJOR
047100        ELSE
047200           IF WKS-SI-CUMPLE-ACTUAL = WKS-SI-CUMPLE-MEJOR
047300              IF WKS-SOLAPE-ACTUAL > WKS-SOLAPE-MEJOR
047400                 MOVE IX-CA TO WKS-MEJOR-IDX
047500                 MOVE WKS-SOLAPE-ACTUAL TO WKS-SOLAPE-MEJOR
047600                 MOVE WKS-CUMPLE-UMBRAL-ACTUAL TO
047700                      WKS-CUMPLE-UMBRAL-MEJOR
047800              ELSE
047900                 IF WKS-SOLAPE-ACTUAL = WKS-SOLAPE-MEJOR AND
048000                    WCA-PUNTAJE-GERENTE(IX-CA) >
048100                    WCA-PUNTAJE-GERENTE(WKS-MEJOR-IDX)
048200                    MOVE IX-CA TO WKS-MEJOR-IDX
048300                    MOVE WKS-SOLAPE-ACTUAL TO WKS-SOLAPE-MEJOR
048400                    MOVE WKS-CUMPLE-UMBRAL-ACTUAL TO
048500                         WKS-CUMPLE-UMBRAL-MEJOR
048600                 END-IF
048700              END-IF
048800           END-IF
048900        END-IF
049000     END-IF.
049100 410-EVALUA-MEJOR-CANDIDATO-E. EXIT.
049200
049300******************************************************************
049400*     I M P R E S I O N   D E L   R E P O R T E   D E            *
049500*     S E L E C C I O N   ( S E L O U T )                        *
049600******************************************************************
049700 500-IMPRIME-SELECCION SECTION.
049800     MOVE ALL "=" TO WKS-LB-TEXTO
049900     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
050000     WRITE SELOUT-LINE
050100
050200     MOVE SPACES TO WKS-AREA-IMPRESION
050300     MOVE "DOMAIN-FIRST CANDIDATE SELECTION" TO WKS-LD-TEXTO
050400     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
050500     WRITE SELOUT-LINE
050600
050700     MOVE SPACES TO WKS-AREA-IMPRESION
050800     MOVE "REQUESTED DOMAINS:" TO WKS-LD-TEXTO
050900     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
051000     WRITE SELOUT-LINE
051100
051200     PERFORM 505-IMPRIME-UNA-SOLICITUD VARYING IX-SL FROM 1 BY 1
051300             UNTIL IX-SL > WKS-TOTAL-SOLICITUDES
051400
051500     MOVE SPACES TO WKS-AREA-IMPRESION
051600     MOVE "SELECTED CANDIDATES:" TO WKS-LD-TEXTO
051700     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
051800     WRITE SELOUT-LINE.
051900 500-IMPRIME-SELECCION-E. EXIT.
052000
052100 505-IMPRIME-UNA-SOLICITUD SECTION.
052200     IF WSL-MAPEO-VALIDO(IX-SL)
052300        MOVE SPACES TO WKS-AREA-IMPRESION
052400        STRING "  " WSL-ETIQUETA-ORIG(IX-SL) " -> "
052500               WSL-DOMINIO-MAPEADO(IX-SL)
052600               DELIMITED BY SIZE INTO WKS-LD-TEXTO
052700        MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
052800        WRITE SELOUT-LINE
052900     END-IF.
053000 505-IMPRIME-UNA-SOLICITUD-E. EXIT.
053100
053200 506-IMPRIME-CANDIDATO-SELECCIONADO SECTION.
053300     MOVE SPACES TO WKS-AREA-IMPRESION
053400     STRING "  " WCA-NOMBRE(WKS-MEJOR-IDX) " ("
053500            WSL-DOMINIO-MAPEADO(IX-SL) ") MGR-SCORE "
053600            WCA-PUNTAJE-GERENTE(WKS-MEJOR-IDX) " OVERLAP "
053700            WKS-SOLAPE-MEJOR
053800            DELIMITED BY SIZE INTO WKS-LD-TEXTO
053900     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
054000     WRITE SELOUT-LINE.
054100 506-IMPRIME-CANDIDATO-SELECCIONADO-E. EXIT.
054200
054300*--------> RESUMEN FINAL DE LA SELECCION
054400 510-IMPRIME-RESUMEN-SELECCION SECTION.
054500     IF WKS-TOTAL-SELECCIONADOS > 0
054600        COMPUTE WKS-PROMEDIO-GERENCIAL ROUNDED =
054700                WKS-SUMA-PUNTAJE-GERENTE / WKS-TOTAL-SELECCIONADOS
054800     ELSE
054900        MOVE ZEROS TO WKS-PROMEDIO-GERENCIAL
055000     END-IF
055100
055200     MOVE SPACES TO WKS-AREA-IMPRESION
055300     MOVE "SUMMARY:" TO WKS-LD-TEXTO
055400     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
055500     WRITE SELOUT-LINE
055600
055700     MOVE SPACES TO WKS-AREA-IMPRESION
055800     STRING "  TEAM SIZE: " WKS-TOTAL-SELECCIONADOS " OF CAP "
055900            WKS-CUPO-EQUIPO
056000            DELIMITED BY SIZE INTO WKS-LD-TEXTO
056100     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
056200     WRITE SELOUT-LINE
056300
056400     MOVE SPACES TO WKS-AREA-IMPRESION
056500     STRING "  THRESHOLD COMPLIANCE: " WKS-TOTAL-CUMPLEN-UMBRAL
056600            " OF " WKS-TOTAL-SELECCIONADOS
056700            DELIMITED BY SIZE INTO WKS-LD-TEXTO
056800     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
056900     WRITE SELOUT-LINE
057000
057100     MOVE SPACES TO WKS-AREA-IMPRESION
057200     STRING "  AVERAGE MANAGER SCORE: " WKS-PROMEDIO-GERENCIAL
057300            DELIMITED BY SIZE INTO WKS-LD-TEXTO
057400     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
057500     WRITE SELOUT-LINE
057600
057700     MOVE SPACES TO WKS-AREA-IMPRESION
057800     MOVE "  COVERED DOMAINS:" TO WKS-LD-TEXTO
057900     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
058000     WRITE SELOUT-LINE
058100     PERFORM 515-IMPRIME-COBERTURA VARYING IX-SL FROM 1 BY 1
058200             UNTIL IX-SL > WKS-TOTAL-SOLICITUDES
058300
058400     MOVE SPACES TO WKS-AREA-IMPRESION
058500     MOVE "  UNCOVERED DOMAINS:" TO WKS-LD-TEXTO
058600     MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
058700     WRITE SELOUT-LINE
058800     PERFORM 518-IMPRIME-NO-COBERTURA VARYING IX-SL FROM 1 BY 1
058900             UNTIL IX-SL > WKS-TOTAL-SOLICITUDES.
059000 510-IMPRIME-RESUMEN-SELECCION-E. EXIT.
059100
059200 515-IMPRIME-COBERTURA SECTION.
059300     IF WSL-MAPEO-VALIDO(IX-SL) AND WSL-ESTA-CUBIERTA(IX-SL)
059400        MOVE SPACES TO WKS-AREA-IMPRESION
059500        STRING "    " WSL-DOMINIO-MAPEADO(IX-SL)
059600               DELIMITED BY SIZE INTO WKS-LD-TEXTO
059700        MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
059800        WRITE SELOUT-LINE
059900     END-IF.
060000 515-IMPRIME-COBERTURA-E. EXIT.
060100
060200 518-IMPRIME-NO-COBERTURA SECTION.
060300     IF WSL-MAPEO-VALIDO(IX-SL) AND NOT WSL-ESTA-CUBIERTA(IX-SL)
060400        MOVE SPACES TO WKS-AREA-IMPRESION
060500        STRING "    " WSL-DOMINIO-MAPEADO(IX-SL)
060600               DELIMITED BY SIZE INTO WKS-LD-TEXTO
060700        MOVE WKS-AREA-IMPRESION TO SELOUT-LINE
060800        WRITE SELOUT-LINE
060900     END-IF.
061000 518-IMPRIME-NO-COBERTURA-E. EXIT.
061100
061200******************************************************************
061300*     7 0 0   -   P L I E G U E   A   M A Y U S C U L A S        *
061400******************************************************************
061500 700-MAYUSCULAS SECTION.
061600     MOVE WKS-CONV-ENTRADA TO WKS-CONV-SALIDA
061700     INSPECT WKS-CONV-SALIDA CONVERTING
061800             "abcdefghijklmnopqrstuvwxyz" TO
061900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062000 700-MAYUSCULAS-E. EXIT.
062100
062200 900-ESTADISTICAS SECTION.
062300     DISPLAY "TM1D1DOM - SOLICITUDES VALIDAS  : "
062400             WKS-TOTAL-SOLICITUDES
062500     DISPLAY "TM1D1DOM - SOLICITUDES DESCART. : "
062600             WKS-TOTAL-DOMINIOS-DESCAR
062700     DISPLAY "TM1D1DOM - CANDIDATOS CARGADOS  : "
062800             WKS-TOTAL-CANDIDATOS
062900     DISPLAY "TM1D1DOM - SELECCIONADOS        : "
063000             WKS-TOTAL-SELECCIONADOS.
063100 900-ESTADISTICAS-E. EXIT.
063200
063300 950-CIERRA-ARCHIVOS SECTION.
063400     CLOSE DOMREQ CANDIDATES SELOUT.
063500 950-CIERRA-ARCHIVOS-E. EXIT.
