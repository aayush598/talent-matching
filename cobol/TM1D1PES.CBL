000100******************************************************************
000200* FECHA       : 10/06/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                              *
000400* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000500* PROGRAMA    : TM1D1PES                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA UNA ACTUALIZACION DE LOS SEIS PESOS DE    *
000800*             : PONDERACION DEL PUNTAJE TOTAL (U1), VERIFICA QUE *
000900*             : LA SUMA SIGA SIENDO 1.00 (CON TOLERANCIA 0.01) Y *
001000*             : REESCRIBE WGTPARM; SI NO CUMPLE, RECHAZA Y       *
001100*             : CONSERVA LOS PESOS VIGENTES.                     *
001200* ARCHIVOS    : WGTPARM=E/S,WGTUPD=E                             *
001300* ACCION (ES) : M=MANTENIMIENTO                                  *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: 240205                                           *
001600* NOMBRE      : MANTENIMIENTO DE PESOS DE PONDERACION            *
001700******************************************************************
001800*                A L T E R A C I O N E S                         *
001900*-----------------------------------------------------------------*
002000* 10/06/2024 EEDR  TCK-40205  CREACION DEL PROGRAMA A PARTIR DE   *
002100*                             EDU33010 (EDUCACION - VERIFICACION *
002200*                             DE INTEGRIDAD DE MULTIPLES         *
002300*                             ARCHIVOS)                          *
002400* 24/06/2024 EEDR  TCK-40219  SE AGREGA EL RECHAZO CON CONSERVA- *
002500*                             CION DE LOS PESOS VIGENTES         *
002600* 30/07/2024 EEDR  TCK-40247  SE CAMBIA LA VALIDACION DE FILE     *
002700*                             STATUS PARA USAR LA RUTINA          *
002800*                             COMPARTIDA DEBD1R00, POR ARCHIVO    *
002900* 23/01/1999 PEDR  TCK-Y2K01  REVISION DE RUTINA DE FECHAS PARA   *
003000*                             EL CAMBIO DE SIGLO                 *
003100* 08/08/2024 EEDR  TCK-40261  SE AGREGA VISTA ANIO/MES/DIA DE LA *
003200*                             FECHA DE CORRIDA, LINEA DE         *
003300*                             IMPRESION PARA 900-ESTADISTICAS Y  *
003400*                             VISTA DE TEXTO DE WKS-DEBD1R00-    *
003500*                             DATOS PARA EL MENSAJE DE CONTEXTO  *
003600*-----------------------------------------------------------------*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                    TM1D1PES.
003900 AUTHOR.                        ERICK RAMIREZ.
004000 INSTALLATION.                  SERES404 - CUADRE DE EQUIPOS.
004100 DATE-WRITTEN.                  10/06/2024.
004200 DATE-COMPILED.
004300 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT WGTPARM ASSIGN   TO WGTPARM
005100            ORGANIZATION     IS SEQUENTIAL
005200            FILE STATUS      IS FS-WGTPARM.
005300     SELECT WGTUPD  ASSIGN   TO WGTUPD
005400            ORGANIZATION     IS SEQUENTIAL
005500            FILE STATUS      IS FS-WGTUPD.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900*1 -->PARAMETRO VIGENTE DE PESOS DE PONDERACION (ENTRADA/SALIDA)
006000 FD  WGTPARM
006100     RECORD CONTAINS 60 CHARACTERS.
006200     COPY TMPESO.
006300*2 -->SOLICITUD DE ACTUALIZACION DE PESOS (ENTRADA)
006400 FD  WGTUPD
006500     RECORD CONTAINS 60 CHARACTERS.
006600     COPY TMPESO REPLACING ==01  REG-TMPESO== BY ==01  REG-WGTUPD==,
006700                            ==TMPE-==          BY ==WGU-==.
006800
006900 WORKING-STORAGE SECTION.
007000 01  WKS-CAMPOS-DE-TRABAJO.
007100     02  WKS-PROGRAMA              PIC X(08)       VALUE
007200                                                     "TM1D1PES".
007300     02  WKS-FIN-ARCHIVOS          PIC 9(01)       VALUE ZEROS.
007400         88  WKS-END-WGTPARM                         VALUE 1.
007500         88  WKS-END-WGTUPD                           VALUE 2.
007600
007700******************************************************************
007800*     C O P I A   D E   T R A B A J O   D E   L O S   P E S O S  *
007900*     V I G E N T E S   ( A N T E S   D E   A P L I C A R   L A  *
008000*     A C T U A L I Z A C I O N )                                *
008100******************************************************************
008200 01  WKS-PESOS-TRABAJO.
008300     COPY TMPESO REPLACING ==01  REG-TMPESO== BY
008400                            ==01  WKS-PESOS-TRABAJO-D==,
008500                            ==TMPE-== BY ==WPE-==.
008600
008700 01  WKS-VALIDACION.
008800     02  WKS-SUMA-PESOS            PIC 9(01)V99   VALUE ZEROS.
008900     02  WKS-DESVIACION            PIC 9(01)V99   VALUE ZEROS.
009000     02  WKS-ACTUALIZACION-OK      PIC X(01)      VALUE "N".
009100         88  WKS-ACTUALIZACION-VALIDA             VALUE "Y".
009200     02  WKS-CURRENT-DATE          PIC 9(08)      VALUE ZEROS.
009300     02  WKS-CURRENT-DATE-R REDEFINES WKS-CURRENT-DATE.
009400         03  WKS-CD-ANIO           PIC 9(04).
009500         03  WKS-CD-MES            PIC 9(02).
009600         03  WKS-CD-DIA            PIC 9(02).
009700
009800******************************************************************
009900*     L I N E A   D E   I M P R E S I O N   D E   P E S O S      *
010000*     ( 9 0 0 - E S T A D I S T I C A S )                        *
010100******************************************************************
010200 01  WKS-LINEA-PESOS.
010300     02  WKS-LP-ETIQUETA           PIC X(30).
010400     02  WKS-LP-VALOR              PIC Z9.99.
010500     02  FILLER                    PIC X(06)      VALUE SPACES.
010600 01  WKS-LINEA-PESOS-R REDEFINES WKS-LINEA-PESOS.
010700     02  WKS-LP-TEXTO              PIC X(38).
010800
010900******************************************************************
011000*         V A R I A B L E S   D E   F I L E   S T A T U S        *
011100******************************************************************
011200 01  FS-WGTPARM                    PIC 9(02)       VALUE ZEROS.
011300 01  FSE-WGTPARM.
011400     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
011500     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
011600     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
011700 01  FS-WGTUPD                     PIC 9(02)       VALUE ZEROS.
011800 01  FSE-WGTUPD.
011900     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
012000     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
012100     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
012200 01  WKS-DEBD1R00-DATOS.
012300     02  ARCHIVO                   PIC X(08)        VALUE SPACES.
012400     02  ACCION                    PIC X(10)        VALUE SPACES.
012500     02  LLAVE                     PIC X(32)        VALUE SPACES.
012600 01  WKS-DEBD1R00-DATOS-R REDEFINES WKS-DEBD1R00-DATOS.
012700     02  WKS-DD-TEXTO              PIC X(50).
012800
012900******************************************************************
013000 PROCEDURE DIVISION.
013100 000-MAIN SECTION.
013200     PERFORM 100-APERTURA-ARCHIVOS
013300     PERFORM 150-LEE-PESOS-ACTUALES
013400     PERFORM 200-LEE-ACTUALIZACION
013500
013600     IF WKS-END-WGTPARM OR WKS-END-WGTUPD
013700        DISPLAY "*** TM1D1PES - NO HAY SOLICITUD DE ACTUALIZACION"
013800        MOVE 93 TO RETURN-CODE
013900     ELSE
014000        PERFORM 250-APLICA-ACTUALIZACION
014100        PERFORM 260-VALIDA-SUMA-PESOS
014200        IF WKS-ACTUALIZACION-VALIDA
014300           PERFORM 300-REESCRIBE-PESOS
014400        ELSE
014500           PERFORM 310-RECHAZA-ACTUALIZACION
014600        END-IF
014700     END-IF
014800
014900     PERFORM 900-ESTADISTICAS
015000     PERFORM 950-CIERRA-ARCHIVOS
015100     STOP RUN.
015200 000-MAIN-E. EXIT.
015300
015400 100-APERTURA-ARCHIVOS SECTION.
015500     OPEN INPUT WGTPARM WGTUPD
015600     PERFORM 110-EVALUA-FS-APERTURA.
015700 100-APERTURA-ARCHIVOS-E. EXIT.
015800
015900 110-EVALUA-FS-APERTURA SECTION.
016000     IF FS-WGTPARM NOT = 0
016100        MOVE "OPEN"            TO ACCION
016200        MOVE SPACES            TO LLAVE
016300        MOVE "WGTPARM"         TO ARCHIVO
016400        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
016500                               LLAVE, FS-WGTPARM, FSE-WGTPARM
016600        DISPLAY "*** TM1D1PES - ERROR AL ABRIR WGTPARM   - FS "
016700                FS-WGTPARM
016800        DISPLAY "*** CONTEXTO DEBD1R00: " WKS-DD-TEXTO
016900        MOVE  91        TO RETURN-CODE
017000        CLOSE WGTPARM WGTUPD
017100        STOP RUN
017200     END-IF
017300     IF FS-WGTUPD NOT = 0
017400        MOVE "OPEN"            TO ACCION
017500        MOVE SPACES            TO LLAVE
017600        MOVE "WGTUPD"          TO ARCHIVO
017700        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
017800                               LLAVE, FS-WGTUPD, FSE-WGTUPD
017900        DISPLAY "*** TM1D1PES - ERROR AL ABRIR WGTUPD    - FS "
018000                FS-WGTUPD
018100        DISPLAY "*** CONTEXTO DEBD1R00: " WKS-DD-TEXTO
018200        MOVE  91        TO RETURN-CODE
018300        CLOSE WGTPARM WGTUPD
018400        STOP RUN
018500     END-IF.
018600 110-EVALUA-FS-APERTURA-E. EXIT.
018700
018800*--------> LEE EL UNICO REGISTRO VIGENTE DE WGTPARM.  SI EL
018900*          ARCHIVO ESTA VACIO, SE CONSERVAN LOS PESOS POR DEFECTO
019000*          DE LA COPIA TMPESO.
019100 150-LEE-PESOS-ACTUALES SECTION.
019200     READ WGTPARM
019300          AT END DISPLAY
019400                 "AVISO - WGTPARM VACIO, SE USAN PESOS POR DEFECTO"
019500     END-READ
019600
019700     MOVE TMPE-PESO-HABILID  TO WPE-PESO-HABILID
019800     MOVE TMPE-PESO-DISPONIB TO WPE-PESO-DISPONIB
019900     MOVE TMPE-PESO-EXPERIEN TO WPE-PESO-EXPERIEN
020000     MOVE TMPE-PESO-COSTO    TO WPE-PESO-COSTO
020100     MOVE TMPE-PESO-UBICACION TO WPE-PESO-UBICACION
020200     MOVE TMPE-PESO-CERTIFIC TO WPE-PESO-CERTIFIC.
020300 150-LEE-PESOS-ACTUALES-E. EXIT.
020400
020500 200-LEE-ACTUALIZACION SECTION.
020600     READ WGTUPD
020700          AT END MOVE 2 TO WKS-FIN-ARCHIVOS
020800     END-READ.
020900 200-LEE-ACTUALIZACION-E. EXIT.
021000
021100*--------> UN PESO EN CERO EN LA SOLICITUD SIGNIFICA "SIN
021200*          CAMBIO"; SOLO LOS PESOS DISTINTOS DE CERO SUSTITUYEN
021300*          EL VALOR VIGENTE.
021400 250-APLICA-ACTUALIZACION SECTION.
021500     IF WGU-PESO-HABILID > ZEROS
021600        MOVE WGU-PESO-HABILID TO WPE-PESO-HABILID
021700     END-IF
021800     IF WGU-PESO-DISPONIB > ZEROS
021900        MOVE WGU-PESO-DISPONIB TO WPE-PESO-DISPONIB
022000     END-IF
022100     IF WGU-PESO-EXPERIEN > ZEROS
022200        MOVE WGU-PESO-EXPERIEN TO WPE-PESO-EXPERIEN
022300     END-IF
022400     IF WGU-PESO-COSTO > ZEROS
022500        MOVE WGU-PESO-COSTO TO WPE-PESO-COSTO
022600     END-IF
022700     IF WGU-PESO-UBICACION > ZEROS
022800        MOVE WGU-PESO-UBICACION TO WPE-PESO-UBICACION
022900     END-IF
023000     IF WGU-PESO-CERTIFIC > ZEROS
023100        MOVE WGU-PESO-CERTIFIC TO WPE-PESO-CERTIFIC
023200     END-IF.
023300 250-APLICA-ACTUALIZACION-E. EXIT.
023400
023500*--------> LA SUMA DE LOS SEIS PESOS DEBE QUEDAR DENTRO DE
023600*          0.01 DE 1.00; SIN FUNCTION ABS, LA DESVIACION SE
023700*          OBTIENE RESTANDO EN EL ORDEN QUE DE POSITIVO.
023800 260-VALIDA-SUMA-PESOS SECTION.
023900     COMPUTE WKS-SUMA-PESOS = WPE-PESO-HABILID + WPE-PESO-DISPONIB
024000             + WPE-PESO-EXPERIEN + WPE-PESO-COSTO
024100             + WPE-PESO-UBICACION + WPE-PESO-CERTIFIC
024200
024300     IF WKS-SUMA-PESOS >= 1.00
024400        COMPUTE WKS-DESVIACION = WKS-SUMA-PESOS - 1.00
024500     ELSE
024600        COMPUTE WKS-DESVIACION = 1.00 - WKS-SUMA-PESOS
024700     END-IF
024800
024900     IF WKS-DESVIACION > 0.01
025000        MOVE "N" TO WKS-ACTUALIZACION-OK
025100     ELSE
025200        MOVE "Y" TO WKS-ACTUALIZACION-OK
025300     END-IF.
025400 260-VALIDA-SUMA-PESOS-E. EXIT.
025500
025600*--------> LA ACTUALIZACION ES VALIDA: SE CIERRA WGTPARM DE
025700*          ENTRADA Y SE REABRE DE SALIDA PARA DEJAR EL UNICO
025800*          REGISTRO CON LOS PESOS NUEVOS.
025900 300-REESCRIBE-PESOS SECTION.
026000     ACCEPT WKS-CURRENT-DATE FROM DATE YYYYMMDD
026100
026200     MOVE WPE-PESO-HABILID    TO TMPE-PESO-HABILID
026300     MOVE WPE-PESO-DISPONIB   TO TMPE-PESO-DISPONIB
026400     MOVE WPE-PESO-EXPERIEN   TO TMPE-PESO-EXPERIEN
026500     MOVE WPE-PESO-COSTO      TO TMPE-PESO-COSTO
026600     MOVE WPE-PESO-UBICACION  TO TMPE-PESO-UBICACION
026700     MOVE WPE-PESO-CERTIFIC   TO TMPE-PESO-CERTIFIC
026800     MOVE WKS-CURRENT-DATE    TO TMPE-FECHA-ACTUALIZ
026900     SET TMPE-SUMA-OK         TO TRUE
027000
027100     CLOSE WGTPARM
027200     OPEN OUTPUT WGTPARM
027300     IF FS-WGTPARM NOT = 0
027400        MOVE "REOPEN"          TO ACCION
027500        MOVE SPACES            TO LLAVE
027600        MOVE "WGTPARM"         TO ARCHIVO
027700        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
027800                               LLAVE, FS-WGTPARM, FSE-WGTPARM
027900        DISPLAY "*** TM1D1PES - ERROR AL REABRIR WGTPARM PARA "
028000                "ESCRITURA - FS " FS-WGTPARM
028100        MOVE 94 TO RETURN-CODE
028200     ELSE
028300        WRITE REG-TMPESO
028400        IF FS-WGTPARM NOT = 0
028500           MOVE "WRITE"           TO ACCION
028600           MOVE SPACES            TO LLAVE
028700           MOVE "WGTPARM"         TO ARCHIVO
028800           CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
028900                                  LLAVE, FS-WGTPARM, FSE-WGTPARM
029000           DISPLAY "*** TM1D1PES - ERROR AL ESCRIBIR WGTPARM - FS "
029100                   FS-WGTPARM
029200           MOVE 94 TO RETURN-CODE
029300        ELSE
029400           DISPLAY "TM1D1PES - PESOS ACTUALIZADOS, SUMA "
029500                   WKS-SUMA-PESOS " EL " WKS-CD-ANIO "/"
029600                   WKS-CD-MES "/" WKS-CD-DIA
029700        END-IF
029800     END-IF.
029900 300-REESCRIBE-PESOS-E. EXIT.
030000
030100*--------> LA ACTUALIZACION SE RECHAZA; WGTPARM NO SE TOCA Y
030200*          QUEDAN VIGENTES LOS PESOS QUE TENIA ANTES DE LEER
030300*          LA SOLICITUD.
030400 310-RECHAZA-ACTUALIZACION SECTION.
030500     SET TMPE-SUMA-RECHAZADA TO TRUE
030600     DISPLAY "*** TM1D1PES - ACTUALIZACION RECHAZADA ***"
030700     DISPLAY "*** SUMA DE PESOS RESULTANTE: " WKS-SUMA-PESOS
030800     DISPLAY "*** SE CONSERVAN LOS PESOS VIGENTES EN WGTPARM  ***"
030900     MOVE 4 TO RETURN-CODE.
031000 310-RECHAZA-ACTUALIZACION-E. EXIT.
031100
031200 900-ESTADISTICAS SECTION.
031300     MOVE "TM1D1PES - PESO HABILIDAD    :" TO WKS-LP-ETIQUETA
031400     MOVE WPE-PESO-HABILID                 TO WKS-LP-VALOR
031500     DISPLAY WKS-LP-TEXTO
031600     MOVE "TM1D1PES - PESO DISPONIBILID.:" TO WKS-LP-ETIQUETA
031700     MOVE WPE-PESO-DISPONIB                TO WKS-LP-VALOR
031800     DISPLAY WKS-LP-TEXTO
031900     MOVE "TM1D1PES - PESO EXPERIENCIA  :" TO WKS-LP-ETIQUETA
032000     MOVE WPE-PESO-EXPERIEN                TO WKS-LP-VALOR
032100     DISPLAY WKS-LP-TEXTO
032200     MOVE "TM1D1PES - PESO COSTO        :" TO WKS-LP-ETIQUETA
032300     MOVE WPE-PESO-COSTO                   TO WKS-LP-VALOR
032400     DISPLAY WKS-LP-TEXTO
032500     MOVE "TM1D1PES - PESO UBICACION    :" TO WKS-LP-ETIQUETA
032600     MOVE WPE-PESO-UBICACION               TO WKS-LP-VALOR
032700     DISPLAY WKS-LP-TEXTO
032800     MOVE "TM1D1PES - PESO CERTIFICACION:" TO WKS-LP-ETIQUETA
032900     MOVE WPE-PESO-CERTIFIC                TO WKS-LP-VALOR
033000     DISPLAY WKS-LP-TEXTO.
033100 900-ESTADISTICAS-E. EXIT.
033200
033300*--------> WGTPARM QUEDA ABIERTO EN CUALQUIER CAMINO DEL
033400*          PROGRAMA: DE ENTRADA SI LA ACTUALIZACION SE RECHAZO
033500*          O NUNCA LLEGO, DE SALIDA SI 300-REESCRIBE-PESOS YA
033600*          LO REABRIO; AQUI SE CIERRA UNA SOLA VEZ JUNTO CON
033700*          WGTUPD.
033800 950-CIERRA-ARCHIVOS SECTION.
033900     CLOSE WGTPARM WGTUPD.
034000 950-CIERRA-ARCHIVOS-E. EXIT.
