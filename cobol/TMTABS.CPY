000100******************************************************************
000200* COPYBOOK    : TMTABS                                           *
000300* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000400* DESCRIPCION : TABLAS DE CODIGOS COMPARTIDAS POR LOS PROGRAMAS   *
000500*             : DE CARGA, CALCULO Y REPORTES.  NOMBRES DE NIVEL   *
000600*             : DE EXPERIENCIA, ESTADO DE DISPONIBILIDAD,         *
000700*             : PRIORIDAD DE PROYECTO Y TABLA DE MAPEO DE         *
000800*             : DOMINIOS TECNOLOGICOS (SELECCION U6).             *
000900* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
001000* FECHA       : 14/03/2024                                       *
001100******************************************************************
001200*                A L T E R A C I O N E S                         *
001300*-----------------------------------------------------------------*
001400* 14/03/2024 EEDR  TCK-40017  CREACION DE LA COPIA                *
001500* 02/05/2024 EEDR  TCK-40118  SE AGREGAN LOS 10 DOMINIOS VALIDOS  *
001600* 30/07/2024 EEDR  TCK-40247  SE AMPLIA TMD-ETIQUETA A X(25) Y SE *
001700*                             CORRIGE LA ETIQUETA DE "ARTIFICIAL *
001800*                             INTELLIGENCE", QUE QUEDABA RECORTA-*
001900*                             DA Y NUNCA CASABA EN EL MAPEO       *
002000*-----------------------------------------------------------------*
002100 01  TBL-NIVEL-EXPERIENCIA.
002200     02  FILLER          PIC X(10) VALUE 'JUNIOR'.
002300     02  FILLER          PIC X(10) VALUE 'MID'.
002400     02  FILLER          PIC X(10) VALUE 'SENIOR'.
002500     02  FILLER          PIC X(10) VALUE 'LEAD'.
002600     02  FILLER          PIC X(10) VALUE 'ARCHITECT'.
002700 01  TBL-NIVEL-EXPERIENCIA-R REDEFINES TBL-NIVEL-EXPERIENCIA.
002800     02  TNE-NOMBRE      PIC X(10) OCCURS 5 TIMES.
002900
003000 01  TBL-DISPONIBILIDAD.
003100     02  FILLER          PIC X(20) VALUE 'AVAILABLE'.
003200     02  FILLER          PIC 9(03) VALUE 100.
003300     02  FILLER          PIC X(20) VALUE 'PARTIALLY-AVAILABLE'.
003400     02  FILLER          PIC 9(03) VALUE 060.
003500     02  FILLER          PIC X(20) VALUE 'BUSY'.
003600     02  FILLER          PIC 9(03) VALUE 030.
003700     02  FILLER          PIC X(20) VALUE 'UNAVAILABLE'.
003800     02  FILLER          PIC 9(03) VALUE 000.
003900 01  TBL-DISPONIBILIDAD-R REDEFINES TBL-DISPONIBILIDAD.
004000     02  TDI-ENTRADA     OCCURS 4 TIMES.
004100         03  TDI-NOMBRE      PIC X(20).
004200         03  TDI-BASE        PIC 9(03).
004300
004400 01  TBL-PRIORIDAD-PROYECTO.
004500     02  FILLER          PIC X(10) VALUE 'LOW'.
004600     02  FILLER          PIC X(10) VALUE 'MEDIUM'.
004700     02  FILLER          PIC X(10) VALUE 'HIGH'.
004800     02  FILLER          PIC X(10) VALUE 'CRITICAL'.
004900 01  TBL-PRIORIDAD-PROYECTO-R REDEFINES TBL-PRIORIDAD-PROYECTO.
005000     02  TPP-NOMBRE      PIC X(10) OCCURS 4 TIMES.
005100
005200*----------------------------------------------------------------*
005300*     TABLA DE LOS 10 DOMINIOS DE CANDIDATO VALIDOS (U6)          *
005400*----------------------------------------------------------------*
005500 01  TBL-DOMINIOS-VALIDOS.
005600     02  FILLER          PIC X(10) VALUE 'FRONTEND'.
005700     02  FILLER          PIC X(10) VALUE 'BACKEND'.
005800     02  FILLER          PIC X(10) VALUE 'DEVOPS'.
005900     02  FILLER          PIC X(10) VALUE 'AI/ML'.
006000     02  FILLER          PIC X(10) VALUE 'QA'.
006100     02  FILLER          PIC X(10) VALUE 'MOBILE'.
006200     02  FILLER          PIC X(10) VALUE 'SECURITY'.
006300     02  FILLER          PIC X(10) VALUE 'DATA'.
006400     02  FILLER          PIC X(10) VALUE 'CLOUD'.
006500     02  FILLER          PIC X(10) VALUE 'DESIGN'.
006600 01  TBL-DOMINIOS-VALIDOS-R REDEFINES TBL-DOMINIOS-VALIDOS.
006700     02  TDV-NOMBRE      PIC X(10) OCCURS 10 TIMES.
006800
006900*----------------------------------------------------------------*
007000*   TABLA DE MAPEO ETIQUETA NORMALIZADA -> DOMINIO DE CANDIDATO   *
007100*   LA ETIQUETA SE NORMALIZA QUITANDO ESPACIOS, GUIONES Y         *
007200*   SUBRAYADOS Y PASANDO A MAYUSCULAS ANTES DE COMPARAR.          *
007300*----------------------------------------------------------------*
007400 01  TBL-MAPEO-DOMINIOS.
007500     02  FILLER          PIC X(25) VALUE 'FRONTEND'.
007600     02  FILLER          PIC X(10) VALUE 'FRONTEND'.
007700     02  FILLER          PIC X(25) VALUE 'UI'.
007800     02  FILLER          PIC X(10) VALUE 'FRONTEND'.
007900     02  FILLER          PIC X(25) VALUE 'UX'.
008000     02  FILLER          PIC X(10) VALUE 'FRONTEND'.
008100     02  FILLER          PIC X(25) VALUE 'CLIENT'.
008200     02  FILLER          PIC X(10) VALUE 'FRONTEND'.
008300     02  FILLER          PIC X(25) VALUE 'BACKEND'.
008400     02  FILLER          PIC X(10) VALUE 'BACKEND'.
008500     02  FILLER          PIC X(25) VALUE 'API'.
008600     02  FILLER          PIC X(10) VALUE 'BACKEND'.
008700     02  FILLER          PIC X(25) VALUE 'SERVER'.
008800     02  FILLER          PIC X(10) VALUE 'BACKEND'.
008900     02  FILLER          PIC X(25) VALUE 'DATABASE'.
009000     02  FILLER          PIC X(10) VALUE 'BACKEND'.
009100     02  FILLER          PIC X(25) VALUE 'DB'.
009200     02  FILLER          PIC X(10) VALUE 'BACKEND'.
009300     02  FILLER          PIC X(25) VALUE 'DEVOPS'.
009400     02  FILLER          PIC X(10) VALUE 'DEVOPS'.
009500     02  FILLER          PIC X(25) VALUE 'INFRASTRUCTURE'.
009600     02  FILLER          PIC X(10) VALUE 'DEVOPS'.
009700     02  FILLER          PIC X(25) VALUE 'DEPLOYMENT'.
009800     02  FILLER          PIC X(10) VALUE 'DEVOPS'.
009900     02  FILLER          PIC X(25) VALUE 'CONTAINERIZATION'.
010000     02  FILLER          PIC X(10) VALUE 'DEVOPS'.
010100     02  FILLER          PIC X(25) VALUE 'CONTAINERS'.
010200     02  FILLER          PIC X(10) VALUE 'DEVOPS'.
010300     02  FILLER          PIC X(25) VALUE 'ORCHESTRATION'.
010400     02  FILLER          PIC X(10) VALUE 'DEVOPS'.
010500     02  FILLER          PIC X(25) VALUE 'CICD'.
010600     02  FILLER          PIC X(10) VALUE 'DEVOPS'.
010700     02  FILLER          PIC X(25) VALUE 'AIML'.
010800     02  FILLER          PIC X(10) VALUE 'AI/ML'.
010900     02  FILLER          PIC X(25) VALUE 'AI'.
011000     02  FILLER          PIC X(10) VALUE 'AI/ML'.
011100     02  FILLER          PIC X(25) VALUE 'ML'.
011200     02  FILLER          PIC X(10) VALUE 'AI/ML'.
011300     02  FILLER          PIC X(25) VALUE 'MACHINELEARNING'.
011400     02  FILLER          PIC X(10) VALUE 'AI/ML'.
011500     02  FILLER          PIC X(25) VALUE 'ARTIFICIALINTELLIGENCE'.
011600     02  FILLER          PIC X(10) VALUE 'AI/ML'.
011700     02  FILLER          PIC X(25) VALUE 'DATASCIENCE'.
011800     02  FILLER          PIC X(10) VALUE 'AI/ML'.
011900     02  FILLER          PIC X(25) VALUE 'QA'.
012000     02  FILLER          PIC X(10) VALUE 'QA'.
012100     02  FILLER          PIC X(25) VALUE 'TESTING'.
012200     02  FILLER          PIC X(10) VALUE 'QA'.
012300     02  FILLER          PIC X(25) VALUE 'QUALITYASSURANCE'.
012400     02  FILLER          PIC X(10) VALUE 'QA'.
012500 01  TBL-MAPEO-DOMINIOS-R REDEFINES TBL-MAPEO-DOMINIOS.
012600     02  TMD-ENTRADA     OCCURS 25 TIMES
012700                         INDEXED BY IX-TMD.
012800         03  TMD-ETIQUETA    PIC X(25).
012900         03  TMD-DOMINIO     PIC X(10).
