000100******************************************************************
000200* FECHA       : 19/03/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                              *
000400* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000500* PROGRAMA    : TM1D1MTC                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA, PARA CADA PROYECTO, EL PUNTAJE DE        *
000800*             : COINCIDENCIA DE CADA MIEMBRO DEL ROSTER EN SEIS  *
000900*             : COMPONENTES PONDERADOS (HABILIDAD, DISPONIBILI-  *
001000*             : DAD, EXPERIENCIA, COSTO, UBICACION Y CERTIFICA-  *
001100*             : CION), ESCRIBE EL PUNTAJE DE CADA PAR MIEMBRO /  *
001200*             : PROYECTO A MATCHOUT Y OPTIMIZA LA SELECCION DEL  *
001300*             : EQUIPO GARANTIZANDO PRIMERO LA COBERTURA DE LAS  *
001400*             : HABILIDADES OBLIGATORIAS.                        *
001500* ARCHIVOS    : MEMBERS=E,PROJECTS=E,WGTPARM=E,MATCHOUT=S        *
001600* ACCION (ES) : C=CALCULO                                        *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* BPM/RATIONAL: 240072                                           *
001900* NOMBRE      : MOTOR DE COINCIDENCIA Y SELECCION DE EQUIPOS     *
002000******************************************************************
002100*                A L T E R A C I O N E S                         *
002200*-----------------------------------------------------------------*
002300* 19/03/2024 EEDR  TCK-40017  CREACION DEL PROGRAMA A PARTIR DE   *
002400*                             MORAS1 (CIERRES1 - CONTEO DE MORA)  *
002500* 02/05/2024 EEDR  TCK-40072  SE AGREGA EL OPTIMIZADOR DE EQUIPO  *
002600*                             (COBERTURA DE OBLIGATORIAS PRIMERO) *
002700* 30/04/2024 EEDR  TCK-40090  SE AGREGA EL PESO POR REQUISITO EN  *
002800*                             EL CALCULO DEL PUNTAJE DE HABILIDAD *
002900* 10/06/2024 EEDR  TCK-40205  LECTURA DE PESOS DESDE WGTPARM EN   *
003000*                             LUGAR DE VALORES FIJOS EN EL CODIGO *
003100* 30/07/2024 EEDR  TCK-40247  SE CAMBIA LA APERTURA DE ARCHIVOS  *
003200*                             PARA USAR LA RUTINA COMPARTIDA DE  *
003300*                             FILE STATUS DEBD1R00, POR ARCHIVO  *
003400* 23/01/1999 PEDR  TCK-Y2K01  REVISION DE RUTINA DE FECHAS PARA   *
003500*                             EL CAMBIO DE SIGLO                 *
003600*-----------------------------------------------------------------*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                    TM1D1MTC.
003900 AUTHOR.                        ERICK RAMIREZ.
004000 INSTALLATION.                  SERES404 - CUADRE DE EQUIPOS.
004100 DATE-WRITTEN.                  19/03/2024.
004200 DATE-COMPILED.
004300 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000******************************************************************
005100*              A R C H I V O S   D E   E N T R A D A
005200******************************************************************
005300     SELECT MEMBERS  ASSIGN   TO MEMBERS
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS FS-MEMBERS.
005600     SELECT PROJECTS ASSIGN   TO PROJECTS
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS FS-PROJECTS.
005900     SELECT WGTPARM  ASSIGN   TO WGTPARM
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS FS-WGTPARM.
006200******************************************************************
006300*              A R C H I V O S   D E   S A L I D A
006400******************************************************************
006500     SELECT MATCHOUT ASSIGN   TO MATCHOUT
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS FS-MATCHOUT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*1 -->MAESTRO DE MIEMBROS DEL ROSTER (ENTRADA)
007200 FD  MEMBERS
007300     RECORD CONTAINS 475 CHARACTERS.
007400     COPY TMMEMB.
007500*2 -->MAESTRO DE PROYECTOS (ENTRADA)
007600 FD  PROJECTS
007700     RECORD CONTAINS 459 CHARACTERS.
007800     COPY TMPROY.
007900*3 -->PARAMETROS DE PESOS DE PONDERACION (ENTRADA)
008000 FD  WGTPARM
008100     RECORD CONTAINS 60 CHARACTERS.
008200     COPY TMPESO.
008300*4 -->PUNTAJES DE COINCIDENCIA MIEMBRO X PROYECTO (SALIDA)
008400 FD  MATCHOUT
008500     RECORD CONTAINS 58 CHARACTERS.
008600     COPY TMMTCH.
008700
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*               C A M P O S    D E    T R A B A J O              *
009100******************************************************************
009200 01  WKS-CAMPOS-DE-TRABAJO.
009300     02  WKS-PROGRAMA              PIC X(08)        VALUE
009400                                                     "TM1D1MTC".
009500     02  WKS-FIN-ARCHIVOS          PIC 9(01)        VALUE ZEROS.
009600         88  WKS-END-MEMBERS                         VALUE 1.
009700         88  WKS-END-PROJECTS                        VALUE 2.
009800
009900******************************************************************
010000*        T A B L A   D E   M I E M B R O S   ( 5 0 )             *
010100******************************************************************
010200 01  WKS-TABLA-MIEMBROS.
010300     02  WKS-TOTAL-MIEMBROS        PIC 9(02)  COMP   VALUE ZEROS.
010400     02  WKS-MB-ENTRADA OCCURS 50 TIMES INDEXED BY IX-MB.
010500         COPY TMMEMB REPLACING ==01  REG-TMMEMB==
010600                            BY ==03  WKS-MB-DETALLE==,
010700                               ==TMME-== BY ==WMB-==,
010800                               ==IX-TMME-HAB== BY ==IX-WMB-HAB==.
010900
011000******************************************************************
011100*        T A B L A   D E   P R O Y E C T O S   ( 2 0 )           *
011200******************************************************************
011300 01  WKS-TABLA-PROYECTOS.
011400     02  WKS-TOTAL-PROYECTOS       PIC 9(02)  COMP   VALUE ZEROS.
011500     02  WKS-PY-ENTRADA OCCURS 20 TIMES INDEXED BY IX-PJ.
011600         COPY TMPROY REPLACING ==01  REG-TMPROY==
011700                            BY ==03  WKS-PY-DETALLE==,
011800                               ==TMPR-== BY ==WPY-==,
011900                               ==IX-TMPR-REQ== BY ==IX-WPY-REQ==.
012000
012100******************************************************************
012200*        T A B L A   D E   P U N T A J E S   D E L   P R O Y E C
012300*        T O   E N   P R O C E S O   ( 5 0   M I E M B R O S )   *
012400******************************************************************
012500 01  WKS-TABLA-PUNTAJES.
012600     02  WKS-TOTAL-PUNTAJES        PIC 9(02)  COMP   VALUE ZEROS.
012700     02  WKS-PT-ENTRADA OCCURS 50 TIMES INDEXED BY IX-PT IX-PT2.
012800         03  WPT-MIEMBRO-IDX       PIC 9(02)  COMP.
012900         03  WPT-TOTAL             PIC 9(03)V99.
013000         03  WPT-HABILID           PIC 9(03)V99.
013100         03  WPT-DISPON            PIC 9(03)V99.
013200         03  WPT-EXPER             PIC 9(03)V99.
013300         03  WPT-COSTO             PIC 9(03)V99.
013400         03  WPT-UBICAC            PIC 9(03)V99.
013500         03  WPT-CERTIF            PIC 9(03)V99.
013600         03  WPT-SELECCIONADO      PIC X(01)       VALUE "N".
013700             88  WPT-ESTA-SELECCIONADO              VALUE "Y".
013800 01  WKS-PT-ENTRADA-TEMP.
013900     02  WPTT-MIEMBRO-IDX          PIC 9(02)  COMP.
014000     02  WPTT-TOTAL                PIC 9(03)V99.
014100     02  WPTT-HABILID              PIC 9(03)V99.
014200     02  WPTT-DISPON               PIC 9(03)V99.
014300     02  WPTT-EXPER                PIC 9(03)V99.
014400     02  WPTT-COSTO                PIC 9(03)V99.
014500     02  WPTT-UBICAC               PIC 9(03)V99.
014600     02  WPTT-CERTIF               PIC 9(03)V99.
014700     02  WPTT-SELECCIONADO         PIC X(01).
014800
014900******************************************************************
015000*     A C U M U L A D O R E S   D E L   C A L C U L O            *
015100*     D E   P U N T A J E S   ( U 1 )                            *
015200******************************************************************
015300 01  WKS-ACUMULADORES-U1.
015400     02  WKS-SUMA-PONDERADA        PIC 9(05)V99   VALUE ZEROS.
015500     02  WKS-SUMA-PESOS            PIC 9(03)V99   VALUE ZEROS.
015600     02  WKS-PROFIC-REQUISITO      PIC 9(02)      VALUE ZEROS.
015700     02  WKS-SCORE-REQUISITO       PIC 9(03)V99   VALUE ZEROS.
015800     02  WKS-MANDATORIA-FALTANTE   PIC X(01)      VALUE "N".
015900         88  WKS-FALTA-OBLIGATORIA              VALUE "Y".
016000     02  WKS-FACTOR-CARGA          PIC 9(01)V999  VALUE ZEROS.
016100     02  WKS-REQ-EXP-MAYOR         PIC 9(01)      VALUE ZEROS.
016200     02  WKS-COSTO-ESTIMADO        PIC 9(07)V99   VALUE ZEROS.
016300     02  WKS-CERT-CUBIERTAS        PIC 9(01)      VALUE ZEROS.
016400     02  WKS-UBICACION-OK          PIC X(01)      VALUE "N".
016500         88  WKS-HAY-UBICACION-OK               VALUE "Y".
016600
016700******************************************************************
016800*     V A R I A B L E S   D E L   O P T I M I Z A D O R ( U 2 )  *
016900******************************************************************
017000 01  WKS-OPTIMIZADOR.
017100     02  WKS-CUPO-EQUIPO           PIC 9(02)  COMP   VALUE ZEROS.
017200     02  WKS-TOTAL-EQUIPO          PIC 9(02)  COMP   VALUE ZEROS.
017300     02  WKS-MEJOR-IDX             PIC 9(02)  COMP   VALUE ZEROS.
017400     02  IX-REQ                    PIC 9(02)  COMP   VALUE ZEROS.
017500     02  IX-HAB                    PIC 9(02)  COMP   VALUE ZEROS.
017600     02  IX-CER                    PIC 9(02)  COMP   VALUE ZEROS.
017700     02  IX-LOC                    PIC 9(02)  COMP   VALUE ZEROS.
017800     02  WKS-IDX-MIEMBRO-BUSCAR    PIC 9(02)  COMP   VALUE ZEROS.
017900     02  WKS-HABILIDAD-BUSCADA     PIC X(15)       VALUE SPACES.
018000     02  WKS-PROFICIENCIA-ENCONTR  PIC 9(02)       VALUE ZEROS.
018100
018200******************************************************************
018300*     R U T I N A   D E   P L I E G U E   A   M A Y U S C U L A S
018400*     ( R E E M P L A Z A   F U N C T I O N   U P P E R - C A S E)
018500******************************************************************
018600 01  WKS-PLIEGUE-MAYUSCULAS.
018700     02  WKS-CONV-ENTRADA          PIC X(25)       VALUE SPACES.
018800     02  WKS-CONV-SALIDA           PIC X(25)       VALUE SPACES.
018900 01  WKS-COMPARACION.
019000     02  WKS-CMP-A                 PIC X(25)       VALUE SPACES.
019100     02  WKS-CMP-B                 PIC X(25)       VALUE SPACES.
019200
019300******************************************************************
019400*         C O N T A D O R E S   E S T A D I S T I C A S          *
019500******************************************************************
019600 01  WKS-CONTADORES.
019700     02  WKS-LEIDOS-MEMBERS        PIC 9(05)  COMP   VALUE ZEROS.
019800     02  WKS-LEIDOS-PROJECTS       PIC 9(05)  COMP   VALUE ZEROS.
019900     02  WKS-PARES-ESCRITOS        PIC 9(05)  COMP   VALUE ZEROS.
020000     02  WKS-MASK                  PIC Z,ZZZ,ZZ9.
020100
020200******************************************************************
020300*         V A R I A B L E S   D E   F I L E   S T A T U S        *
020400******************************************************************
020500 01  FS-MEMBERS                    PIC 9(02)        VALUE ZEROS.
020600 01  FSE-MEMBERS.
020700     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
020800     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
020900     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
021000 01  FS-PROJECTS                   PIC 9(02)        VALUE ZEROS.
021100 01  FSE-PROJECTS.
021200     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
021300     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
021400     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
021500 01  FS-WGTPARM                    PIC 9(02)        VALUE ZEROS.
021600 01  FSE-WGTPARM.
021700     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
021800     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
021900     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
022000 01  FS-MATCHOUT                   PIC 9(02)        VALUE ZEROS.
022100 01  FSE-MATCHOUT.
022200     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
022300     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
022400     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
022500 01  WKS-DEBD1R00-DATOS.
022600     02  ARCHIVO                   PIC X(08)        VALUE SPACES.
022700     02  ACCION                    PIC X(10)        VALUE SPACES.
022800     02  LLAVE                     PIC X(32)        VALUE SPACES.
022900
023000     COPY TMTABS.
023100
023200******************************************************************
023300 PROCEDURE DIVISION.
023400 000-MAIN SECTION.
023500     PERFORM 100-APERTURA-ARCHIVOS
023600     PERFORM 150-LEE-PESOS
023700     PERFORM 200-CARGA-MIEMBROS UNTIL WKS-END-MEMBERS
023800     PERFORM 300-CARGA-PROYECTOS UNTIL WKS-END-PROJECTS
023900     PERFORM 395-PROCESA-UN-PROYECTO VARYING IX-PJ FROM 1 BY 1
024000             UNTIL IX-PJ > WKS-TOTAL-PROYECTOS
024100     PERFORM 900-ESTADISTICAS
024200     PERFORM 950-CIERRA-ARCHIVOS
024300     STOP RUN.
024400 000-MAIN-E. EXIT.
024500
024600*--------> APERTURA Y VALIDACION DE ARCHIVOS
024700 100-APERTURA-ARCHIVOS SECTION.
024800     OPEN INPUT  MEMBERS PROJECTS WGTPARM
024900     OPEN OUTPUT MATCHOUT
025000     PERFORM 110-EVALUA-FS-APERTURA.
025100 100-APERTURA-ARCHIVOS-E. EXIT.
025200
025300 110-EVALUA-FS-APERTURA SECTION.
025400     IF FS-MEMBERS NOT = 0
025500        MOVE "OPEN"            TO ACCION
025600        MOVE SPACES            TO LLAVE
025700        MOVE "MEMBERS"         TO ARCHIVO
025800        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
025900                               LLAVE, FS-MEMBERS, FSE-MEMBERS
026000        DISPLAY "*** TM1D1MTC - ERROR AL ABRIR MEMBERS   - FS "
026100                FS-MEMBERS
026200        MOVE  91        TO RETURN-CODE
026300        PERFORM 950-CIERRA-ARCHIVOS
026400        STOP RUN
026500     END-IF
026600     IF FS-PROJECTS NOT = 0
026700        MOVE "OPEN"            TO ACCION
026800        MOVE SPACES            TO LLAVE
026900        MOVE "PROJECTS"        TO ARCHIVO
027000        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
027100                               LLAVE, FS-PROJECTS, FSE-PROJECTS
027200        DISPLAY "*** TM1D1MTC - ERROR AL ABRIR PROJECTS  - FS "
027300                FS-PROJECTS
027400        MOVE  91        TO RETURN-CODE
027500        PERFORM 950-CIERRA-ARCHIVOS
027600        STOP RUN
027700     END-IF
027800     IF FS-WGTPARM NOT = 0
027900        MOVE "OPEN"            TO ACCION
028000        MOVE SPACES            TO LLAVE
028100        MOVE "WGTPARM"         TO ARCHIVO
028200        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
028300                               LLAVE, FS-WGTPARM, FSE-WGTPARM
028400        DISPLAY "*** TM1D1MTC - ERROR AL ABRIR WGTPARM   - FS "
028500                FS-WGTPARM
028600        MOVE  91        TO RETURN-CODE
028700        PERFORM 950-CIERRA-ARCHIVOS
028800        STOP RUN
028900     END-IF
029000     IF FS-MATCHOUT NOT = 0
029100        MOVE "OPEN"            TO ACCION
029200        MOVE SPACES            TO LLAVE
029300        MOVE "MATCHOUT"        TO ARCHIVO
029400        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
029500                               LLAVE, FS-MATCHOUT, FSE-MATCHOUT
029600        DISPLAY "*** TM1D1MTC - ERROR AL ABRIR MATCHOUT  - FS "
029700                FS-MATCHOUT
029800        MOVE  91        TO RETURN-CODE
029900        PERFORM 950-CIERRA-ARCHIVOS
030000        STOP RUN
030100     END-IF.
030200 110-EVALUA-FS-APERTURA-E. EXIT.
030300
030400*--------> LEE EL PARAMETRO DE PESOS.  SI WGTPARM NO TRAE
030500*          REGISTROS SE CONSERVAN LOS PESOS POR DEFECTO QUE
030600*          TRAE LA COPY TMPESO (VALUE .35, .25, .20, .10,
030700*          .05, .05)
030800 150-LEE-PESOS SECTION.
030900     READ WGTPARM
031000          AT END
031100             DISPLAY "WGTPARM SIN REGISTROS, SE USAN PESOS "
031200                     "POR DEFECTO DE LA COPY TMPESO"
031300     END-READ.
031400 150-LEE-PESOS-E. EXIT.
031500
031600*--------> CARGA EL MAESTRO DE MIEMBROS A TABLA DE MEMORIA
031700 200-CARGA-MIEMBROS SECTION.
031800     READ MEMBERS
031900          AT END MOVE 1 TO WKS-FIN-ARCHIVOS
032000     END-READ
032100
032200     IF NOT WKS-END-MEMBERS
032300        ADD 1 TO WKS-LEIDOS-MEMBERS
032400        IF TMME-NE-VALIDO AND TMME-ED-VALIDO AND
032500           WKS-TOTAL-MIEMBROS < 50
032600           ADD 1 TO WKS-TOTAL-MIEMBROS
032700           SET IX-MB TO WKS-TOTAL-MIEMBROS
032800           MOVE REG-TMMEMB TO WKS-MB-DETALLE(IX-MB)
032900        END-IF
033000     END-IF.
033100 200-CARGA-MIEMBROS-E. EXIT.
033200
033300*--------> CARGA EL MAESTRO DE PROYECTOS A TABLA DE MEMORIA
033400 300-CARGA-PROYECTOS SECTION.
033500     READ PROJECTS
033600          AT END MOVE 2 TO WKS-FIN-ARCHIVOS
033700     END-READ
033800
033900     IF NOT WKS-END-PROJECTS
034000        ADD 1 TO WKS-LEIDOS-PROJECTS
034100        IF TMPR-PR-VALIDO AND WKS-TOTAL-PROYECTOS < 20
034200           ADD 1 TO WKS-TOTAL-PROYECTOS
034300           SET IX-PJ TO WKS-TOTAL-PROYECTOS
034400           MOVE REG-TMPROY TO WKS-PY-DETALLE(IX-PJ)
034500        END-IF
034600     END-IF.
034700 300-CARGA-PROYECTOS-E. EXIT.
034800
034900*--------> PROCESA UN PROYECTO COMPLETO: CALCULA PUNTAJES
035000*          CONTRA TODOS LOS MIEMBROS, ORDENA Y OPTIMIZA EQUIPO
035100 395-PROCESA-UN-PROYECTO SECTION.
035200     MOVE ZEROS TO WKS-TOTAL-PUNTAJES
035300     PERFORM 400-CALCULA-PUNTAJES VARYING IX-MB FROM 1 BY 1
035400             UNTIL IX-MB > WKS-TOTAL-MIEMBROS
035500     MOVE WKS-TOTAL-MIEMBROS TO WKS-TOTAL-PUNTAJES
035600     PERFORM 500-ORDENA-CANDIDATOS
035700     PERFORM 600-OPTIMIZA-EQUIPO
035800     PERFORM 690-MUESTRA-EQUIPO.
035900 395-PROCESA-UN-PROYECTO-E. EXIT.
036000
036100******************************************************************
036200*     U 1   -   C A L C U L O   D E L   P U N T A J E   D E      *
036300*     C O I N C I D E N C I A   D E   U N   P A R                *
036400******************************************************************
036500 400-CALCULA-PUNTAJES SECTION.
036600     MOVE IX-MB                TO WPT-MIEMBRO-IDX(IX-MB)
036700     PERFORM 410-PUNTAJE-HABILIDADES
036800     MOVE WKS-SCORE-REQUISITO  TO WPT-HABILID(IX-MB)
036900     PERFORM 420-PUNTAJE-DISPONIBILIDAD
037000     PERFORM 430-PUNTAJE-EXPERIENCIA
037100     PERFORM 440-PUNTAJE-COSTO
037200     PERFORM 450-PUNTAJE-UBICACION
037300     PERFORM 460-PUNTAJE-CERTIFICACION
037400     PERFORM 470-TOTAL-PONDERADO
037500     PERFORM 480-ESCRIBE-MATCHOUT.
037600 400-CALCULA-PUNTAJES-E. EXIT.
037700
037800*--------> PUNTAJE DE HABILIDADES (410).  SI UNA HABILIDAD
037900*          OBLIGATORIA NO LA TIENE EL MIEMBRO, EL PUNTAJE
038000*          COMPLETO DE HABILIDADES ES CERO
038100 410-PUNTAJE-HABILIDADES SECTION.
038200     MOVE ZEROS TO WKS-SUMA-PONDERADA WKS-SUMA-PESOS
038300     MOVE "N"    TO WKS-MANDATORIA-FALTANTE
038400     MOVE ZEROS  TO WKS-SCORE-REQUISITO
038500
038600     IF WPY-TOTAL-REQUISITOS(IX-PJ) = 0
038700        MOVE ZEROS TO WKS-SCORE-REQUISITO
038800     ELSE
038900        PERFORM 412-EVALUA-UN-REQUISITO VARYING IX-REQ FROM 1
039000                BY 1 UNTIL IX-REQ > WPY-TOTAL-REQUISITOS(IX-PJ)
039100                OR WKS-FALTA-OBLIGATORIA
039200
039300        IF WKS-FALTA-OBLIGATORIA
039400           MOVE ZEROS TO WKS-SCORE-REQUISITO
039500        ELSE
039600           IF WKS-SUMA-PESOS = 0
039700              MOVE ZEROS TO WKS-SCORE-REQUISITO
039800           ELSE
039900              COMPUTE WKS-SCORE-REQUISITO ROUNDED =
040000                      WKS-SUMA-PONDERADA / WKS-SUMA-PESOS
040100           END-IF
040200        END-IF
040300     END-IF.
040400 410-PUNTAJE-HABILIDADES-E. EXIT.
040500
040600*--------> EVALUA UN REQUISITO DE HABILIDAD DEL PROYECTO
040700*          CONTRA EL MIEMBRO ACTUAL (IX-MB)
040800 412-EVALUA-UN-REQUISITO SECTION.
040900     MOVE IX-MB                           TO
041000          WKS-IDX-MIEMBRO-BUSCAR
041100     MOVE WPY-REQ-HABILIDAD(IX-PJ, IX-REQ) TO
041200          WKS-HABILIDAD-BUSCADA
041300     PERFORM 415-BUSCA-PROFICIENCIA-MIEMBRO
041400     MOVE WKS-PROFICIENCIA-ENCONTR        TO WKS-PROFIC-REQUISITO
041500
041600     IF WPY-REQ-ES-OBLIGAT(IX-PJ, IX-REQ) AND
041700        WKS-PROFIC-REQUISITO = 0
041800        MOVE "Y" TO WKS-MANDATORIA-FALTANTE
041900     ELSE
042000        IF WKS-PROFIC-REQUISITO >= WPY-REQ-NIVEL(IX-PJ, IX-REQ)
042100           MOVE 100 TO WKS-SCORE-REQUISITO
042200        ELSE
042300           COMPUTE WKS-SCORE-REQUISITO ROUNDED =
042400                  (WKS-PROFIC-REQUISITO /
042500                   WPY-REQ-NIVEL(IX-PJ, IX-REQ)) * 100
042600        END-IF
042700        COMPUTE WKS-SUMA-PONDERADA ROUNDED = WKS-SUMA-PONDERADA +
042800                (WKS-SCORE-REQUISITO * WPY-REQ-PESO(IX-PJ,IX-REQ))
042900        ADD WPY-REQ-PESO(IX-PJ, IX-REQ) TO WKS-SUMA-PESOS
043000     END-IF.
043100 412-EVALUA-UN-REQUISITO-E. EXIT.
043200
043300*--------> BUSCA LA PROFICIENCIA DE UNA HABILIDAD EN EL
043400*          MIEMBRO WKS-IDX-MIEMBRO-BUSCAR (0 SI NO LA TIENE)
043500 415-BUSCA-PROFICIENCIA-MIEMBRO SECTION.
043600     MOVE ZEROS TO WKS-PROFICIENCIA-ENCONTR
043700     PERFORM 416-COMPARA-UNA-HABILIDAD VARYING IX-HAB FROM 1
043800             BY 1
043900             UNTIL IX-HAB >
044000                   WMB-TOTAL-HABILID(WKS-IDX-MIEMBRO-BUSCAR)
044100                OR WKS-PROFICIENCIA-ENCONTR > 0.
044200 415-BUSCA-PROFICIENCIA-MIEMBRO-E. EXIT.
044300
044400 416-COMPARA-UNA-HABILIDAD SECTION.
044500     MOVE WMB-HAB-NOMBRE(WKS-IDX-MIEMBRO-BUSCAR, IX-HAB) TO
044600          WKS-CONV-ENTRADA
044700     PERFORM 700-MAYUSCULAS
044800     MOVE WKS-CONV-SALIDA TO WKS-CMP-A
044900     MOVE WKS-HABILIDAD-BUSCADA TO WKS-CONV-ENTRADA
045000     PERFORM 700-MAYUSCULAS
045100     MOVE WKS-CONV-SALIDA TO WKS-CMP-B
045200     IF WKS-CMP-A = WKS-CMP-B
045300        MOVE WMB-HAB-NIVEL(WKS-IDX-MIEMBRO-BUSCAR, IX-HAB) TO
045400             WKS-PROFICIENCIA-ENCONTR
045500     END-IF.
045600 416-COMPARA-UNA-HABILIDAD-E. EXIT.
045700
045800*--------> PUNTAJE DE DISPONIBILIDAD (420): BASE POR ESTADO
045900*          MULTIPLICADO POR FACTOR DE CARGA DE TRABAJO
046000 420-PUNTAJE-DISPONIBILIDAD SECTION.
046100     EVALUATE TRUE
046200        WHEN WMB-ED-AVAILABLE(IX-MB)
046300             MOVE 100 TO WPT-DISPON(IX-MB)
046400        WHEN WMB-ED-PARCIAL(IX-MB)
046500             MOVE 060 TO WPT-DISPON(IX-MB)
046600        WHEN WMB-ED-BUSY(IX-MB)
046700             MOVE 030 TO WPT-DISPON(IX-MB)
046800        WHEN OTHER
046900             MOVE 000 TO WPT-DISPON(IX-MB)
047000     END-EVALUATE
047100
047200     COMPUTE WKS-FACTOR-CARGA ROUNDED =
047300             (100 - WMB-CARGA-ACTUAL(IX-MB)) / 100
047400     IF WKS-FACTOR-CARGA < 0
047500        MOVE 0 TO WKS-FACTOR-CARGA
047600     END-IF
047700     COMPUTE WPT-DISPON(IX-MB) ROUNDED =
047800             WPT-DISPON(IX-MB) * WKS-FACTOR-CARGA.
047900 420-PUNTAJE-DISPONIBILIDAD-E. EXIT.
048000
048100*--------> PUNTAJE DE EXPERIENCIA (430)
048200 430-PUNTAJE-EXPERIENCIA SECTION.
048300     IF WPY-TOTAL-REQUISITOS(IX-PJ) = 0
048400        MOVE 100 TO WPT-EXPER(IX-MB)
048500     ELSE
048600        MOVE ZEROS TO WKS-REQ-EXP-MAYOR
048700        PERFORM 432-MAYOR-EXP-REQUERIDA VARYING IX-REQ FROM 1
048800                BY 1 UNTIL
048900                IX-REQ > WPY-TOTAL-REQUISITOS(IX-PJ)
049000
049100        IF WMB-NIVEL-EXPER(IX-MB) >= WKS-REQ-EXP-MAYOR
049200           COMPUTE WPT-EXPER(IX-MB) ROUNDED =
049300              90 + ((WMB-NIVEL-EXPER(IX-MB) - WKS-REQ-EXP-MAYOR)
049400                    * 2)
049500           IF WPT-EXPER(IX-MB) > 100
049600              MOVE 100 TO WPT-EXPER(IX-MB)
049700           END-IF
049800        ELSE
049900           COMPUTE WPT-EXPER(IX-MB) ROUNDED =
050000              (WMB-NIVEL-EXPER(IX-MB) / WKS-REQ-EXP-MAYOR) * 70
050100        END-IF
050200     END-IF.
050300 430-PUNTAJE-EXPERIENCIA-E. EXIT.
050400
050500 432-MAYOR-EXP-REQUERIDA SECTION.
050600     IF WPY-REQ-EXP-MINIMO(IX-PJ, IX-REQ) > WKS-REQ-EXP-MAYOR
050700        MOVE WPY-REQ-EXP-MINIMO(IX-PJ, IX-REQ) TO
050800             WKS-REQ-EXP-MAYOR
050900     END-IF.
051000 432-MAYOR-EXP-REQUERIDA-E. EXIT.
051100
051200*--------> PUNTAJE DE COSTO (440)
051300 440-PUNTAJE-COSTO SECTION.
051400     IF WMB-TARIFA-HORA(IX-MB) = 0 OR
051500        WPY-PRESUPUESTO(IX-PJ) = 0
051600        MOVE 50 TO WPT-COSTO(IX-MB)
051700     ELSE
051800        COMPUTE WKS-COSTO-ESTIMADO ROUNDED =
051900                WMB-TARIFA-HORA(IX-MB) *
052000                WPY-HORAS-ESTIMADAS(IX-PJ)
052100        IF WKS-COSTO-ESTIMADO <= WPY-PRESUPUESTO(IX-PJ)
052200           COMPUTE WPT-COSTO(IX-MB) ROUNDED =
052300              100 * (1 - (WKS-COSTO-ESTIMADO /
052400                          WPY-PRESUPUESTO(IX-PJ)) * 0.5)
052500        ELSE
052600           COMPUTE WPT-COSTO(IX-MB) ROUNDED =
052700              50 - ((WKS-COSTO-ESTIMADO / WPY-PRESUPUESTO(IX-PJ))
052800                    - 1) * 30
052900           IF WPT-COSTO(IX-MB) < 0
053000              MOVE 0 TO WPT-COSTO(IX-MB)
053100           END-IF
053200        END-IF
053300     END-IF.
053400 440-PUNTAJE-COSTO-E. EXIT.
053500
053600*--------> PUNTAJE DE UBICACION (450)
053700 450-PUNTAJE-UBICACION SECTION.
053800     IF WPY-TOTAL-UBICAC(IX-PJ) = 0
053900        MOVE 100 TO WPT-UBICAC(IX-MB)
054000     ELSE
054100        MOVE "N" TO WKS-UBICACION-OK
054200        PERFORM 452-COMPARA-UBICACION VARYING IX-LOC FROM 1 BY 1
054300                UNTIL IX-LOC > WPY-TOTAL-UBICAC(IX-PJ)
054400                   OR WKS-HAY-UBICACION-OK
054500        IF WKS-HAY-UBICACION-OK
054600           MOVE 100 TO WPT-UBICAC(IX-MB)
054700        ELSE
054800           MOVE 030 TO WPT-UBICAC(IX-MB)
054900        END-IF
055000     END-IF.
055100 450-PUNTAJE-UBICACION-E. EXIT.
055200
055300 452-COMPARA-UBICACION SECTION.
055400     MOVE WMB-UBICACION(IX-MB) TO WKS-CONV-ENTRADA
055500     PERFORM 700-MAYUSCULAS
055600     MOVE WKS-CONV-SALIDA TO WKS-CMP-A
055700     MOVE WPY-UBIC-NOMBRE(IX-PJ, IX-LOC) TO WKS-CONV-ENTRADA
055800     PERFORM 700-MAYUSCULAS
055900     MOVE WKS-CONV-SALIDA TO WKS-CMP-B
056000     IF WKS-CMP-A = WKS-CMP-B
056100        MOVE "Y" TO WKS-UBICACION-OK
056200     END-IF.
056300 452-COMPARA-UBICACION-E. EXIT.
056400
056500*--------> PUNTAJE DE CERTIFICACION (460)
056600 460-PUNTAJE-CERTIFICACION SECTION.
056700     IF WPY-TOTAL-CERTIF-REQ(IX-PJ) = 0
056800        MOVE 100 TO WPT-CERTIF(IX-MB)
056900     ELSE
057000        MOVE ZEROS TO WKS-CERT-CUBIERTAS
057100        PERFORM 462-EVALUA-UNA-CERTIFICACION VARYING IX-CER
057200                FROM 1 BY 1
057300                UNTIL IX-CER > WPY-TOTAL-CERTIF-REQ(IX-PJ)
057400        COMPUTE WPT-CERTIF(IX-MB) ROUNDED =
057500                (WKS-CERT-CUBIERTAS /
057600                 WPY-TOTAL-CERTIF-REQ(IX-PJ)) * 100
057700     END-IF.
057800 460-PUNTAJE-CERTIFICACION-E. EXIT.
057900
058000 462-EVALUA-UNA-CERTIFICACION SECTION.
058100     MOVE "N" TO WKS-UBICACION-OK
058200     PERFORM 465-COMPARA-CERTIFICACION VARYING IX-HAB FROM 1
058300             BY 1 UNTIL IX-HAB > WMB-TOTAL-CERTIF(IX-MB)
058400                OR WKS-HAY-UBICACION-OK
058500     IF WKS-HAY-UBICACION-OK
058600        ADD 1 TO WKS-CERT-CUBIERTAS
058700     END-IF.
058800 462-EVALUA-UNA-CERTIFICACION-E. EXIT.
058900
059000 465-COMPARA-CERTIFICACION SECTION.
059100     MOVE WMB-CERTIF-NOMBRE(IX-MB, IX-HAB) TO WKS-CONV-ENTRADA
059200     PERFORM 700-MAYUSCULAS
059300     MOVE WKS-CONV-SALIDA TO WKS-CMP-A
059400     MOVE WPY-CERTREQ-NOMBRE(IX-PJ, IX-CER) TO WKS-CONV-ENTRADA
059500     PERFORM 700-MAYUSCULAS
059600     MOVE WKS-CONV-SALIDA TO WKS-CMP-B
059700     IF WKS-CMP-A = WKS-CMP-B
059800        MOVE "Y" TO WKS-UBICACION-OK
059900     END-IF.
060000 465-COMPARA-CERTIFICACION-E. EXIT.
060100
060200*--------> TOTAL PONDERADO (470): SEIS COMPONENTES X SU PESO
060300 470-TOTAL-PONDERADO SECTION.
060400     COMPUTE WPT-TOTAL(IX-MB) ROUNDED =
060500         (WPT-HABILID(IX-MB) * TMPE-PESO-HABILID)  +
060600         (WPT-DISPON(IX-MB)  * TMPE-PESO-DISPONIB) +
060700         (WPT-EXPER(IX-MB)   * TMPE-PESO-EXPERIEN) +
060800         (WPT-COSTO(IX-MB)   * TMPE-PESO-COSTO)    +
060900         (WPT-UBICAC(IX-MB)  * TMPE-PESO-UBICACION)+
061000         (WPT-CERTIF(IX-MB)  * TMPE-PESO-CERTIFIC).
061100 470-TOTAL-PONDERADO-E. EXIT.
061200
061300*--------> ESCRIBE EL REGISTRO DE PUNTAJE DEL PAR A MATCHOUT
061400 480-ESCRIBE-MATCHOUT SECTION.
061500     INITIALIZE REG-TMMTCH
061600     MOVE WPY-PROYECTO-ID(IX-PJ)   TO TMMT-PROYECTO-ID
061700     MOVE WMB-MIEMBRO-ID(IX-MB)    TO TMMT-MIEMBRO-ID
061800     MOVE WPT-TOTAL(IX-MB)         TO TMMT-PUNTAJE-TOTAL
061900     MOVE WPT-HABILID(IX-MB)       TO TMMT-PUNTAJE-HABILID
062000     MOVE WPT-DISPON(IX-MB)        TO TMMT-PUNTAJE-DISPON
062100     MOVE WPT-EXPER(IX-MB)         TO TMMT-PUNTAJE-EXPER
062200     MOVE WPT-COSTO(IX-MB)         TO TMMT-PUNTAJE-COSTO
062300     MOVE WPT-UBICAC(IX-MB)        TO TMMT-PUNTAJE-UBICAC
062400     MOVE WPT-CERTIF(IX-MB)        TO TMMT-PUNTAJE-CERTIF
062500
062600     WRITE REG-TMMTCH
062700     IF FS-MATCHOUT = 0
062800        ADD 1 TO WKS-PARES-ESCRITOS
062900     ELSE
063000        DISPLAY "ERROR AL ESCRIBIR MATCHOUT : " FS-MATCHOUT
063100        MOVE  91 TO RETURN-CODE
063200        PERFORM 950-CIERRA-ARCHIVOS
063300        STOP RUN
063400     END-IF.
063500 480-ESCRIBE-MATCHOUT-E. EXIT.
063600
063700******************************************************************
063800*     5 0 0   -   O R D E N A   C A N D I D A T O S   P O R      *
063900*     P U N T A J E   T O T A L   D E S C E N D E N T E         *
064000*     ( B U R B U J A ,  E S T E   S H O P   N O   U S A   S O R T)
064100******************************************************************
064200 500-ORDENA-CANDIDATOS SECTION.
064300     IF WKS-TOTAL-PUNTAJES > 1
064400        PERFORM 510-CICLO-EXTERNO VARYING IX-PT FROM 1 BY 1
064500                UNTIL IX-PT >= WKS-TOTAL-PUNTAJES
064600     END-IF.
064700 500-ORDENA-CANDIDATOS-E. EXIT.
064800
064900 510-CICLO-EXTERNO SECTION.
065000     PERFORM 520-CICLO-INTERNO VARYING IX-PT2 FROM 1 BY 1
065100             UNTIL IX-PT2 > (WKS-TOTAL-PUNTAJES - IX-PT).
065200 510-CICLO-EXTERNO-E. EXIT.
065300
065400 520-CICLO-INTERNO SECTION.
065500     IF WPT-TOTAL(IX-PT2) < WPT-TOTAL(IX-PT2 + 1)
065600        PERFORM 530-INTERCAMBIA-ENTRADAS
065700     END-IF.
065800 520-CICLO-INTERNO-E. EXIT.
065900
066000 530-INTERCAMBIA-ENTRADAS SECTION.
066100     MOVE WPT-MIEMBRO-IDX(IX-PT2)    TO WPTT-MIEMBRO-IDX
066200     MOVE WPT-TOTAL(IX-PT2)          TO WPTT-TOTAL
066300     MOVE WPT-HABILID(IX-PT2)        TO WPTT-HABILID
066400     MOVE WPT-DISPON(IX-PT2)         TO WPTT-DISPON
066500     MOVE WPT-EXPER(IX-PT2)          TO WPTT-EXPER
066600     MOVE WPT-COSTO(IX-PT2)          TO WPTT-COSTO
066700     MOVE WPT-UBICAC(IX-PT2)         TO WPTT-UBICAC
066800     MOVE WPT-CERTIF(IX-PT2)         TO WPTT-CERTIF
066900     MOVE WPT-SELECCIONADO(IX-PT2)   TO WPTT-SELECCIONADO
067000
067100     MOVE WPT-MIEMBRO-IDX(IX-PT2 + 1)  TO WPT-MIEMBRO-IDX(IX-PT2)
067200     MOVE WPT-TOTAL(IX-PT2 + 1)        TO WPT-TOTAL(IX-PT2)
067300     MOVE WPT-HABILID(IX-PT2 + 1)      TO WPT-HABILID(IX-PT2)
067400     MOVE WPT-DISPON(IX-PT2 + 1)       TO WPT-DISPON(IX-PT2)
067500     MOVE WPT-EXPER(IX-PT2 + 1)        TO WPT-EXPER(IX-PT2)
067600     MOVE WPT-COSTO(IX-PT2 + 1)        TO WPT-COSTO(IX-PT2)
067700     MOVE WPT-UBICAC(IX-PT2 + 1)       TO WPT-UBICAC(IX-PT2)
067800     MOVE WPT-CERTIF(IX-PT2 + 1)       TO WPT-CERTIF(IX-PT2)
067900     MOVE WPT-SELECCIONADO(IX-PT2 + 1) TO WPT-SELECCIONADO(IX-PT2)
068000
068100     MOVE WPTT-MIEMBRO-IDX  TO WPT-MIEMBRO-IDX(IX-PT2 + 1)
068200     MOVE WPTT-TOTAL        TO WPT-TOTAL(IX-PT2 + 1)
068300     MOVE WPTT-HABILID      TO WPT-HABILID(IX-PT2 + 1)
068400     MOVE WPTT-DISPON       TO WPT-DISPON(IX-PT2 + 1)
068500     MOVE WPTT-EXPER        TO WPT-EXPER(IX-PT2 + 1)
068600     MOVE WPTT-COSTO        TO WPT-COSTO(IX-PT2 + 1)
068700     MOVE WPTT-UBICAC       TO WPT-UBICAC(IX-PT2 + 1)
068800     MOVE WPTT-CERTIF       TO WPT-CERTIF(IX-PT2 + 1)
068900     MOVE WPTT-SELECCIONADO TO WPT-SELECCIONADO(IX-PT2 + 1).
069000 530-INTERCAMBIA-ENTRADAS-E. EXIT.
069100
069200******************************************************************
069300*     U 2   -   O P T I M I Z A   L A   S E L E C C I O N  D E L *
069400*     E Q U I P O                                                *
069500******************************************************************
069600 600-OPTIMIZA-EQUIPO SECTION.
069700     MOVE WPY-TAMANO-EQUIPO(IX-PJ) TO WKS-CUPO-EQUIPO
069800     MOVE ZEROS TO WKS-TOTAL-EQUIPO
069900     PERFORM 605-REINICIA-SELECCION VARYING IX-PT FROM 1 BY 1
070000             UNTIL IX-PT > WKS-TOTAL-PUNTAJES
070100
070200     IF WKS-TOTAL-PUNTAJES NOT > WKS-CUPO-EQUIPO
070300        PERFORM 625-SELECCIONA-TODOS VARYING IX-PT FROM 1 BY 1
070400                UNTIL IX-PT > WKS-TOTAL-PUNTAJES
070500     ELSE
070600        PERFORM 610-CUBRE-OBLIGATORIAS VARYING IX-REQ FROM 1
070700                BY 1 UNTIL
070800                IX-REQ > WPY-TOTAL-REQUISITOS(IX-PJ)
070900        PERFORM 620-LLENA-POR-RANKING VARYING IX-PT FROM 1 BY 1
071000                UNTIL IX-PT > WKS-TOTAL-PUNTAJES
071100                   OR WKS-TOTAL-EQUIPO >= WKS-CUPO-EQUIPO
071200     END-IF
071300
071400     PERFORM 650-TRUNCA-EQUIPO.
071500 600-OPTIMIZA-EQUIPO-E. EXIT.
071600
071700 605-REINICIA-SELECCION SECTION.
071800     MOVE "N" TO WPT-SELECCIONADO(IX-PT).
071900 605-REINICIA-SELECCION-E. EXIT.
072000
072100 625-SELECCIONA-TODOS SECTION.
072200     MOVE "Y" TO WPT-SELECCIONADO(IX-PT)
072300     ADD 1 TO WKS-TOTAL-EQUIPO.
072400 625-SELECCIONA-TODOS-E. EXIT.
072500
072600*--------> 610: PARA CADA REQUISITO OBLIGATORIO, AGREGA AL
072700*          MIEMBRO NO SELECCIONADO DE MAYOR PUNTAJE QUE CUBRA
072800*          ESE REQUISITO (PROFICIENCIA > 0)
072900 610-CUBRE-OBLIGATORIAS SECTION.
073000     IF WPY-REQ-ES-OBLIGAT(IX-PJ, IX-REQ) AND
073100        WKS-TOTAL-EQUIPO < WKS-CUPO-EQUIPO
073200        MOVE ZEROS TO WKS-MEJOR-IDX
073300        PERFORM 615-BUSCA-MEJOR-CANDIDATO VARYING IX-PT FROM 1
073400                BY 1 UNTIL IX-PT > WKS-TOTAL-PUNTAJES
073500        IF WKS-MEJOR-IDX > 0
073600           MOVE "Y" TO WPT-SELECCIONADO(WKS-MEJOR-IDX)
073700           ADD 1 TO WKS-TOTAL-EQUIPO
073800        END-IF
073900     END-IF.
074000 610-CUBRE-OBLIGATORIAS-E. EXIT.
074100
074200 615-BUSCA-MEJOR-CANDIDATO SECTION.
074300     IF NOT WPT-ESTA-SELECCIONADO(IX-PT)
074400        MOVE WPT-MIEMBRO-IDX(IX-PT) TO WKS-IDX-MIEMBRO-BUSCAR
074500        MOVE WPY-REQ-HABILIDAD(IX-PJ, IX-REQ) TO
074600             WKS-HABILIDAD-BUSCADA
074700        PERFORM 415-BUSCA-PROFICIENCIA-MIEMBRO
074800        IF WKS-PROFICIENCIA-ENCONTR > 0
074900           IF WKS-MEJOR-IDX = 0
075000              MOVE IX-PT TO WKS-MEJOR-IDX
075100           ELSE
075200              IF WPT-TOTAL(IX-PT) > WPT-TOTAL(WKS-MEJOR-IDX)
075300                 MOVE IX-PT TO WKS-MEJOR-IDX
075400              END-IF
075500           END-IF
075600        END-IF
075700     END-IF.
075800 615-BUSCA-MEJOR-CANDIDATO-E. EXIT.
075900
076000*--------> 620: LLENA LOS CUPOS RESTANTES POR RANKING GLOBAL
076100*          (LA TABLA YA ESTA ORDENADA DESCENDENTE POR 500)
076200 620-LLENA-POR-RANKING SECTION.
076300     IF NOT WPT-ESTA-SELECCIONADO(IX-PT)
076400        MOVE "Y" TO WPT-SELECCIONADO(IX-PT)
076500        ADD 1 TO WKS-TOTAL-EQUIPO
076600     END-IF.
076700 620-LLENA-POR-RANKING-E. EXIT.
076800
076900*--------> 650: TRUNCA EL EQUIPO AL TAMANO SOLICITADO (MEDIDA
077000*          DE SEGURIDAD; LOS PASOS 610/620 YA RESPETAN EL CUPO)
077100 650-TRUNCA-EQUIPO SECTION.
077200     IF WKS-TOTAL-EQUIPO > WKS-CUPO-EQUIPO
077300        PERFORM 655-DESTRUCA-SOBRANTE VARYING IX-PT FROM
077400                WKS-TOTAL-PUNTAJES BY -1 UNTIL IX-PT < 1
077500                   OR WKS-TOTAL-EQUIPO <= WKS-CUPO-EQUIPO
077600     END-IF.
077700 650-TRUNCA-EQUIPO-E. EXIT.
077800
077900 655-DESTRUCA-SOBRANTE SECTION.
078000     IF WPT-ESTA-SELECCIONADO(IX-PT) AND
078100        WKS-TOTAL-EQUIPO > WKS-CUPO-EQUIPO
078200        MOVE "N" TO WPT-SELECCIONADO(IX-PT)
078300        SUBTRACT 1 FROM WKS-TOTAL-EQUIPO
078400     END-IF.
078500 655-DESTRUCA-SOBRANTE-E. EXIT.
078600
078700*--------> BITACORA DEL EQUIPO SELECCIONADO (AUDITORIA EN
078800*          SYSOUT).  EL REPORTE FORMAL LO EMITE TM1D1RPT.
078900 690-MUESTRA-EQUIPO SECTION.
079000     DISPLAY "PROYECTO " WPY-PROYECTO-ID(IX-PJ) " EQUIPO : "
079100             WKS-TOTAL-EQUIPO " DE " WKS-CUPO-EQUIPO
079200             " SOLICITADOS, " WKS-TOTAL-PUNTAJES
079300             " MIEMBROS EVALUADOS".
079400 690-MUESTRA-EQUIPO-E. EXIT.
079500
079600******************************************************************
079700*     7 0 0   -   P L I E G U E   A   M A Y U S C U L A S        *
079800*     ( I N S P E C T   C O N V E R T I N G )                    *
079900******************************************************************
080000 700-MAYUSCULAS SECTION.
080100     MOVE WKS-CONV-ENTRADA TO WKS-CONV-SALIDA
080200     INSPECT WKS-CONV-SALIDA CONVERTING
080300             "abcdefghijklmnopqrstuvwxyz" TO
080400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
080500 700-MAYUSCULAS-E. EXIT.
080600
080700*--------> DESPLIEGA ESTADISTICAS DE LA CORRIDA
080800 900-ESTADISTICAS SECTION.
080900     DISPLAY
081000     "**********************************************************"
081100     DISPLAY
081200     "*   E S T A D I S T I C A S   D E L   C A L C U L O      *"
081300     DISPLAY
081400     "**********************************************************"
081500     MOVE ZEROS TO WKS-MASK
081600     MOVE WKS-LEIDOS-MEMBERS TO WKS-MASK
081700     DISPLAY "MIEMBROS LEIDOS                          : " WKS-MASK
081800     MOVE ZEROS TO WKS-MASK
081900     MOVE WKS-LEIDOS-PROJECTS TO WKS-MASK
082000     DISPLAY "PROYECTOS LEIDOS                         : " WKS-MASK
082100     MOVE ZEROS TO WKS-MASK
082200     MOVE WKS-PARES-ESCRITOS TO WKS-MASK
082300     DISPLAY "PARES MIEMBRO/PROYECTO ESCRITOS A MATCHOUT: " WKS-MASK
082400     DISPLAY
082500     "**********************************************************".
082600 900-ESTADISTICAS-E. EXIT.
082700
082800*--------> CIERRE DE ARCHIVOS
082900 950-CIERRA-ARCHIVOS SECTION.
083000     CLOSE MEMBERS PROJECTS WGTPARM MATCHOUT.
083100 950-CIERRA-ARCHIVOS-E. EXIT.
