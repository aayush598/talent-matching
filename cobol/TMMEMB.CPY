000100******************************************************************
000200* COPYBOOK    : TMMEMB                                           *
000300* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000400* DESCRIPCION : MAESTRO DE MIEMBROS DEL ROSTER.  HABILIDADES,     *
000500*             : CERTIFICACIONES, DISPONIBILIDAD Y TARIFA POR     *
000600*             : HORA DE CADA MIEMBRO DISPONIBLE PARA ASIGNAR A   *
000700*             : PROYECTOS.                                       *
000800* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
000900* FECHA       : 14/03/2024                                       *
001000* LRECL       : 475                                               *
001100******************************************************************
001200*                A L T E R A C I O N E S                         *
001300*-----------------------------------------------------------------*
001400* 14/03/2024 EEDR  TCK-40017  CREACION DE LA COPIA                *
001500* 22/04/2024 EEDR  TCK-40072  SE AMPLIA BLOQUE DE CERTIFICACIONES *
001600*-----------------------------------------------------------------*
001700 01  REG-TMMEMB.
001800     05  TMME-LLAVE.
001900         10  TMME-MIEMBRO-ID         PIC X(08).
002000     05  TMME-NOMBRE                 PIC X(25).
002100     05  TMME-CORREO                 PIC X(30).
002200     05  TMME-DEPARTAMENTO           PIC X(15).
002300     05  TMME-NIVEL-EXPER            PIC 9(01).
002400         88  TMME-NE-JUNIOR                    VALUE 1.
002500         88  TMME-NE-MID                       VALUE 2.
002600         88  TMME-NE-SENIOR                    VALUE 3.
002700         88  TMME-NE-LEAD                      VALUE 4.
002800         88  TMME-NE-ARCHITECT                 VALUE 5.
002900         88  TMME-NE-VALIDO                    VALUE 1 THRU 5.
003000     05  TMME-ESTADO-DISP            PIC 9(01).
003100         88  TMME-ED-AVAILABLE                 VALUE 1.
003200         88  TMME-ED-PARCIAL                    VALUE 2.
003300         88  TMME-ED-BUSY                      VALUE 3.
003400         88  TMME-ED-UNAVAILABLE                VALUE 4.
003500         88  TMME-ED-VALIDO                    VALUE 1 THRU 4.
003600     05  TMME-CARGA-ACTUAL           PIC 9(03).
003700     05  TMME-TARIFA-HORA            PIC 9(04)V99.
003800     05  TMME-UBICACION              PIC X(15).
003900     05  TMME-TOTAL-CERTIF           PIC 9(01).
004000     05  TMME-CERTIFICACIONES OCCURS 5 TIMES.
004100         10  TMME-CERTIF-NOMBRE      PIC X(20).
004200     05  TMME-TOTAL-HABILID          PIC 9(02).
004300     05  TMME-HABILIDADES OCCURS 10 TIMES
004400                         INDEXED BY IX-TMME-HAB.
004500         10  TMME-HAB-NOMBRE         PIC X(15).
004600         10  TMME-HAB-NIVEL          PIC 9(02).
004700         10  TMME-HAB-ANIOS          PIC 9(02)V9.
004800     05  FILLER                      PIC X(68).
