000100******************************************************************
000200* FECHA       : 25/03/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                              *
000400* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000500* PROGRAMA    : TM1D1RPT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPRIME, PARA CADA PROYECTO, EL REPORTE DE EQUIPO *
000800*             : SELECCIONADO (ENCABEZADO, DETALLE DE MIEMBROS,   *
000900*             : ESTADISTICAS DEL EQUIPO Y COBERTURA DE REQUISI-  *
001000*             : TOS) A PARTIR DE LOS PUNTAJES DEJADOS POR        *
001100*             : TM1D1MTC EN MATCHOUT, Y AL FINAL AGREGA EL       *
001200*             : REPORTE DE ESTADISTICAS DEL ROSTER COMPLETO.     *
001300* ARCHIVOS    : MEMBERS=E,PROJECTS=E,MATCHOUT=E,RPTFILE=S        *
001400* ACCION (ES) : I=IMPRESION                                      *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* BPM/RATIONAL: 240088                                           *
001700* NOMBRE      : REPORTE DE EQUIPO Y ESTADISTICAS DE ROSTER       *
001800******************************************************************
001900*                A L T E R A C I O N E S                         *
002000*-----------------------------------------------------------------*
002100* 25/03/2024 EEDR  TCK-40018  CREACION DEL PROGRAMA A PARTIR DE   *
002200*                             EEDR3004 (EDUCACION - REPORTE)      *
002300* 06/05/2024 EEDR  TCK-40119  SE AGREGA LA SECCION DE COBERTURA   *
002400*                             DE REQUISITOS OBLIGATORIOS/OPCIONAL*
002500* 14/05/2024 EEDR  TCK-40133  SE AGREGA EL REPORTE DE ESTADISTI-  *
002600*                             CAS DEL ROSTER AL FINAL DE RPTFILE  *
002700* 30/07/2024 EEDR  TCK-40247  SE CAMBIA LA APERTURA DE ARCHIVOS  *
002800*                             PARA USAR LA RUTINA COMPARTIDA DE  *
002900*                             FILE STATUS DEBD1R00, POR ARCHIVO  *
003000*                             SE QUITA UN ARMADO DE LINEA MUERTO  *
003100*                             EN 245-EVALUA-COBERTURA-REQUISITO   *
003200* 23/01/1999 PEDR  TCK-Y2K01  REVISION DE RUTINA DE FECHAS PARA   *
003300*                             EL CAMBIO DE SIGLO                 *
003400*-----------------------------------------------------------------*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                    TM1D1RPT.
003700 AUTHOR.                        ERICK RAMIREZ.
003800 INSTALLATION.                  SERES404 - CUADRE DE EQUIPOS.
003900 DATE-WRITTEN.                  25/03/2024.
004000 DATE-COMPILED.
004100 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MEMBERS  ASSIGN   TO MEMBERS
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS FS-MEMBERS.
005100     SELECT PROJECTS ASSIGN   TO PROJECTS
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS FS-PROJECTS.
005400     SELECT MATCHOUT ASSIGN   TO MATCHOUT
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS FS-MATCHOUT.
005700     SELECT RPTFILE  ASSIGN   TO RPTFILE
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS FS-RPTFILE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*1 -->MAESTRO DE MIEMBROS DEL ROSTER (ENTRADA)
006400 FD  MEMBERS
006500     RECORD CONTAINS 475 CHARACTERS.
006600     COPY TMMEMB.
006700*2 -->MAESTRO DE PROYECTOS (ENTRADA)
006800 FD  PROJECTS
006900     RECORD CONTAINS 459 CHARACTERS.
007000     COPY TMPROY.
007100*3 -->PUNTAJES DE COINCIDENCIA GENERADOS POR TM1D1MTC (ENTRADA)
007200 FD  MATCHOUT
007300     RECORD CONTAINS 58 CHARACTERS.
007400     COPY TMMTCH.
007500*4 -->REPORTE DE EQUIPO Y ESTADISTICAS (SALIDA)
007600 FD  RPTFILE
007700     RECORD CONTAINS 132 CHARACTERS.
007800 01  REPORT-LINE                       PIC X(132).
007900
008000 WORKING-STORAGE SECTION.
008100 01  WKS-CAMPOS-DE-TRABAJO.
008200     02  WKS-PROGRAMA              PIC X(08)       VALUE
008300                                                     "TM1D1RPT".
008400     02  WKS-FIN-ARCHIVOS          PIC 9(01)       VALUE ZEROS.
008500         88  WKS-END-MEMBERS                         VALUE 1.
008600         88  WKS-END-PROJECTS                        VALUE 2.
008700         88  WKS-END-MATCHOUT                        VALUE 3.
008800
008900******************************************************************
009000*        T A B L A   D E   M I E M B R O S   ( 5 0 )             *
009100******************************************************************
009200 01  WKS-TABLA-MIEMBROS.
009300     02  WKS-TOTAL-MIEMBROS        PIC 9(02)  COMP   VALUE ZEROS.
009400     02  WKS-MB-ENTRADA OCCURS 50 TIMES INDEXED BY IX-MB.
009500         COPY TMMEMB REPLACING ==01  REG-TMMEMB==
009600                            BY ==03  WKS-MB-DETALLE==,
009700                               ==TMME-== BY ==WMB-==,
009800                               ==IX-TMME-HAB== BY ==IX-WMB-HAB==.
009900
010000******************************************************************
010100*        T A B L A   D E   P R O Y E C T O S   ( 2 0 )           *
010200******************************************************************
010300 01  WKS-TABLA-PROYECTOS.
010400     02  WKS-TOTAL-PROYECTOS       PIC 9(02)  COMP   VALUE ZEROS.
010500     02  WKS-PY-ENTRADA OCCURS 20 TIMES INDEXED BY IX-PJ.
010600         COPY TMPROY REPLACING ==01  REG-TMPROY==
010700                            BY ==03  WKS-PY-DETALLE==,
010800                               ==TMPR-== BY ==WPY-==,
010900                               ==IX-TMPR-REQ== BY ==IX-WPY-REQ==.
011000
011100******************************************************************
011200*  T A B L A   D E   P U N T A J E S   D E L   P R O Y E C T O   *
011300*  E N   P R O C E S O   ( L E I D A   D E   M A T C H O U T )   *
011400******************************************************************
011500 01  WKS-TABLA-PUNTAJES.
011600     02  WKS-TOTAL-PUNTAJES        PIC 9(02)  COMP   VALUE ZEROS.
011700     02  WKS-PT-ENTRADA OCCURS 50 TIMES INDEXED BY IX-PT IX-PT2.
011800         03  WPT-MIEMBRO-IDX       PIC 9(02)  COMP.
011900         03  WPT-TOTAL             PIC 9(03)V99.
012000         03  WPT-HABILID           PIC 9(03)V99.
012100         03  WPT-DISPON            PIC 9(03)V99.
012200         03  WPT-EXPER             PIC 9(03)V99.
012300         03  WPT-COSTO             PIC 9(03)V99.
012400         03  WPT-UBICAC            PIC 9(03)V99.
012500         03  WPT-CERTIF            PIC 9(03)V99.
012600         03  WPT-SELECCIONADO      PIC X(01)       VALUE "N".
012700             88  WPT-ESTA-SELECCIONADO              VALUE "Y".
012800 01  WKS-PT-ENTRADA-TEMP.
012900     02  WPTT-MIEMBRO-IDX          PIC 9(02)  COMP.
013000     02  WPTT-TOTAL                PIC 9(03)V99.
013100     02  WPTT-HABILID              PIC 9(03)V99.
013200     02  WPTT-DISPON               PIC 9(03)V99.
013300     02  WPTT-EXPER                PIC 9(03)V99.
013400     02  WPTT-COSTO                PIC 9(03)V99.
013500     02  WPTT-UBICAC               PIC 9(03)V99.
013600     02  WPTT-CERTIF               PIC 9(03)V99.
013700     02  WPTT-SELECCIONADO         PIC X(01).
013800
013900******************************************************************
014000*        V A R I A B L E S   D E L   O P T I M I Z A D O R       *
014100******************************************************************
014200 01  WKS-OPTIMIZADOR.
014300     02  WKS-CUPO-EQUIPO           PIC 9(02)  COMP   VALUE ZEROS.
014400     02  WKS-TOTAL-EQUIPO          PIC 9(02)  COMP   VALUE ZEROS.
014500     02  WKS-MEJOR-IDX             PIC 9(02)  COMP   VALUE ZEROS.
014600     02  IX-REQ                    PIC 9(02)  COMP   VALUE ZEROS.
014700     02  IX-HAB                    PIC 9(02)  COMP   VALUE ZEROS.
014800     02  IX-MIE                    PIC 9(02)  COMP   VALUE ZEROS.
014900     02  WKS-IDX-MIEMBRO-BUSCAR    PIC 9(02)  COMP   VALUE ZEROS.
015000     02  WKS-HABILIDAD-BUSCADA     PIC X(15)       VALUE SPACES.
015100     02  WKS-PROFICIENCIA-ENCONTR  PIC 9(02)       VALUE ZEROS.
015200
015300******************************************************************
015400*     A C U M U L A D O R E S   D E L   R E P O R T E   ( U 3 )  *
015500******************************************************************
015600 01  WKS-ACUM-REPORTE.
015700     02  WKS-SUMA-PUNTAJES         PIC 9(06)V99   VALUE ZEROS.
015800     02  WKS-PROMEDIO-PUNTAJE      PIC 9(03)V99   VALUE ZEROS.
015900     02  WKS-COSTO-TOTAL           PIC 9(09)V99   VALUE ZEROS.
016000     02  WKS-RANGO-MIEMBRO         PIC 9(02)  COMP VALUE ZEROS.
016100     02  WKS-REQ-COBERTURA-OK      PIC X(01)      VALUE "N".
016200         88  WKS-HAY-COBERTURA                    VALUE "Y".
016300     02  WKS-REQ-TIENE-ALGUNO      PIC X(01)      VALUE "N".
016400         88  WKS-HAY-ALGUIEN-CON-SKILL            VALUE "Y".
016500
016600******************************************************************
016700*     T A B L A   D E   H A B I L I D A D E S   D E L   M I E M
016800*     B R O   A C T U A L   ( P A R A   O R D E N A R   T O P 5)
016900******************************************************************
017000 01  WKS-TABLA-HAB-ORDEN.
017100     02  WKS-TOTAL-HAB-ORDEN       PIC 9(02)  COMP VALUE ZEROS.
017200     02  WKS-HO-ENTRADA OCCURS 10 TIMES
017300                          INDEXED BY IX-HO IX-HO2.
017400         03  WHO-NOMBRE            PIC X(15).
017500         03  WHO-NIVEL             PIC 9(02).
017600 01  WKS-HO-ENTRADA-TEMP.
017700     02  WHOT-NOMBRE               PIC X(15).
017800     02  WHOT-NIVEL                PIC 9(02).
017900
018000******************************************************************
018100*     E S T A D I S T I C A S   D E L   R O S T E R   ( U 5 )    *
018200******************************************************************
018300 01  WKS-ESTADISTICAS-U5.
018400     02  WKS-BUCKET-EXPERIENCIA OCCURS 5 TIMES    PIC 9(03) COMP.
018500     02  WKS-BUCKET-DISPONIB    OCCURS 4 TIMES    PIC 9(03) COMP.
018600     02  WKS-BUCKET-PRIORIDAD   OCCURS 4 TIMES    PIC 9(03) COMP.
018700
018800 01  WKS-TABLA-DEPARTAMENTOS.
018900     02  WKS-TOTAL-DEPTOS          PIC 9(02)  COMP VALUE ZEROS.
019000     02  WKS-DEPTO-ENTRADA OCCURS 50 TIMES
019100                          INDEXED BY IX-DP IX-DP2   PIC X(15).
019200
019300 01  WKS-TABLA-HABILIDADES-DIST.
019400     02  WKS-TOTAL-HABILS-DIST     PIC 9(03)  COMP VALUE ZEROS.
019500     02  WKS-HABIL-ENTRADA OCCURS 100 TIMES
019600                          INDEXED BY IX-HD IX-HD2   PIC X(15).
019700
019800 01  WKS-VARIAS-U5.
019900     02  WKS-ENCONTRADO            PIC X(01)      VALUE "N".
020000         88  WKS-YA-EXISTE                        VALUE "Y".
020100     02  WKS-POSICION-INSERT       PIC 9(03)  COMP VALUE ZEROS.
020200     02  WKS-VALOR-A-INSERTAR      PIC X(15)      VALUE SPACES.
020300
020400******************************************************************
020500*     R U T I N A   D E   P L I E G U E   A   M A Y U S C U L A S
020600******************************************************************
020700 01  WKS-PLIEGUE-MAYUSCULAS.
020800     02  WKS-CONV-ENTRADA          PIC X(25)       VALUE SPACES.
020900     02  WKS-CONV-SALIDA           PIC X(25)       VALUE SPACES.
021000 01  WKS-COMPARACION.
021100     02  WKS-CMP-A                 PIC X(25)       VALUE SPACES.
021200     02  WKS-CMP-B                 PIC X(25)       VALUE SPACES.
021300
021400******************************************************************
021500*        L A Y O U T S   D E   L A S   L I N E A S   D E         *
021600*        I M P R E S I O N   ( R E D E F I N E S   D E L  A R E A
021700*        D E   T R A B A J O   D E L   R E P O R T E )           *
021800******************************************************************
021900 01  WKS-AREA-IMPRESION               PIC X(132).
022000 01  WKS-LIN-BANNER REDEFINES WKS-AREA-IMPRESION.
022100     02  WKS-LB-TEXTO              PIC X(130).
022200     02  FILLER                    PIC X(002).
022300 01  WKS-LIN-ENCABEZADO REDEFINES WKS-AREA-IMPRESION.
022400     02  WKS-LE-ETIQUETA           PIC X(015).
022500     02  WKS-LE-VALOR              PIC X(100).
022600     02  FILLER                    PIC X(017).
022700 01  WKS-LIN-MIEMBRO REDEFINES WKS-AREA-IMPRESION.
022800     02  WKS-LM-TEXTO              PIC X(118).
022900     02  FILLER                    PIC X(014).
023000 01  WKS-LIN-ESTADISTICA REDEFINES WKS-AREA-IMPRESION.
023100     02  WKS-LS-TEXTO              PIC X(100).
023200     02  FILLER                    PIC X(032).
023300 01  WKS-LIN-COBERTURA REDEFINES WKS-AREA-IMPRESION.
023400     02  WKS-LC-TEXTO              PIC X(100).
023500     02  FILLER                    PIC X(032).
023600
023700******************************************************************
023800*         V A R I A B L E S   D E   F I L E   S T A T U S        *
023900******************************************************************
024000 01  FS-MEMBERS                    PIC 9(02)       VALUE ZEROS.
024100 01  FSE-MEMBERS.
024200     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
024300     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
024400     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
024500 01  FS-PROJECTS                   PIC 9(02)       VALUE ZEROS.
024600 01  FSE-PROJECTS.
024700     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
024800     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
024900     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
025000 01  FS-MATCHOUT                   PIC 9(02)       VALUE ZEROS.
025100 01  FSE-MATCHOUT.
025200     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
025300     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
025400     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
025500 01  FS-RPTFILE                    PIC 9(02)       VALUE ZEROS.
025600 01  FSE-RPTFILE.
025700     02  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
025800     02  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
025900     02  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
026000 01  WKS-DEBD1R00-DATOS.
026100     02  ARCHIVO                   PIC X(08)        VALUE SPACES.
026200     02  ACCION                    PIC X(10)        VALUE SPACES.
026300     02  LLAVE                     PIC X(32)        VALUE SPACES.
026400
026500     COPY TMTABS.
026600
026700******************************************************************
026800 PROCEDURE DIVISION.
026900 000-MAIN SECTION.
027000     PERFORM 100-APERTURA-ARCHIVOS
027100     PERFORM 200-CARGA-MIEMBROS UNTIL WKS-END-MEMBERS
027200     PERFORM 300-CARGA-PROYECTOS UNTIL WKS-END-PROJECTS
027300     PERFORM 395-PROCESA-UN-PROYECTO VARYING IX-PJ FROM 1 BY 1
027400             UNTIL IX-PJ > WKS-TOTAL-PROYECTOS
027500     PERFORM 500-ESTADISTICAS-ROSTER
027600     PERFORM 950-CIERRA-ARCHIVOS
027700     STOP RUN.
027800 000-MAIN-E. EXIT.
027900
028000 100-APERTURA-ARCHIVOS SECTION.
028100     OPEN INPUT  MEMBERS PROJECTS MATCHOUT
028200     OPEN OUTPUT RPTFILE
028300     PERFORM 110-EVALUA-FS-APERTURA.
028400 100-APERTURA-ARCHIVOS-E. EXIT.
028500
028600 110-EVALUA-FS-APERTURA SECTION.
028700     IF FS-MEMBERS NOT = 0
028800        MOVE "OPEN"            TO ACCION
028900        MOVE SPACES            TO LLAVE
029000        MOVE "MEMBERS"         TO ARCHIVO
029100        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
029200                               LLAVE, FS-MEMBERS, FSE-MEMBERS
029300        DISPLAY "*** TM1D1RPT - ERROR AL ABRIR MEMBERS   - FS "
029400                FS-MEMBERS
029500        MOVE  91        TO RETURN-CODE
029600        PERFORM 950-CIERRA-ARCHIVOS
029700        STOP RUN
029800     END-IF
029900     IF FS-PROJECTS NOT = 0
030000        MOVE "OPEN"            TO ACCION
030100        MOVE SPACES            TO LLAVE
030200        MOVE "PROJECTS"        TO ARCHIVO
030300        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
030400                               LLAVE, FS-PROJECTS, FSE-PROJECTS
030500        DISPLAY "*** TM1D1RPT - ERROR AL ABRIR PROJECTS  - FS "
030600                FS-PROJECTS
030700        MOVE  91        TO RETURN-CODE
030800        PERFORM 950-CIERRA-ARCHIVOS
030900        STOP RUN
031000     END-IF
031100     IF FS-MATCHOUT NOT = 0
031200        MOVE "OPEN"            TO ACCION
031300        MOVE SPACES            TO LLAVE
031400        MOVE "MATCHOUT"        TO ARCHIVO
031500        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
031600                               LLAVE, FS-MATCHOUT, FSE-MATCHOUT
031700        DISPLAY "*** TM1D1RPT - ERROR AL ABRIR MATCHOUT  - FS "
031800                FS-MATCHOUT
031900        MOVE  91        TO RETURN-CODE
032000        PERFORM 950-CIERRA-ARCHIVOS
032100        STOP RUN
032200     END-IF
032300     IF FS-RPTFILE NOT = 0
032400        MOVE "OPEN"            TO ACCION
032500        MOVE SPACES            TO LLAVE
032600        MOVE "RPTFILE"         TO ARCHIVO
032700        CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
032800                               LLAVE, FS-RPTFILE, FSE-RPTFILE
032900        DISPLAY "*** TM1D1RPT - ERROR AL ABRIR RPTFILE   - FS "
033000                FS-RPTFILE
033100        MOVE  91        TO RETURN-CODE
033200        PERFORM 950-CIERRA-ARCHIVOS
033300        STOP RUN
033400     END-IF.
033500 110-EVALUA-FS-APERTURA-E. EXIT.
033600
033700 200-CARGA-MIEMBROS SECTION.
033800     READ MEMBERS
033900          AT END MOVE 1 TO WKS-FIN-ARCHIVOS
034000     END-READ
034100
034200     IF NOT WKS-END-MEMBERS
034300        IF TMME-NE-VALIDO AND TMME-ED-VALIDO AND
034400           WKS-TOTAL-MIEMBROS < 50
034500           ADD 1 TO WKS-TOTAL-MIEMBROS
034600           SET IX-MB TO WKS-TOTAL-MIEMBROS
034700           MOVE REG-TMMEMB TO WKS-MB-DETALLE(IX-MB)
034800        END-IF
034900     END-IF.
035000 200-CARGA-MIEMBROS-E. EXIT.
035100
035200 300-CARGA-PROYECTOS SECTION.
035300     READ PROJECTS
035400          AT END MOVE 2 TO WKS-FIN-ARCHIVOS
035500     END-READ
035600
035700     IF NOT WKS-END-PROJECTS
035800        IF TMPR-PR-VALIDO AND WKS-TOTAL-PROYECTOS < 20
035900           ADD 1 TO WKS-TOTAL-PROYECTOS
036000           SET IX-PJ TO WKS-TOTAL-PROYECTOS
036100           MOVE REG-TMPROY TO WKS-PY-DETALLE(IX-PJ)
036200        END-IF
036300     END-IF.
036400 300-CARGA-PROYECTOS-E. EXIT.
036500
036600*--------> ARMA EL REPORTE DE UN PROYECTO COMPLETO
036700 395-PROCESA-UN-PROYECTO SECTION.
036800     PERFORM 400-LEE-PUNTAJES-PROYECTO
036900     PERFORM 460-ORDENA-CANDIDATOS
037000     PERFORM 470-OPTIMIZA-EQUIPO
037100     PERFORM 210-IMPRIME-ENCABEZADO-PROYECTO
037200     PERFORM 220-IMPRIME-MIEMBRO-EQUIPO VARYING IX-PT FROM 1 BY 1
037300             UNTIL IX-PT > WKS-TOTAL-PUNTAJES
037400     PERFORM 230-IMPRIME-ESTADISTICAS-EQUIPO
037500     PERFORM 240-IMPRIME-COBERTURA-REQUISITOS VARYING IX-REQ
037600             FROM 1 BY 1
037700             UNTIL IX-REQ > WPY-TOTAL-REQUISITOS(IX-PJ).
037800 395-PROCESA-UN-PROYECTO-E. EXIT.
037900
038000*--------> LEE DE MATCHOUT LOS WKS-TOTAL-MIEMBROS REGISTROS DE
038100*          ESTE PROYECTO.  TM1D1MTC ESCRIBE UN REGISTRO POR CADA
038200*          MIEMBRO DE LA TABLA, EN EL MISMO ORDEN DE CARGA, ASI
038300*          QUE EL N-ESIMO REGISTRO LEIDO CORRESPONDE AL N-ESIMO
038400*          MIEMBRO DE WKS-TABLA-MIEMBROS
038500 400-LEE-PUNTAJES-PROYECTO SECTION.
038600     MOVE ZEROS TO WKS-TOTAL-PUNTAJES
038700     PERFORM 405-LEE-UN-PUNTAJE VARYING IX-MIE FROM 1 BY 1
038800             UNTIL IX-MIE > WKS-TOTAL-MIEMBROS
038900                OR WKS-END-MATCHOUT.
039000 400-LEE-PUNTAJES-PROYECTO-E. EXIT.
039100
039200 405-LEE-UN-PUNTAJE SECTION.
039300     READ MATCHOUT
039400          AT END MOVE 3 TO WKS-FIN-ARCHIVOS
039500     END-READ
039600
039700     IF NOT WKS-END-MATCHOUT
039800        ADD 1 TO WKS-TOTAL-PUNTAJES
039900        SET IX-PT TO WKS-TOTAL-PUNTAJES
040000        MOVE IX-MIE               TO WPT-MIEMBRO-IDX(IX-PT)
040100        MOVE TMMT-PUNTAJE-TOTAL    TO WPT-TOTAL(IX-PT)
040200        MOVE TMMT-PUNTAJE-HABILID  TO WPT-HABILID(IX-PT)
040300        MOVE TMMT-PUNTAJE-DISPON   TO WPT-DISPON(IX-PT)
040400        MOVE TMMT-PUNTAJE-EXPER    TO WPT-EXPER(IX-PT)
040500        MOVE TMMT-PUNTAJE-COSTO    TO WPT-COSTO(IX-PT)
040600        MOVE TMMT-PUNTAJE-UBICAC   TO WPT-UBICAC(IX-PT)
040700        MOVE TMMT-PUNTAJE-CERTIF   TO WPT-CERTIF(IX-PT)
040800        MOVE "N"                   TO WPT-SELECCIONADO(IX-PT)
040900     END-IF.
041000 405-LEE-UN-PUNTAJE-E. EXIT.
041100
041200******************************************************************
041300*  4 6 0   -   O R D E N A   L O S   P U N T A J E S   L E I D O S
041400*  P O R   T O T A L   D E S C E N D E N T E   ( B U R B U J A )  *
041500******************************************************************
041600 460-ORDENA-CANDIDATOS SECTION.
041700     IF WKS-TOTAL-PUNTAJES > 1
041800        PERFORM 465-CICLO-EXTERNO VARYING IX-PT FROM 1 BY 1
041900                UNTIL IX-PT >= WKS-TOTAL-PUNTAJES
042000     END-IF.
042100 460-ORDENA-CANDIDATOS-E. EXIT.
042200
042300 465-CICLO-EXTERNO SECTION.
042400     PERFORM 467-CICLO-INTERNO VARYING IX-PT2 FROM 1 BY 1
042500             UNTIL IX-PT2 > (WKS-TOTAL-PUNTAJES - IX-PT).
042600 465-CICLO-EXTERNO-E. EXIT.
042700
042800 467-CICLO-INTERNO SECTION.
042900     IF WPT-TOTAL(IX-PT2) < WPT-TOTAL(IX-PT2 + 1)
043000        PERFORM 469-INTERCAMBIA-ENTRADAS
043100     END-IF.
043200 467-CICLO-INTERNO-E. EXIT.
043300
043400 469-INTERCAMBIA-ENTRADAS SECTION.
043500     MOVE WPT-MIEMBRO-IDX(IX-PT2)    TO WPTT-MIEMBRO-IDX
043600     MOVE WPT-TOTAL(IX-PT2)          TO WPTT-TOTAL
043700     MOVE WPT-HABILID(IX-PT2)        TO WPTT-HABILID
043800     MOVE WPT-DISPON(IX-PT2)         TO WPTT-DISPON
043900     MOVE WPT-EXPER(IX-PT2)          TO WPTT-EXPER
044000     MOVE WPT-COSTO(IX-PT2)          TO WPTT-COSTO
044100     MOVE WPT-UBICAC(IX-PT2)         TO WPTT-UBICAC
044200     MOVE WPT-CERTIF(IX-PT2)         TO WPTT-CERTIF
044300     MOVE WPT-SELECCIONADO(IX-PT2)   TO WPTT-SELECCIONADO
044400
044500     MOVE WPT-MIEMBRO-IDX(IX-PT2 + 1)  TO WPT-MIEMBRO-IDX(IX-PT2)
044600     MOVE WPT-TOTAL(IX-PT2 + 1)        TO WPT-TOTAL(IX-PT2)
044700     MOVE WPT-HABILID(IX-PT2 + 1)      TO WPT-HABILID(IX-PT2)
044800     MOVE WPT-DISPON(IX-PT2 + 1)       TO WPT-DISPON(IX-PT2)
044900     MOVE WPT-EXPER(IX-PT2 + 1)        TO WPT-EXPER(IX-PT2)
045000     MOVE WPT-COSTO(IX-PT2 + 1)        TO WPT-COSTO(IX-PT2)
045100     MOVE WPT-UBICAC(IX-PT2 + 1)       TO WPT-UBICAC(IX-PT2)
045200     MOVE WPT-CERTIF(IX-PT2 + 1)       TO WPT-CERTIF(IX-PT2)
045300     MOVE WPT-SELECCIONADO(IX-PT2 + 1) TO WPT-SELECCIONADO(IX-PT2)
045400
045500     MOVE WPTT-MIEMBRO-IDX  TO WPT-MIEMBRO-IDX(IX-PT2 + 1)
045600     MOVE WPTT-TOTAL        TO WPT-TOTAL(IX-PT2 + 1)
045700     MOVE WPTT-HABILID      TO WPT-HABILID(IX-PT2 + 1)
045800     MOVE WPTT-DISPON       TO WPT-DISPON(IX-PT2 + 1)
045900     MOVE WPTT-EXPER        TO WPT-EXPER(IX-PT2 + 1)
046000     MOVE WPTT-COSTO        TO WPT-COSTO(IX-PT2 + 1)
046100     MOVE WPTT-UBICAC       TO WPT-UBICAC(IX-PT2 + 1)
046200     MOVE WPTT-CERTIF       TO WPT-CERTIF(IX-PT2 + 1)
046300     MOVE WPTT-SELECCIONADO TO WPT-SELECCIONADO(IX-PT2 + 1).
046400 469-INTERCAMBIA-ENTRADAS-E. EXIT.
046500
046600******************************************************************
046700*     U 2   ( D U P L I C A D O ) -   R E C O N S T R U Y E   L A
046800*     S E L E C C I O N   D E L   E Q U I P O   A   P A R T I R  *
046900*     D E   L O S   P U N T A J E S   D E   M A T C H O U T      *
047000******************************************************************
047100 470-OPTIMIZA-EQUIPO SECTION.
047200     MOVE WPY-TAMANO-EQUIPO(IX-PJ) TO WKS-CUPO-EQUIPO
047300     MOVE ZEROS TO WKS-TOTAL-EQUIPO
047400
047500     IF WKS-TOTAL-PUNTAJES NOT > WKS-CUPO-EQUIPO
047600        PERFORM 475-SELECCIONA-TODOS VARYING IX-PT FROM 1 BY 1
047700                UNTIL IX-PT > WKS-TOTAL-PUNTAJES
047800     ELSE
047900        PERFORM 480-CUBRE-OBLIGATORIAS VARYING IX-REQ FROM 1
048000                BY 1 UNTIL
048100                IX-REQ > WPY-TOTAL-REQUISITOS(IX-PJ)
048200        PERFORM 490-LLENA-POR-RANKING VARYING IX-PT FROM 1 BY 1
048300                UNTIL IX-PT > WKS-TOTAL-PUNTAJES
048400                   OR WKS-TOTAL-EQUIPO >= WKS-CUPO-EQUIPO
048500     END-IF
048600
048700     PERFORM 495-TRUNCA-EQUIPO.
048800 470-OPTIMIZA-EQUIPO-E. EXIT.
048900
049000 475-SELECCIONA-TODOS SECTION.
049100     MOVE "Y" TO WPT-SELECCIONADO(IX-PT)
049200     ADD 1 TO WKS-TOTAL-EQUIPO.
049300 475-SELECCIONA-TODOS-E. EXIT.
049400
049500 480-CUBRE-OBLIGATORIAS SECTION.
049600     IF WPY-REQ-ES-OBLIGAT(IX-PJ, IX-REQ) AND
049700        WKS-TOTAL-EQUIPO < WKS-CUPO-EQUIPO
049800        MOVE ZEROS TO WKS-MEJOR-IDX
049900        PERFORM 485-BUSCA-MEJOR-CANDIDATO VARYING IX-PT FROM 1
050000                BY 1 UNTIL IX-PT > WKS-TOTAL-PUNTAJES
050100        IF WKS-MEJOR-IDX > 0
050200           MOVE "Y" TO WPT-SELECCIONADO(WKS-MEJOR-IDX)
050300           ADD 1 TO WKS-TOTAL-EQUIPO
050400        END-IF
050500     END-IF.
050600 480-CUBRE-OBLIGATORIAS-E. EXIT.
050700
050800 485-BUSCA-MEJOR-CANDIDATO SECTION.
050900     IF NOT WPT-ESTA-SELECCIONADO(IX-PT)
051000        MOVE WPT-MIEMBRO-IDX(IX-PT) TO WKS-IDX-MIEMBRO-BUSCAR
051100        MOVE WPY-REQ-HABILIDAD(IX-PJ, IX-REQ) TO
051200             WKS-HABILIDAD-BUSCADA
051300        PERFORM 498-BUSCA-PROFICIENCIA-MIEMBRO
051400        IF WKS-PROFICIENCIA-ENCONTR > 0
051500           IF WKS-MEJOR-IDX = 0
051600              MOVE IX-PT TO WKS-MEJOR-IDX
051700           ELSE
051800              IF WPT-TOTAL(IX-PT) > WPT-TOTAL(WKS-MEJOR-IDX)
051900                 MOVE IX-PT TO WKS-MEJOR-IDX
052000              END-IF
052100           END-IF
052200        END-IF
052300     END-IF.
052400 485-BUSCA-MEJOR-CANDIDATO-E. EXIT.
052500
052600 490-LLENA-POR-RANKING SECTION.
052700     IF NOT WPT-ESTA-SELECCIONADO(IX-PT)
052800        MOVE "Y" TO WPT-SELECCIONADO(IX-PT)
052900        ADD 1 TO WKS-TOTAL-EQUIPO
053000     END-IF.
053100 490-LLENA-POR-RANKING-E. EXIT.
053200
053300 495-TRUNCA-EQUIPO SECTION.
053400     IF WKS-TOTAL-EQUIPO > WKS-CUPO-EQUIPO
053500        PERFORM 497-DESTRUCA-SOBRANTE VARYING IX-PT FROM
053600                WKS-TOTAL-PUNTAJES BY -1 UNTIL IX-PT < 1
053700                   OR WKS-TOTAL-EQUIPO <= WKS-CUPO-EQUIPO
053800     END-IF.
053900 495-TRUNCA-EQUIPO-E. EXIT.
054000
054100 497-DESTRUCA-SOBRANTE SECTION.
054200     IF WPT-ESTA-SELECCIONADO(IX-PT) AND
054300        WKS-TOTAL-EQUIPO > WKS-CUPO-EQUIPO
054400        MOVE "N" TO WPT-SELECCIONADO(IX-PT)
054500        SUBTRACT 1 FROM WKS-TOTAL-EQUIPO
054600     END-IF.
054700 497-DESTRUCA-SOBRANTE-E. EXIT.
054800
054900*--------> BUSCA LA PROFICIENCIA DE UNA HABILIDAD EN EL MIEMBRO
055000*          WKS-IDX-MIEMBRO-BUSCAR (0 SI NO LA TIENE)
055100 498-BUSCA-PROFICIENCIA-MIEMBRO SECTION.
055200     MOVE ZEROS TO WKS-PROFICIENCIA-ENCONTR
055300     PERFORM 499-COMPARA-UNA-HABILIDAD VARYING IX-HAB FROM 1
055400             BY 1
055500             UNTIL IX-HAB >
055600                   WMB-TOTAL-HABILID(WKS-IDX-MIEMBRO-BUSCAR)
055700                OR WKS-PROFICIENCIA-ENCONTR > 0.
055800 498-BUSCA-PROFICIENCIA-MIEMBRO-E. EXIT.
055900
056000 499-COMPARA-UNA-HABILIDAD SECTION.
056100     MOVE WMB-HAB-NOMBRE(WKS-IDX-MIEMBRO-BUSCAR, IX-HAB) TO
056200          WKS-CONV-ENTRADA
056300     PERFORM 700-MAYUSCULAS
056400     MOVE WKS-CONV-SALIDA TO WKS-CMP-A
056500     MOVE WKS-HABILIDAD-BUSCADA TO WKS-CONV-ENTRADA
056600     PERFORM 700-MAYUSCULAS
056700     MOVE WKS-CONV-SALIDA TO WKS-CMP-B
056800     IF WKS-CMP-A = WKS-CMP-B
056900        MOVE WMB-HAB-NIVEL(WKS-IDX-MIEMBRO-BUSCAR, IX-HAB) TO
057000             WKS-PROFICIENCIA-ENCONTR
057100     END-IF.
057200 499-COMPARA-UNA-HABILIDAD-E. EXIT.
057300
057400******************************************************************
057500*     U 3   -   I M P R E S I O N   D E L   R E P O R T E        *
057600*     D E   E Q U I P O                                          *
057700******************************************************************
057800 210-IMPRIME-ENCABEZADO-PROYECTO SECTION.
057900     MOVE ALL "=" TO WKS-LB-TEXTO
058000     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
058100     WRITE REPORT-LINE
058200
058300     MOVE SPACES TO WKS-AREA-IMPRESION
058400     MOVE "PROJECT:"        TO WKS-LE-ETIQUETA
058500     STRING WPY-PROYECTO-ID(IX-PJ) " - " WPY-NOMBRE(IX-PJ)
058600            DELIMITED BY SIZE INTO WKS-LE-VALOR
058700     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
058800     WRITE REPORT-LINE
058900
059000     MOVE SPACES TO WKS-AREA-IMPRESION
059100     MOVE "PRIORITY:"       TO WKS-LE-ETIQUETA
059200     MOVE TPP-NOMBRE(WPY-PRIORIDAD(IX-PJ)) TO WKS-LE-VALOR
059300     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
059400     WRITE REPORT-LINE
059500
059600     MOVE SPACES TO WKS-AREA-IMPRESION
059700     MOVE "TEAM SIZE:"      TO WKS-LE-ETIQUETA
059800     MOVE WPY-TAMANO-EQUIPO(IX-PJ) TO WKS-LE-VALOR
059900     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
060000     WRITE REPORT-LINE
060100
060200     MOVE SPACES TO WKS-AREA-IMPRESION
060300     MOVE "BUDGET:"         TO WKS-LE-ETIQUETA
060400     IF WPY-PRESUPUESTO(IX-PJ) = 0
060500        MOVE "NOT SPECIFIED" TO WKS-LE-VALOR
060600     ELSE
060700        MOVE WPY-PRESUPUESTO(IX-PJ) TO WKS-LE-VALOR
060800     END-IF
060900     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
061000     WRITE REPORT-LINE
061100
061200     MOVE SPACES TO WKS-AREA-IMPRESION
061300     MOVE "DURATION:"       TO WKS-LE-ETIQUETA
061400     STRING WPY-FECHA-INICIO(IX-PJ) " TO " WPY-FECHA-FIN(IX-PJ)
061500            DELIMITED BY SIZE INTO WKS-LE-VALOR
061600     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
061700     WRITE REPORT-LINE
061800
061900     MOVE SPACES TO WKS-AREA-IMPRESION
062000     MOVE "SELECTED TEAM:"  TO WKS-LE-ETIQUETA
062100     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
062200     WRITE REPORT-LINE
062300
062400     MOVE ZEROS TO WKS-SUMA-PUNTAJES WKS-COSTO-TOTAL
062500                   WKS-RANGO-MIEMBRO.
062600 210-IMPRIME-ENCABEZADO-PROYECTO-E. EXIT.
062700
062800*--------> IMPRIME UN BLOQUE DE DETALLE POR MIEMBRO SELECCIONADO
062900 220-IMPRIME-MIEMBRO-EQUIPO SECTION.
063000     IF WPT-ESTA-SELECCIONADO(IX-PT)
063100        ADD 1 TO WKS-RANGO-MIEMBRO
063200        MOVE WPT-MIEMBRO-IDX(IX-PT) TO IX-MB
063300        ADD WPT-TOTAL(IX-PT) TO WKS-SUMA-PUNTAJES
063400        IF WMB-TARIFA-HORA(IX-MB) > 0 AND
063500           WPY-HORAS-ESTIMADAS(IX-PJ) > 0
063600           COMPUTE WKS-COSTO-TOTAL ROUNDED = WKS-COSTO-TOTAL +
063700                 (WMB-TARIFA-HORA(IX-MB) *
063800                  WPY-HORAS-ESTIMADAS(IX-PJ))
063900        END-IF
064000
064100        MOVE SPACES TO WKS-AREA-IMPRESION
064200        STRING "  #" WKS-RANGO-MIEMBRO " " WMB-NOMBRE(IX-MB)
064300               " (" TNE-NOMBRE(WMB-NIVEL-EXPER(IX-MB)) ") "
064400               WPT-TOTAL(IX-PT) "/100"
064500               DELIMITED BY SIZE INTO WKS-LM-TEXTO
064600        MOVE WKS-AREA-IMPRESION TO REPORT-LINE
064700        WRITE REPORT-LINE
064800
064900        MOVE SPACES TO WKS-AREA-IMPRESION
065000        STRING "      EMAIL: " WMB-CORREO(IX-MB)
065100               DELIMITED BY SIZE INTO WKS-LM-TEXTO
065200        MOVE WKS-AREA-IMPRESION TO REPORT-LINE
065300        WRITE REPORT-LINE
065400
065500        MOVE SPACES TO WKS-AREA-IMPRESION
065600        STRING "      STATUS: "
065700               TDI-NOMBRE(WMB-ESTADO-DISP(IX-MB))
065800               " WORKLOAD " WMB-CARGA-ACTUAL(IX-MB) "%"
065900               DELIMITED BY SIZE INTO WKS-LM-TEXTO
066000        MOVE WKS-AREA-IMPRESION TO REPORT-LINE
066100        WRITE REPORT-LINE
066200
066300        PERFORM 225-IMPRIME-TOP-HABILIDADES
066400     END-IF.
066500 220-IMPRIME-MIEMBRO-EQUIPO-E. EXIT.
066600
066700*--------> ORDENA LAS HABILIDADES DEL MIEMBRO ACTUAL POR NIVEL
066800*          DESCENDENTE E IMPRIME LAS PRIMERAS CINCO
066900 225-IMPRIME-TOP-HABILIDADES SECTION.
067000     PERFORM 226-COPIA-HABILIDAD VARYING IX-HAB FROM 1 BY 1
067100             UNTIL IX-HAB > WMB-TOTAL-HABILID(IX-MB)
067200     MOVE WMB-TOTAL-HABILID(IX-MB) TO WKS-TOTAL-HAB-ORDEN
067300
067400     IF WKS-TOTAL-HAB-ORDEN > 1
067500        PERFORM 227-ORDENA-CICLO-EXTERNO VARYING IX-HO FROM 1
067600                BY 1 UNTIL IX-HO >= WKS-TOTAL-HAB-ORDEN
067700     END-IF
067800
067900     MOVE SPACES TO WKS-AREA-IMPRESION
068000     MOVE "      TOP SKILLS: " TO WKS-LM-TEXTO
068100     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
068200     WRITE REPORT-LINE
068300
068400     PERFORM 229-IMPRIME-UNA-HABILIDAD VARYING IX-HO FROM 1
068500             BY 1 UNTIL IX-HO > 5 OR IX-HO > WKS-TOTAL-HAB-ORDEN.
068600 225-IMPRIME-TOP-HABILIDADES-E. EXIT.
068700
068800 226-COPIA-HABILIDAD SECTION.
068900     MOVE WMB-HAB-NOMBRE(IX-MB, IX-HAB) TO WHO-NOMBRE(IX-HAB)
069000     MOVE WMB-HAB-NIVEL(IX-MB, IX-HAB)  TO WHO-NIVEL(IX-HAB).
069100 226-COPIA-HABILIDAD-E. EXIT.
069200
069300 227-ORDENA-CICLO-EXTERNO SECTION.
069400     PERFORM 228-ORDENA-CICLO-INTERNO VARYING IX-HO2 FROM 1 BY 1
069500             UNTIL IX-HO2 > (WKS-TOTAL-HAB-ORDEN - IX-HO).
069600 227-ORDENA-CICLO-EXTERNO-E. EXIT.
069700
069800 228-ORDENA-CICLO-INTERNO SECTION.
069900     IF WHO-NIVEL(IX-HO2) < WHO-NIVEL(IX-HO2 + 1)
070000        MOVE WHO-NOMBRE(IX-HO2)     TO WHOT-NOMBRE
070100        MOVE WHO-NIVEL(IX-HO2)      TO WHOT-NIVEL
070200        MOVE WHO-NOMBRE(IX-HO2 + 1) TO WHO-NOMBRE(IX-HO2)
070300        MOVE WHO-NIVEL(IX-HO2 + 1)  TO WHO-NIVEL(IX-HO2)
070400        MOVE WHOT-NOMBRE            TO WHO-NOMBRE(IX-HO2 + 1)
070500        MOVE WHOT-NIVEL             TO WHO-NIVEL(IX-HO2 + 1)
070600     END-IF.
070700 228-ORDENA-CICLO-INTERNO-E. EXIT.
070800
070900 229-IMPRIME-UNA-HABILIDAD SECTION.
071000     MOVE SPACES TO WKS-AREA-IMPRESION
071100     STRING "        " WHO-NOMBRE(IX-HO) ": " WHO-NIVEL(IX-HO)
071200            "/10" DELIMITED BY SIZE INTO WKS-LM-TEXTO
071300     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
071400     WRITE REPORT-LINE.
071500 229-IMPRIME-UNA-HABILIDAD-E. EXIT.
071600
071700*--------> ESTADISTICAS DEL EQUIPO SELECCIONADO
071800 230-IMPRIME-ESTADISTICAS-EQUIPO SECTION.
071900     MOVE SPACES TO WKS-AREA-IMPRESION
072000     MOVE "TEAM STATISTICS:" TO WKS-LS-TEXTO
072100     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
072200     WRITE REPORT-LINE
072300
072400     IF WKS-RANGO-MIEMBRO > 0
072500        COMPUTE WKS-PROMEDIO-PUNTAJE ROUNDED =
072600                WKS-SUMA-PUNTAJES / WKS-RANGO-MIEMBRO
072700     ELSE
072800        MOVE ZEROS TO WKS-PROMEDIO-PUNTAJE
072900     END-IF
073000
073100     MOVE SPACES TO WKS-AREA-IMPRESION
073200     STRING "  AVERAGE MATCH SCORE: " WKS-PROMEDIO-PUNTAJE
073300            DELIMITED BY SIZE INTO WKS-LS-TEXTO
073400     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
073500     WRITE REPORT-LINE
073600
073700     IF WKS-COSTO-TOTAL > 0
073800        MOVE SPACES TO WKS-AREA-IMPRESION
073900        STRING "  ESTIMATED TOTAL COST: " WKS-COSTO-TOTAL
074000               DELIMITED BY SIZE INTO WKS-LS-TEXTO
074100        MOVE WKS-AREA-IMPRESION TO REPORT-LINE
074200        WRITE REPORT-LINE
074300     END-IF
074400
074500     MOVE SPACES TO WKS-AREA-IMPRESION
074600     MOVE "REQUIREMENT COVERAGE:" TO WKS-LS-TEXTO
074700     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
074800     WRITE REPORT-LINE.
074900 230-IMPRIME-ESTADISTICAS-EQUIPO-E. EXIT.
075000
075100*--------> EVALUA Y ESCRIBE LA COBERTURA DE UN REQUISITO
075200 240-IMPRIME-COBERTURA-REQUISITOS SECTION.
075300     PERFORM 245-EVALUA-COBERTURA-REQUISITO.
075400 240-IMPRIME-COBERTURA-REQUISITOS-E. EXIT.
075500
075600 245-EVALUA-COBERTURA-REQUISITO SECTION.
075700     MOVE "N" TO WKS-REQ-COBERTURA-OK
075800     MOVE "N" TO WKS-REQ-TIENE-ALGUNO
075900
076000     PERFORM 248-BUSCA-MIEMBROS-DEL-EQUIPO VARYING IX-PT FROM 1
076100             BY 1 UNTIL IX-PT > WKS-TOTAL-PUNTAJES
076200
076300     MOVE SPACES TO WKS-AREA-IMPRESION
076400     IF WKS-HAY-COBERTURA
076500        STRING "COVERED - " WPY-REQ-HABILIDAD(IX-PJ, IX-REQ)
076600               " - " DELIMITED BY SIZE INTO WKS-LC-TEXTO
076700     ELSE
076800        STRING "NOT COVERED - " WPY-REQ-HABILIDAD(IX-PJ, IX-REQ)
076900               " - " DELIMITED BY SIZE INTO WKS-LC-TEXTO
077000     END-IF
077100     IF WPY-REQ-ES-OBLIGAT(IX-PJ, IX-REQ)
077200        STRING WKS-LC-TEXTO DELIMITED BY SPACE "(MANDATORY) "
077300               WPY-REQ-NIVEL(IX-PJ, IX-REQ) "/10"
077400               DELIMITED BY SIZE INTO WKS-LC-TEXTO
077500     ELSE
077600        STRING WKS-LC-TEXTO DELIMITED BY SPACE "(OPTIONAL) "
077700               WPY-REQ-NIVEL(IX-PJ, IX-REQ) "/10"
077800               DELIMITED BY SIZE INTO WKS-LC-TEXTO
077900     END-IF
078000     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
078100     WRITE REPORT-LINE
078200
078300     IF NOT WKS-HAY-ALGUIEN-CON-SKILL
078400        MOVE SPACES TO WKS-AREA-IMPRESION
078500        MOVE "    NO TEAM MEMBERS HAVE THIS SKILL" TO WKS-LC-TEXTO
078600        MOVE WKS-AREA-IMPRESION TO REPORT-LINE
078700        WRITE REPORT-LINE
078800     END-IF.
078900 245-EVALUA-COBERTURA-REQUISITO-E. EXIT.
079000
079100*--------> PARA EL REQUISITO ACTUAL, EVALUA CADA MIEMBRO DEL
079200*          EQUIPO YA SELECCIONADO Y LO LISTA SI TIENE LA SKILL
079300 248-BUSCA-MIEMBROS-DEL-EQUIPO SECTION.
079400     IF WPT-ESTA-SELECCIONADO(IX-PT)
079500        MOVE WPT-MIEMBRO-IDX(IX-PT) TO WKS-IDX-MIEMBRO-BUSCAR
079600        MOVE WPY-REQ-HABILIDAD(IX-PJ, IX-REQ) TO
079700             WKS-HABILIDAD-BUSCADA
079800        PERFORM 498-BUSCA-PROFICIENCIA-MIEMBRO
079900        IF WKS-PROFICIENCIA-ENCONTR > 0
080000           MOVE "Y" TO WKS-REQ-TIENE-ALGUNO
080100           MOVE WPT-MIEMBRO-IDX(IX-PT) TO IX-MB
080200           MOVE SPACES TO WKS-AREA-IMPRESION
080300           IF WKS-PROFICIENCIA-ENCONTR >=
080400              WPY-REQ-NIVEL(IX-PJ, IX-REQ)
080500              MOVE "Y" TO WKS-REQ-COBERTURA-OK
080600              STRING "    OK   " WMB-NOMBRE(IX-MB) " ("
080700                     WKS-PROFICIENCIA-ENCONTR "/10)"
080800                     DELIMITED BY SIZE INTO WKS-LC-TEXTO
080900           ELSE
081000              STRING "    WARN " WMB-NOMBRE(IX-MB) " ("
081100                     WKS-PROFICIENCIA-ENCONTR "/10)"
081200                     DELIMITED BY SIZE INTO WKS-LC-TEXTO
081300           END-IF
081400           MOVE WKS-AREA-IMPRESION TO REPORT-LINE
081500           WRITE REPORT-LINE
081600        END-IF
081700     END-IF.
081800 248-BUSCA-MIEMBROS-DEL-EQUIPO-E. EXIT.
081900
082000******************************************************************
082100*     7 0 0   -   P L I E G U E   A   M A Y U S C U L A S        *
082200******************************************************************
082300 700-MAYUSCULAS SECTION.
082400     MOVE WKS-CONV-ENTRADA TO WKS-CONV-SALIDA
082500     INSPECT WKS-CONV-SALIDA CONVERTING
082600             "abcdefghijklmnopqrstuvwxyz" TO
082700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
082800 700-MAYUSCULAS-E. EXIT.
082900
083000******************************************************************
083100*     U 5   -   E S T A D I S T I C A S   D E L   R O S T E R    *
083200******************************************************************
083300 500-ESTADISTICAS-ROSTER SECTION.
083400     MOVE ZEROS TO WKS-BUCKET-EXPERIENCIA(1) WKS-BUCKET-EXPERIENCIA(2)
083500                   WKS-BUCKET-EXPERIENCIA(3) WKS-BUCKET-EXPERIENCIA(4)
083600                   WKS-BUCKET-EXPERIENCIA(5)
083700     MOVE ZEROS TO WKS-BUCKET-DISPONIB(1) WKS-BUCKET-DISPONIB(2)
083800                   WKS-BUCKET-DISPONIB(3) WKS-BUCKET-DISPONIB(4)
083900     MOVE ZEROS TO WKS-TOTAL-DEPTOS WKS-TOTAL-HABILS-DIST
084000
084100     PERFORM 510-ACUMULA-MIEMBRO VARYING IX-MB FROM 1 BY 1
084200             UNTIL IX-MB > WKS-TOTAL-MIEMBROS
084300
084400     MOVE ZEROS TO WKS-BUCKET-PRIORIDAD(1) WKS-BUCKET-PRIORIDAD(2)
084500                   WKS-BUCKET-PRIORIDAD(3) WKS-BUCKET-PRIORIDAD(4)
084600     PERFORM 555-ACUMULA-PRIORIDAD VARYING IX-PJ FROM 1 BY 1
084700             UNTIL IX-PJ > WKS-TOTAL-PROYECTOS
084800
084900     PERFORM 590-IMPRIME-ESTADISTICAS.
085000 500-ESTADISTICAS-ROSTER-E. EXIT.
085100
085200 510-ACUMULA-MIEMBRO SECTION.
085300     ADD 1 TO WKS-BUCKET-EXPERIENCIA(WMB-NIVEL-EXPER(IX-MB))
085400     ADD 1 TO WKS-BUCKET-DISPONIB(WMB-ESTADO-DISP(IX-MB))
085500     PERFORM 520-ACUMULA-DEPARTAMENTO
085600     PERFORM 530-ACUMULA-HABILIDAD VARYING IX-HAB FROM 1 BY 1
085700             UNTIL IX-HAB > WMB-TOTAL-HABILID(IX-MB).
085800 510-ACUMULA-MIEMBRO-E. EXIT.
085900
086000*--------> INSERTA EL DEPARTAMENTO DEL MIEMBRO EN LA LISTA
086100*          DISTINTA, ORDENADA ASCENDENTE (SIN USAR SORT)
086200 520-ACUMULA-DEPARTAMENTO SECTION.
086300     MOVE WMB-DEPARTAMENTO(IX-MB) TO WKS-VALOR-A-INSERTAR
086400     MOVE "N" TO WKS-ENCONTRADO
086500     MOVE 0   TO WKS-POSICION-INSERT
086600
086700     PERFORM 521-BUSCA-POSICION-DEPTO VARYING IX-DP FROM 1 BY 1
086800             UNTIL IX-DP > WKS-TOTAL-DEPTOS OR WKS-YA-EXISTE
086900                OR WKS-POSICION-INSERT > 0
087000
087100     IF NOT WKS-YA-EXISTE
087200        IF WKS-POSICION-INSERT = 0
087300           ADD 1 TO WKS-TOTAL-DEPTOS
087400           SET IX-DP TO WKS-TOTAL-DEPTOS
087500           MOVE WKS-VALOR-A-INSERTAR TO WKS-DEPTO-ENTRADA(IX-DP)
087600        ELSE
087700           ADD 1 TO WKS-TOTAL-DEPTOS
087800           PERFORM 522-DESPLAZA-DEPTO VARYING IX-DP FROM
087900                   WKS-TOTAL-DEPTOS BY -1
088000                   UNTIL IX-DP <= WKS-POSICION-INSERT
088100           MOVE WKS-VALOR-A-INSERTAR TO
088200                WKS-DEPTO-ENTRADA(WKS-POSICION-INSERT)
088300        END-IF
088400     END-IF.
088500 520-ACUMULA-DEPARTAMENTO-E. EXIT.
088600
088700 521-BUSCA-POSICION-DEPTO SECTION.
088800     IF WKS-DEPTO-ENTRADA(IX-DP) = WKS-VALOR-A-INSERTAR
088900        MOVE "Y" TO WKS-ENCONTRADO
089000     ELSE
089100        IF WKS-DEPTO-ENTRADA(IX-DP) > WKS-VALOR-A-INSERTAR
089200           MOVE IX-DP TO WKS-POSICION-INSERT
089300        END-IF
089400     END-IF.
089500 521-BUSCA-POSICION-DEPTO-E. EXIT.
089600
089700 522-DESPLAZA-DEPTO SECTION.
089800     MOVE WKS-DEPTO-ENTRADA(IX-DP - 1) TO WKS-DEPTO-ENTRADA(IX-DP).
089900 522-DESPLAZA-DEPTO-E. EXIT.
090000
090100*--------> INSERTA UNA HABILIDAD DEL MIEMBRO EN LA LISTA
090200*          DISTINTA, ORDENADA ASCENDENTE (SIN USAR SORT)
090300 530-ACUMULA-HABILIDAD SECTION.
090400     MOVE WMB-HAB-NOMBRE(IX-MB, IX-HAB) TO WKS-VALOR-A-INSERTAR
090500     MOVE "N" TO WKS-ENCONTRADO
090600     MOVE 0   TO WKS-POSICION-INSERT
090700
090800     PERFORM 531-BUSCA-POSICION-HABIL VARYING IX-HD FROM 1 BY 1
090900             UNTIL IX-HD > WKS-TOTAL-HABILS-DIST OR WKS-YA-EXISTE
091000                OR WKS-POSICION-INSERT > 0
091100
091200     IF NOT WKS-YA-EXISTE
091300        IF WKS-POSICION-INSERT = 0
091400           ADD 1 TO WKS-TOTAL-HABILS-DIST
091500           SET IX-HD TO WKS-TOTAL-HABILS-DIST
091600           MOVE WKS-VALOR-A-INSERTAR TO WKS-HABIL-ENTRADA(IX-HD)
091700        ELSE
091800           ADD 1 TO WKS-TOTAL-HABILS-DIST
091900           PERFORM 532-DESPLAZA-HABIL VARYING IX-HD FROM
092000                   WKS-TOTAL-HABILS-DIST BY -1
092100                   UNTIL IX-HD <= WKS-POSICION-INSERT
092200           MOVE WKS-VALOR-A-INSERTAR TO
092300                WKS-HABIL-ENTRADA(WKS-POSICION-INSERT)
092400        END-IF
092500     END-IF.
092600 530-ACUMULA-HABILIDAD-E. EXIT.
092700
092800 531-BUSCA-POSICION-HABIL SECTION.
092900     IF WKS-HABIL-ENTRADA(IX-HD) = WKS-VALOR-A-INSERTAR
093000        MOVE "Y" TO WKS-ENCONTRADO
093100     ELSE
093200        IF WKS-HABIL-ENTRADA(IX-HD) > WKS-VALOR-A-INSERTAR
093300           MOVE IX-HD TO WKS-POSICION-INSERT
093400        END-IF
093500     END-IF.
093600 531-BUSCA-POSICION-HABIL-E. EXIT.
093700
093800 532-DESPLAZA-HABIL SECTION.
093900     MOVE WKS-HABIL-ENTRADA(IX-HD - 1) TO WKS-HABIL-ENTRADA(IX-HD).
094000 532-DESPLAZA-HABIL-E. EXIT.
094100
094200*--------> CUENTA PROYECTOS POR PRIORIDAD
094300 555-ACUMULA-PRIORIDAD SECTION.
094400     ADD 1 TO WKS-BUCKET-PRIORIDAD(WPY-PRIORIDAD(IX-PJ)).
094500 555-ACUMULA-PRIORIDAD-E. EXIT.
094600
094700*--------> IMPRIME EL REPORTE DE ESTADISTICAS AL FINAL DE RPTFILE
094800 590-IMPRIME-ESTADISTICAS SECTION.
094900     MOVE SPACES TO WKS-AREA-IMPRESION
095000     MOVE ALL "=" TO WKS-LB-TEXTO
095100     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
095200     WRITE REPORT-LINE
095300
095400     MOVE SPACES TO WKS-AREA-IMPRESION
095500     MOVE "ROSTER STATISTICS" TO WKS-LS-TEXTO
095600     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
095700     WRITE REPORT-LINE
095800
095900     MOVE SPACES TO WKS-AREA-IMPRESION
096000     STRING "TOTAL MEMBERS: " WKS-TOTAL-MIEMBROS
096100            DELIMITED BY SIZE INTO WKS-LS-TEXTO
096200     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
096300     WRITE REPORT-LINE
096400
096500     MOVE SPACES TO WKS-AREA-IMPRESION
096600     STRING "TOTAL PROJECTS: " WKS-TOTAL-PROYECTOS
096700            DELIMITED BY SIZE INTO WKS-LS-TEXTO
096800     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
096900     WRITE REPORT-LINE
097000
097100     PERFORM 592-IMPRIME-POR-EXPERIENCIA VARYING IX-HAB FROM 1
097200             BY 1 UNTIL IX-HAB > 5
097300     PERFORM 594-IMPRIME-POR-DISPONIB VARYING IX-HAB FROM 1
097400             BY 1 UNTIL IX-HAB > 4
097500     PERFORM 596-IMPRIME-POR-PRIORIDAD VARYING IX-HAB FROM 1
097600             BY 1 UNTIL IX-HAB > 4
097700
097800     MOVE SPACES TO WKS-AREA-IMPRESION
097900     MOVE "DISTINCT DEPARTMENTS:" TO WKS-LS-TEXTO
098000     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
098100     WRITE REPORT-LINE
098200     PERFORM 598-IMPRIME-DEPTO VARYING IX-DP FROM 1 BY 1
098300             UNTIL IX-DP > WKS-TOTAL-DEPTOS
098400
098500     MOVE SPACES TO WKS-AREA-IMPRESION
098600     STRING "DISTINCT SKILLS (" WKS-TOTAL-HABILS-DIST "):"
098700            DELIMITED BY SIZE INTO WKS-LS-TEXTO
098800     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
098900     WRITE REPORT-LINE
099000     PERFORM 599-IMPRIME-HABIL VARYING IX-HD FROM 1 BY 1
099100             UNTIL IX-HD > WKS-TOTAL-HABILS-DIST.
099200 590-IMPRIME-ESTADISTICAS-E. EXIT.
099300
099400 592-IMPRIME-POR-EXPERIENCIA SECTION.
099500     MOVE SPACES TO WKS-AREA-IMPRESION
099600     STRING "  " TNE-NOMBRE(IX-HAB) ": "
099700            WKS-BUCKET-EXPERIENCIA(IX-HAB)
099800            DELIMITED BY SIZE INTO WKS-LS-TEXTO
099900     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
100000     WRITE REPORT-LINE.
100100 592-IMPRIME-POR-EXPERIENCIA-E. EXIT.
100200
100300 594-IMPRIME-POR-DISPONIB SECTION.
100400     MOVE SPACES TO WKS-AREA-IMPRESION
100500     STRING "  " TDI-NOMBRE(IX-HAB) ": "
100600            WKS-BUCKET-DISPONIB(IX-HAB)
100700            DELIMITED BY SIZE INTO WKS-LS-TEXTO
100800     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
100900     WRITE REPORT-LINE.
101000 594-IMPRIME-POR-DISPONIB-E. EXIT.
101100
101200 596-IMPRIME-POR-PRIORIDAD SECTION.
101300     MOVE SPACES TO WKS-AREA-IMPRESION
101400     STRING "  " TPP-NOMBRE(IX-HAB) ": "
101500            WKS-BUCKET-PRIORIDAD(IX-HAB)
101600            DELIMITED BY SIZE INTO WKS-LS-TEXTO
101700     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
101800     WRITE REPORT-LINE.
101900 596-IMPRIME-POR-PRIORIDAD-E. EXIT.
102000
102100 598-IMPRIME-DEPTO SECTION.
102200     MOVE SPACES TO WKS-AREA-IMPRESION
102300     STRING "  " WKS-DEPTO-ENTRADA(IX-DP)
102400            DELIMITED BY SIZE INTO WKS-LS-TEXTO
102500     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
102600     WRITE REPORT-LINE.
102700 598-IMPRIME-DEPTO-E. EXIT.
102800
102900 599-IMPRIME-HABIL SECTION.
103000     MOVE SPACES TO WKS-AREA-IMPRESION
103100     STRING "  " WKS-HABIL-ENTRADA(IX-HD)
103200            DELIMITED BY SIZE INTO WKS-LS-TEXTO
103300     MOVE WKS-AREA-IMPRESION TO REPORT-LINE
103400     WRITE REPORT-LINE.
103500 599-IMPRIME-HABIL-E. EXIT.
103600
103700*--------> CIERRE DE ARCHIVOS
103800 950-CIERRA-ARCHIVOS SECTION.
103900     CLOSE MEMBERS PROJECTS MATCHOUT RPTFILE.
104000 950-CIERRA-ARCHIVOS-E. EXIT.
