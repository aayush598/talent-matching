000100******************************************************************
000200* COPYBOOK    : TMMTCH                                           *
000300* APLICACION  : CUADRE DE EQUIPOS (TALENT MATCHING)               *
000400* DESCRIPCION : REGISTRO DE PUNTAJE DE COINCIDENCIA MIEMBRO X    *
000500*             : PROYECTO.  ESCRITO POR TM1D1MTC, LEIDO POR       *
000600*             : TM1D1RPT PARA ARMAR EL REPORTE DE EQUIPO.        *
000700* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
000800* FECHA       : 14/03/2024                                       *
000900* LRECL       : 58                                                *
001000******************************************************************
001100*                A L T E R A C I O N E S                         *
001200*-----------------------------------------------------------------*
001300* 14/03/2024 EEDR  TCK-40017  CREACION DE LA COPIA                *
001400*-----------------------------------------------------------------*
001500 01  REG-TMMTCH.
001600     05  TMMT-LLAVE.
001700         10  TMMT-PROYECTO-ID        PIC X(08).
001800         10  TMMT-MIEMBRO-ID         PIC X(08).
001900     05  TMMT-PUNTAJE-TOTAL          PIC 9(03)V99.
002000     05  TMMT-PUNTAJE-HABILID        PIC 9(03)V99.
002100     05  TMMT-PUNTAJE-DISPON         PIC 9(03)V99.
002200     05  TMMT-PUNTAJE-EXPER          PIC 9(03)V99.
002300     05  TMMT-PUNTAJE-COSTO          PIC 9(03)V99.
002400     05  TMMT-PUNTAJE-UBICAC         PIC 9(03)V99.
002500     05  TMMT-PUNTAJE-CERTIF         PIC 9(03)V99.
002600     05  FILLER                      PIC X(07).
